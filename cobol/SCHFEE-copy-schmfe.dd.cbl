000010****************************************************************
000020* SCHMFE  --  MONTHLY FEE BILL RECORD
000030* CENTRAL RECORD OF THE FEE SYSTEM.  ONE ROW PER STUDENT PER
000040* BILLING MONTH.  CREATED BY FE1000, UPDATED IN PLACE (PAID/
000050* PENDING AMOUNTS AND STATUS) BY FE2000, READ BY FE3000,
000060* FE5000, FE6000, FE8200.  FILE GROWS BY REGENERATION - THE
000070* OLD MONTHS' BILLS ARE NEVER PURGED.
000080* 1992-06-01  RAJ   ORIGINAL LAYOUT.
000090* 1998-09-09  SKM   ADDED MFE-SMS-SENT / MFE-REMINDER-SENT
000100*                   FLAGS FOR THE NEW REMINDER RUN - REQ 4102.
000110* 1999-01-11  SKM   Y2K - MFE-DUE-DATE AND MFE-PERIOD EXPANDED
000120*                   TO FULL 4-DIGIT YEAR.  SEE FE1000/FE3000.
000130****************************************************************
000140 01  SCH-MFE-RECORD.
000150     05  MFE-ID                       PIC 9(8)   COMP-3.
000160     05  MFE-STUDENT-ID               PIC 9(6)   COMP-3.
000170     05  MFE-ACAD-YEAR-ID             PIC 9(4).
000180     05  MFE-PERIOD.
000190         10  MFE-MONTH                PIC 9(2).
000200         10  MFE-YEAR                 PIC 9(4).
000210     05  MFE-PERIOD-KEY REDEFINES MFE-PERIOD PIC 9(6).
000220     05  MFE-TUITION-FEE              PIC S9(9)  COMP-3.
000230     05  MFE-HOSTEL-FEE               PIC S9(9)  COMP-3.
000240     05  MFE-TRANSPORT-FEE            PIC S9(9)  COMP-3.
000250     05  MFE-TOTAL-FEE                PIC S9(9)  COMP-3.
000260     05  MFE-AMOUNT-PAID              PIC S9(9)  COMP-3.
000270     05  MFE-AMOUNT-PENDING           PIC S9(9)  COMP-3.
000280     05  MFE-STATUS                   PIC X(8).
000290         88  MFE-ST-PENDING           VALUE 'PENDING '.
000300         88  MFE-ST-PARTIAL           VALUE 'PARTIAL '.
000310         88  MFE-ST-PAID              VALUE 'PAID    '.
000320     05  MFE-DUE-DATE.
000330         10  MFE-DUE-YYYY             PIC 9(4).
000340         10  MFE-DUE-MM               PIC 9(2).
000350         10  MFE-DUE-DD               PIC 9(2).
000360     05  MFE-DUE-DATE-N REDEFINES MFE-DUE-DATE PIC 9(8).
000370     05  MFE-SMS-SENT                 PIC X(1).
000380         88  MFE-SMS-YES              VALUE 'Y'.
000390     05  MFE-REMINDER-SENT            PIC X(1).
000400         88  MFE-REM-YES              VALUE 'Y'.
000410     05  FILLER                       PIC X(12).
