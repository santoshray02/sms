000010****************************************************************
000020* SCHATT  --  DAILY ATTENDANCE RECORD
000030* ONE ROW PER STUDENT PER SCHOOL DAY.  SORTED BY STUDENT THEN
000040* DATE.  FED FROM THE CLASSROOM ATTENDANCE REGISTER - NOT
000050* MAINTAINED BY ANY PROGRAM IN THIS SYSTEM, READ ONLY.
000060* 1993-08-30  RAJ   ORIGINAL LAYOUT.
000070****************************************************************
000080 01  SCH-ATT-RECORD.
000090     05  ATT-STUDENT-ID               PIC 9(6)   COMP-3.
000100     05  ATT-DATE.
000110         10  ATT-DATE-YYYY            PIC 9(4).
000120         10  ATT-DATE-MM              PIC 9(2).
000130         10  ATT-DATE-DD              PIC 9(2).
000140     05  ATT-DATE-N REDEFINES ATT-DATE PIC 9(8).
000150     05  ATT-STATUS                   PIC X(8).
000160         88  ATT-PRESENT              VALUE 'PRESENT '.
000170         88  ATT-ABSENT               VALUE 'ABSENT  '.
000180         88  ATT-LATE                 VALUE 'LATE    '.
000190         88  ATT-HALFDAY              VALUE 'HALFDAY '.
000200     05  FILLER                       PIC X(7).
