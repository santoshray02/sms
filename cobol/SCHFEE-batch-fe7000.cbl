000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    FE7000.
000030 AUTHOR.        S. K. MENON.
000040 INSTALLATION.  ST. XAVIER SCHOOL FEE OFFICE - DATA PROCESSING.
000050 DATE-WRITTEN.  1996-07-22.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - FEE OFFICE INTERNAL USE ONLY.
000080*===============================================================
000090* FE7000 -- STUDENT ATTENDANCE PERCENTAGE UPDATE
000100*---------------------------------------------------------------
000110* CHANGE LOG
000120* DATE       BY   TICKET     DESCRIPTION
000130* ---------- ---- ---------- -----------------------------
000140* 1996-07-22 SKM  REQ2640    FIRST WRITTEN - MATCHES THE
000150* 1996-07-22 SKM  REQ2640    SORTED ATTENDANCE REGISTER
000160* 1996-07-22 SKM  REQ2640    AGAINST THE STUDENT MASTER AND
000170* 1996-07-22 SKM  REQ2640    POSTS THE RUN PERCENTAGE BACK.
000180* 1998-01-30 SKM  REQ3190    LATE AND HALFDAY NOW COUNT HALF
000190* 1998-01-30 SKM  REQ3190    A PRESENT DAY EACH, PER THE
000200* 1998-01-30 SKM  REQ3190    PRINCIPAL'S OFFICE MEMO.
000210* 1999-02-21 SKM  Y2K-11     Y2K - ATTENDANCE DATE AND THE
000220* 1999-02-21 SKM  Y2K-11     FROM/TO PARAMETERS NOW CARRY A
000230* 1999-02-21 SKM  Y2K-11     FULL 4-DIGIT YEAR.
000240* 2003-05-09 TPN  REQ5502    FROM-DATE/TO-DATE PARAMETERS
000250* 2003-05-09 TPN  REQ5502    ADDED SO A TERM OR A SINGLE
000260* 2003-05-09 TPN  REQ5502    MONTH CAN BE RE-RUN ON ITS OWN.
000270*===============================================================
000280 
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM.
000330     CONSOLE IS CRT.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360     SELECT STU-OLD-FILE ASSIGN TO DYNAMIC STU-OLD-PATH
000370            ORGANIZATION IS RECORD SEQUENTIAL
000380            FILE STATUS IS WS-STU-OLD-STATUS.
000390     SELECT STU-NEW-FILE ASSIGN TO DYNAMIC STU-NEW-PATH
000400            ORGANIZATION IS RECORD SEQUENTIAL
000410            FILE STATUS IS WS-STU-NEW-STATUS.
000420     SELECT ATT-FILE ASSIGN TO DYNAMIC ATT-PATH
000430            ORGANIZATION IS RECORD SEQUENTIAL
000440            FILE STATUS IS WS-ATT-STATUS.
000450 
000460 DATA DIVISION.
000470 FILE SECTION.
000480 FD  STU-OLD-FILE
000490     LABEL RECORDS ARE STANDARD.
000500 *OLD MASTER - ALIASED UNDER OST- SO IT CAN BE OPEN WITH
000510 *THE NEW MASTER AT THE SAME TIME.
000520     COPY 'SCHFEE-copy-schstu.dd.cbl'
000530          REPLACING ==STU-== BY ==OST-==.
000540 FD  STU-NEW-FILE
000550     LABEL RECORDS ARE STANDARD.
000560     COPY 'SCHFEE-copy-schstu.dd.cbl'.
000570 FD  ATT-FILE
000580     LABEL RECORDS ARE STANDARD.
000590     COPY 'SCHFEE-copy-schatt.dd.cbl'.
000600 
000610 WORKING-STORAGE SECTION.
000620* RUN-COMPLETION FLAG - 77-LEVEL PER DP STANDARDS,
000630* SET JUST BEFORE THE CONTROL TOTALS ARE WRITTEN.
000640 77  WS-RUN-COMPLETE-SW            PIC X VALUE 'N'.
000650     88  WS-RUN-OK                 VALUE 'Y'.
000660****************************************************************
000670* COMMAND-LINE PARAMETER AREA
000680****************************************************************
000690 01  WS-COMMAND-LINE               PIC X(80).
000700 01  WS-PARM-FIELDS.
000710     05  WS-PARM-SCHOOL-ID         PIC X(4).
000720     05  WS-PARM-FROM-DATE         PIC 9(8).
000730     05  WS-PARM-FROM-DATE-PARTS REDEFINES
000740             WS-PARM-FROM-DATE.
000750         10  WS-PARM-FROM-YYYY     PIC 9(4).
000760         10  WS-PARM-FROM-MM       PIC 9(2).
000770         10  WS-PARM-FROM-DD       PIC 9(2).
000780     05  WS-PARM-TO-DATE           PIC 9(8).
000790     05  WS-PARM-TO-DATE-PARTS REDEFINES
000800             WS-PARM-TO-DATE.
000810         10  WS-PARM-TO-YYYY       PIC 9(4).
000820         10  WS-PARM-TO-MM         PIC 9(2).
000830         10  WS-PARM-TO-DD         PIC 9(2).
000840* BROKEN OUT SO THE RUN-PARAMETER ECHO AT JOB START CAN
000850* PRINT A READABLE YYYY/MM/DD INSTEAD OF A RAW 8-DIGIT NUMBER.
000860     05  FILLER                    PIC X(60).
000870****************************************************************
000880* DYNAMIC FILE PATH AREA - ONE DATA SUBDIRECTORY PER SCHOOL
000890****************************************************************
000900 01  STU-OLD-PATH.
000910     05  FILLER                    PIC X(10) VALUE
000920                                   '/sch/data/'.
000930     05  STU-OLD-PATH-SCHOOL       PIC X(4).
000940     05  FILLER                    PIC X(11) VALUE
000950                                   '/STUDNT.DAT'.
000960 01  STU-NEW-PATH.
000970     05  FILLER                    PIC X(10) VALUE
000980                                   '/sch/data/'.
000990     05  STU-NEW-PATH-SCHOOL       PIC X(4).
001000     05  FILLER                    PIC X(11) VALUE
001010                                   '/STUDNT.NEW'.
001020 01  ATT-PATH.
001030     05  FILLER                    PIC X(10) VALUE
001040                                   '/sch/data/'.
001050     05  ATT-PATH-SCHOOL           PIC X(4).
001060     05  FILLER                    PIC X(11) VALUE
001070                                   '/ATTEND.DAT'.
001080****************************************************************
001090* FILE STATUS SWITCHES AND END-OF-FILE FLAGS
001100****************************************************************
001110 01  WS-FILE-STATUS-SWITCHES.
001120     05  WS-STU-OLD-STATUS         PIC X(2).
001130     05  WS-STU-NEW-STATUS         PIC X(2).
001140     05  WS-ATT-STATUS             PIC X(2).
001150     05  FILLER                    PIC X(10).
001160 01  WS-EOF-SWITCHES              COMP.
001170     05  WS-STU-OLD-EOF-SW         PIC 9   VALUE 0.
001180     05  WS-ATT-EOF-SW             PIC 9   VALUE 0.
001190     05  FILLER                    PIC 9   VALUE 0.
001200****************************************************************
001210* PER-STUDENT ATTENDANCE COUNTERS - RESET AT EVERY BREAK
001220****************************************************************
001230* KEPT AS ZONED DISPLAY, NOT COMP-3, SO THE REDEFINE-AND-
001240* MOVE-ZEROS CLEAR BELOW STORES A VALID ZERO IN EVERY
001250* COUNTER - A PACKED FIELD WOULD NOT ZERO OUT THAT WAY.
001260 01  WS-DAY-COUNT-AREA.
001270     05  WS-TOTAL-DAYS             PIC 9(5).
001280     05  WS-PRESENT-DAYS           PIC 9(5).
001290     05  WS-ABSENT-DAYS            PIC 9(5).
001300     05  WS-LATE-DAYS              PIC 9(5).
001310     05  WS-HALFDAY-DAYS           PIC 9(5).
001320     05  FILLER                    PIC X(01).
001330 01  WS-DAY-COUNT-RESET REDEFINES
001340         WS-DAY-COUNT-AREA         PIC X(25).
001350****************************************************************
001360* EFFECTIVE-PRESENT WORK AREA - TENTHS SO HALF-DAYS ADD CLEAN
001370****************************************************************
001380* PRESENT AND LATE/HALFDAY ARE HELD IN TENTHS OF A DAY SO
001390* THE 0.5 WEIGHT FOR LATE/HALFDAY ADDS WITHOUT A DECIMAL
001400* FIELD - TEN TENTHS PER FULL PRESENT DAY, FIVE PER HALF.
001410 01  WS-WORK-FIELDS.
001420     05  WS-FOUND-SW               PIC X   VALUE 'N'.
001430         88  WS-FOUND              VALUE 'Y'.
001440     05  WS-EFFECTIVE-TENTHS       PIC 9(6) COMP-3.
001450     05  WS-ATTEND-PCT             PIC 9(3)V99 COMP-3.
001460     05  FILLER                    PIC X(10).
001470 01  WS-ATTEND-PCT-DISPLAY-AREA.
001480     05  WS-ATTEND-PCT-WHOLE       PIC 9(3).
001490     05  WS-ATTEND-PCT-FRAC        PIC 9(2).
001500     05  FILLER                    PIC X(1).
001510****************************************************************
001520* CONTROL TOTALS
001530****************************************************************
001540 01  WS-CONTROLS                   COMP-3.
001550     05  WS-STUDENTS-READ          PIC 9(7) VALUE 0.
001560     05  WS-STUDENTS-WRITTEN       PIC 9(7) VALUE 0.
001570     05  WS-ATTEND-RECS-READ       PIC 9(7) VALUE 0.
001580     05  WS-ATTEND-RECS-SKIPPED    PIC 9(7) VALUE 0.
001590     05  WS-STUDENTS-COMPLIANT     PIC 9(7) VALUE 0.
001600     05  FILLER                    PIC 9(7) VALUE 0.
001610 
001620 PROCEDURE DIVISION.
001630****************************************************************
001640* A010-MAIN-LINE - OVERALL CONTROL
001650****************************************************************
001660 A010-MAIN-LINE.
001670     DISPLAY SPACES UPON CRT.
001680     DISPLAY '* * * BEGIN FE7000 - ATTENDANCE UPDATE * * *'
001690         UPON CRT AT 0101.
001700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001710     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001720         INTO WS-PARM-SCHOOL-ID  WS-PARM-FROM-DATE
001730              WS-PARM-TO-DATE.
001740     IF WS-PARM-FROM-DATE = 0
001750         MOVE 00010101 TO WS-PARM-FROM-DATE.
001760     IF WS-PARM-TO-DATE = 0
001770         MOVE 99991231 TO WS-PARM-TO-DATE.
001780     MOVE WS-PARM-SCHOOL-ID TO STU-OLD-PATH-SCHOOL
001790                               STU-NEW-PATH-SCHOOL
001800                               ATT-PATH-SCHOOL.
001810     DISPLAY 'PERIOD ' WS-PARM-FROM-YYYY '/' WS-PARM-FROM-MM
001820         '/' WS-PARM-FROM-DD ' TO ' WS-PARM-TO-YYYY '/'
001830         WS-PARM-TO-MM '/' WS-PARM-TO-DD UPON CRT AT 0201.
001840     PERFORM 400-UPDATE-STUDENT-MASTER.
001850     SET WS-RUN-OK TO TRUE.
001860     PERFORM 900-WRITE-CONTROLS.
001870     STOP RUN.
001880****************************************************************
001890* 400-UPDATE-STUDENT-MASTER - MATCHED MERGE, BOTH FILES BY ID
001900****************************************************************
001910* STUDENT AND ATTENDANCE ARE BOTH IN STUDENT-ID SEQUENCE, SO
001920* ONE PASS OVER EACH, KEPT IN STEP, REPLACES A TABLE LOOKUP -
001930* OUR USUAL HOUSE RULE ON MATCHED-KEY MASTER/EXTRACT RUNS,
001940* SEE THE DP STANDARDS MANUAL SECTION 4.
001950 400-UPDATE-STUDENT-MASTER.
001960     OPEN INPUT  STU-OLD-FILE.
001970     OPEN INPUT  ATT-FILE.
001980     OPEN OUTPUT STU-NEW-FILE.
001990     PERFORM 190-READ-OLD-STUDENT.
002000     PERFORM 195-READ-ONE-ATTENDANCE.
002010     PERFORM 200-PROCESS-ONE-STUDENT THRU 200-EXIT
002020         UNTIL WS-STU-OLD-EOF-SW = 1.
002030     CLOSE STU-OLD-FILE ATT-FILE STU-NEW-FILE.
002040 190-READ-OLD-STUDENT.
002050     READ STU-OLD-FILE.
002060     IF WS-STU-OLD-STATUS = '10'
002070         MOVE 1 TO WS-STU-OLD-EOF-SW
002080     ELSE
002090         ADD 1 TO WS-STUDENTS-READ.
002100 195-READ-ONE-ATTENDANCE.
002110     READ ATT-FILE.
002120     IF WS-ATT-STATUS = '10'
002130         MOVE 1 TO WS-ATT-EOF-SW
002140     ELSE
002150         ADD 1 TO WS-ATTEND-RECS-READ.
002160****************************************************************
002170* 200-PROCESS-ONE-STUDENT - ONE BREAK PER STUDENT ID
002180****************************************************************
002190 200-PROCESS-ONE-STUDENT.
002200     MOVE ZEROS TO WS-DAY-COUNT-RESET.
002210     PERFORM 205-SKIP-ORPHAN-ATTENDANCE
002220         UNTIL WS-ATT-EOF-SW = 1 OR
002230               ATT-STUDENT-ID NOT < OST-ID.
002240     PERFORM 210-ACCUMULATE-ONE-DAY
002250         UNTIL WS-ATT-EOF-SW = 1 OR
002260               ATT-STUDENT-ID NOT = OST-ID.
002270     PERFORM 500-COMPUTE-PERCENTAGE THRU 500-EXIT.
002280     MOVE SCH-OST-RECORD TO SCH-STU-RECORD.
002290     MOVE WS-ATTEND-PCT  TO STU-ATTEND-PCT.
002300     WRITE SCH-STU-RECORD.
002310     ADD 1 TO WS-STUDENTS-WRITTEN.
002320     IF WS-ATTEND-PCT NOT < 75
002330         ADD 1 TO WS-STUDENTS-COMPLIANT
002340     ELSE
002350         MOVE WS-ATTEND-PCT TO WS-ATTEND-PCT-WHOLE
002360         COMPUTE WS-ATTEND-PCT-FRAC =
002370             (WS-ATTEND-PCT - WS-ATTEND-PCT-WHOLE) * 100
002380         DISPLAY 'BELOW 75 PCT - ID ' OST-ID ' PCT '
002390             WS-ATTEND-PCT-WHOLE '.' WS-ATTEND-PCT-FRAC
002400             UPON CRT AT 2001.
002410     PERFORM 190-READ-OLD-STUDENT.
002420 200-EXIT.
002430     EXIT.
002440****************************************************************
002450* 205-SKIP-ORPHAN-ATTENDANCE - STRAY ROWS AHEAD OF THE MASTER
002460****************************************************************
002470* AN ATTENDANCE ROW FOR A STUDENT ID LOWER THAN THE ONE THE
002480* MASTER IS CURRENTLY ON BELONGS TO A WITHDRAWN STUDENT - IT
002490* IS COUNTED AND DROPPED RATHER THAN STOPPING THE RUN.
002500 205-SKIP-ORPHAN-ATTENDANCE.
002510     ADD 1 TO WS-ATTEND-RECS-SKIPPED.
002520     PERFORM 195-READ-ONE-ATTENDANCE.
002530****************************************************************
002540* 210-ACCUMULATE-ONE-DAY - COUNT TODAY, THEN READ THE NEXT
002550****************************************************************
002560 210-ACCUMULATE-ONE-DAY.
002570     IF ATT-DATE-N NOT < WS-PARM-FROM-DATE AND
002580        ATT-DATE-N NOT > WS-PARM-TO-DATE
002590         ADD 1 TO WS-TOTAL-DAYS
002600         IF ATT-PRESENT
002610             ADD 1 TO WS-PRESENT-DAYS
002620         ELSE
002630         IF ATT-LATE
002640             ADD 1 TO WS-LATE-DAYS
002650         ELSE
002660         IF ATT-HALFDAY
002670             ADD 1 TO WS-HALFDAY-DAYS
002680         ELSE
002690             ADD 1 TO WS-ABSENT-DAYS.
002700     PERFORM 195-READ-ONE-ATTENDANCE.
002710****************************************************************
002720* 500-COMPUTE-PERCENTAGE - LATE/HALFDAY COUNT AS HALF A DAY
002730****************************************************************
002740 500-COMPUTE-PERCENTAGE.
002750     IF WS-TOTAL-DAYS = 0
002760         MOVE 0 TO WS-ATTEND-PCT
002770         GO TO 500-EXIT.
002780     COMPUTE WS-EFFECTIVE-TENTHS =
002790         (WS-PRESENT-DAYS * 10) + (WS-LATE-DAYS * 5) +
002800         (WS-HALFDAY-DAYS * 5).
002810     COMPUTE WS-ATTEND-PCT ROUNDED =
002820         (WS-EFFECTIVE-TENTHS / 10) / WS-TOTAL-DAYS * 100.
002830 500-EXIT.
002840     EXIT.
002850****************************************************************
002860* 900-WRITE-CONTROLS - END OF RUN TOTALS
002870****************************************************************
002880 900-WRITE-CONTROLS.
002890     DISPLAY 'FE7000 CONTROL TOTALS' UPON CRT AT 1001.
002900     IF WS-RUN-OK
002910         DISPLAY 'RUN COMPLETED NORMALLY' UPON CRT AT 9901.
002920     DISPLAY 'STUDENTS READ        ' WS-STUDENTS-READ
002930         UPON CRT AT 1101.
002940     DISPLAY 'STUDENTS WRITTEN     ' WS-STUDENTS-WRITTEN
002950         UPON CRT AT 1201.
002960     DISPLAY 'ATTEND RECS READ     ' WS-ATTEND-RECS-READ
002970         UPON CRT AT 1301.
002980     DISPLAY 'ATTEND RECS SKIPPED  ' WS-ATTEND-RECS-SKIPPED
002990         UPON CRT AT 1401.
003000     DISPLAY 'STUDENTS COMPLIANT   ' WS-STUDENTS-COMPLIANT
003010         UPON CRT AT 1501.
