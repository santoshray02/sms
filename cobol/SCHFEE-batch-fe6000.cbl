000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    FE6000.
000030 AUTHOR.        T. P. NAIR.
000040 INSTALLATION.  ST. XAVIER SCHOOL FEE OFFICE - DATA PROCESSING.
000050 DATE-WRITTEN.  2004-01-12.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - FEE OFFICE INTERNAL USE ONLY.
000080*===============================================================
000090* FE6000 -- REVENUE TREND AND FORECAST REPORT
000100*---------------------------------------------------------------
000110* CHANGE LOG
000120* DATE       BY   TICKET     DESCRIPTION
000130* ---------- ---- ---------- -----------------------------
000140* 2004-01-12 TPN  REQ5710    FIRST WRITTEN FOR THE TRUST
000150* 2004-01-12 TPN  REQ5710    BOARD'S MONTHLY COLLECTION
000160* 2004-01-12 TPN  REQ5710    REVIEW - SIX MONTH HISTORY,
000170* 2004-01-12 TPN  REQ5710    TREND AND PROJECTION.
000180* 2006-02-08 TPN  REQ6315    MONTHS-AHEAD MADE A COMMAND
000190* 2006-02-08 TPN  REQ6315    LINE PARAMETER, DEFAULT OF 3
000200* 2006-02-08 TPN  REQ6315    KEPT WHEN PARM IS BLANK/ZERO.
000210* 2009-11-20 RKS  REQ7004    CONFIDENCE COLUMN ADDED - MED
000220* 2009-11-20 RKS  REQ7004    FOR FIRST 2 FORECAST MONTHS,
000230* 2009-11-20 RKS  REQ7004    LOW THEREAFTER, PER AUDITOR.
000240*===============================================================
000250 
000260 ENVIRONMENT DIVISION.
000270 CONFIGURATION SECTION.
000280 SPECIAL-NAMES.
000290     C01 IS TOP-OF-FORM.
000300     CONSOLE IS CRT.
000310 INPUT-OUTPUT SECTION.
000320 FILE-CONTROL.
000330     SELECT MFE-FILE     ASSIGN TO DYNAMIC MFE-PATH
000340            ORGANIZATION IS RECORD SEQUENTIAL
000350            FILE STATUS IS WS-MFE-STATUS.
000360     SELECT PAY-FILE     ASSIGN TO DYNAMIC PAY-PATH
000370            ORGANIZATION IS RECORD SEQUENTIAL
000380            FILE STATUS IS WS-PAY-STATUS.
000390     SELECT RPT-FILE     ASSIGN TO DYNAMIC RPT-PATH
000400            ORGANIZATION IS RECORD SEQUENTIAL
000410            FILE STATUS IS WS-RPT-STATUS.
000420 
000430 DATA DIVISION.
000440 FILE SECTION.
000450 FD  MFE-FILE
000460     LABEL RECORDS ARE STANDARD.
000470     COPY 'SCHFEE-copy-schmfe.dd.cbl'.
000480 FD  PAY-FILE
000490     LABEL RECORDS ARE STANDARD.
000500     COPY 'SCHFEE-copy-schpay.dd.cbl'.
000510 FD  RPT-FILE
000520     LABEL RECORDS ARE STANDARD.
000530 01  SCH-RPT-LINE.
000540     05  RPT-TEXT                  PIC X(120).
000550     05  FILLER                    PIC X(12).
000560 
000570 WORKING-STORAGE SECTION.
000580* RUN-COMPLETION FLAG - 77-LEVEL PER DP STANDARDS,
000590* SET JUST BEFORE THE CONTROL TOTALS ARE WRITTEN.
000600 77  WS-RUN-COMPLETE-SW            PIC X VALUE 'N'.
000610     88  WS-RUN-OK                 VALUE 'Y'.
000620****************************************************************
000630* COMMAND-LINE PARAMETER AREA
000640****************************************************************
000650 01  WS-COMMAND-LINE               PIC X(80).
000660 01  WS-PARM-FIELDS.
000670     05  WS-PARM-SCHOOL-ID         PIC X(4).
000680     05  WS-PARM-ACAD-YEAR         PIC 9(4).
000690     05  WS-PARM-RUN-DATE          PIC 9(8).
000700     05  WS-PARM-MONTHS-AHEAD      PIC 9(2).
000710     05  FILLER                    PIC X(61).
000720****************************************************************
000730* DYNAMIC FILE PATH AREA - ONE DATA SUBDIRECTORY PER SCHOOL
000740****************************************************************
000750 01  MFE-PATH.
000760     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
000770     05  MFE-PATH-SCHOOL           PIC X(4).
000780     05  FILLER                    PIC X(11) VALUE '/MFEBIL.DAT'.
000790 01  PAY-PATH.
000800     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
000810     05  PAY-PATH-SCHOOL           PIC X(4).
000820     05  FILLER                    PIC X(11) VALUE '/SCHPAY.DAT'.
000830 01  RPT-PATH.
000840     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
000850     05  RPT-PATH-SCHOOL           PIC X(4).
000860     05  FILLER                    PIC X(11) VALUE '/REVFCT.RPT'.
000870****************************************************************
000880* FILE STATUS SWITCHES
000890****************************************************************
000900 01  WS-FILE-STATUS-SWITCHES.
000910     05  WS-MFE-STATUS             PIC X(2).
000920     05  WS-PAY-STATUS             PIC X(2).
000930     05  WS-RPT-STATUS             PIC X(2).
000940     05  FILLER                    PIC X(06).
000950****************************************************************
000960* BILL TABLE - PERIOD AND ACAD YEAR PER BILL, LOADED FROM MFE
000970****************************************************************
000980*PAYMENTS CARRY NO PERIOD OF THEIR OWN - THIS TABLE IS HOW A
000990*PAYMENT IS JOINED BACK TO THE BILLING MONTH IT SETTLED.
001000 01  WS-BIL-TABLE-AREA.
001010     05  WS-BIL-COUNT              PIC 9(5) COMP VALUE 0.
001020     05  WS-BIL-ENTRY OCCURS 9999 TIMES
001030                    INDEXED BY WS-BIL-IDX.
001040         10  WS-BIL-T-ID           PIC 9(8).
001050         10  WS-BIL-T-YYYYMM       PIC 9(6).
001060         10  WS-BIL-T-ACAD-YEAR    PIC 9(4).
001070         10  FILLER                PIC X(01).
001080****************************************************************
001090* MONTH HISTORY TABLE - ONE ROW PER (YEAR,MONTH) IN THE ACAD YEAR
001100****************************************************************
001110 01  WS-MTH-TABLE-AREA.
001120     05  WS-MTH-COUNT              PIC 9(3) COMP VALUE 0.
001130     05  WS-MTH-ENTRY OCCURS 24 TIMES
001140                    INDEXED BY WS-MTH-IDX.
001150         10  WS-MTH-T-YYYYMM       PIC 9(6).
001160         10  WS-MTH-T-YYYYMM-PARTS REDEFINES
001170                 WS-MTH-T-YYYYMM.
001180             15  WS-MTH-T-YEAR     PIC 9(4).
001190             15  WS-MTH-T-MONTH    PIC 9(2).
001200         10  WS-MTH-T-TOTAL        PIC S9(9) COMP-3.
001210         10  FILLER                PIC X(01).
001220****************************************************************
001230* MONEY DISPLAY AREA - RUPEE/PAISE SPLIT FOR PRINTED AMOUNTS
001240****************************************************************
001250*REUSED FOR EVERY AMOUNT PRINTED ON THE REPORT - MOVE THE
001260*PAISE TOTAL IN, PRINT THE TWO HALVES, MOVE THE NEXT ONE IN.
001270 01  WS-DISPLAY-AMT-AREA.
001280     05  WS-DISP-RUPEES            PIC 9(9).
001290     05  WS-DISP-PAISE             PIC 9(2).
001300     05  FILLER                    PIC X(01).
001310 01  WS-DISPLAY-AMT-N REDEFINES
001320         WS-DISPLAY-AMT-AREA       PIC 9(11).
001330****************************************************************
001340* FORECAST PERIOD WORK AREA - CURRENT FORECAST MONTH BEING BUILT
001350****************************************************************
001360*HOLDS THE CALENDAR MONTH BEING PROJECTED.  ADVANCED ONE MONTH
001370*AT A TIME, ROLLING THE YEAR OVER WHEN THE MONTH PASSES 12,
001380*AND RECOMBINED INTO A SINGLE SORTABLE/PRINTABLE KEY BELOW.
001390 01  WS-FCST-PERIOD-AREA.
001400     05  WS-FCST-YEAR              PIC 9(4) VALUE 0.
001410     05  WS-FCST-MONTH             PIC 9(2) VALUE 0.
001420     05  FILLER                    PIC X(01).
001430 01  WS-FCST-PERIOD-KEY REDEFINES
001440         WS-FCST-PERIOD-AREA       PIC 9(6).
001450****************************************************************
001460* PRINT LINE LAYOUTS
001470****************************************************************
001480 01  WS-HEADING-1.
001490     05  WS-HEADING-1-TEXT         PIC X(120) VALUE SPACES.
001500     05  FILLER                    PIC X(12).
001510 01  WS-HEADING-2.
001520     05  WS-HEADING-2-TEXT         PIC X(120) VALUE SPACES.
001530     05  FILLER                    PIC X(12).
001540 01  WS-DETAIL-LINE.
001550     05  WS-DETAIL-TEXT            PIC X(120) VALUE SPACES.
001560     05  FILLER                    PIC X(12).
001570****************************************************************
001580* WORK AREAS AND CONTROL COUNTERS
001590****************************************************************
001600 01  WS-WORK-FIELDS.
001610     05  WS-FOUND-SW               PIC X   VALUE 'N'.
001620         88  WS-FOUND              VALUE 'Y'.
001630     05  WS-SORT-PASS-SW           PIC X   VALUE 'N'.
001640         88  WS-SORT-MORE-SWAPS    VALUE 'Y'.
001650     05  WS-SORT-IDX               PIC 9(3) COMP.
001660     05  WS-SORT-NEXT-IDX          PIC 9(3) COMP.
001670     05  WS-SWAP-YYYYMM            PIC 9(6).
001680     05  WS-SWAP-TOTAL             PIC S9(9) COMP-3.
001690     05  WS-HIST-START             PIC 9(3) COMP.
001700     05  WS-HIST-COUNT             PIC 9(3) COMP.
001710     05  WS-HALF-COUNT             PIC 9(3) COMP.
001720     05  WS-FIRST-HALF-SUM         PIC S9(11) COMP-3.
001730     05  WS-SECOND-HALF-SUM        PIC S9(11) COMP-3.
001740     05  WS-FIRST-HALF-MEAN        PIC S9(9) COMP-3.
001750     05  WS-SECOND-HALF-MEAN       PIC S9(9) COMP-3.
001760     05  WS-SECOND-MEAN-X10        PIC S9(11) COMP-3.
001770     05  WS-FIRST-MEAN-X11         PIC S9(11) COMP-3.
001780     05  WS-FIRST-MEAN-X9          PIC S9(11) COMP-3.
001790     05  WS-TREND-NAME             PIC X(10) VALUE SPACES.
001800     05  WS-TREND-FACTOR           PIC 9V9(4) VALUE 1.0000.
001810     05  WS-FCST-BASE-AMT          PIC S9(9) COMP-3.
001820     05  WS-FCST-AMT               PIC S9(9) COMP-3.
001830     05  WS-FCST-MONTH-NO          PIC 9(2) COMP.
001840     05  WS-CONFIDENCE             PIC X(6) VALUE SPACES.
001850     05  WS-TOTAL-PENDING          PIC S9(11) COMP-3 VALUE 0.
001860     05  FILLER                    PIC X(10).
001870****************************************************************
001880* CONTROL TOTALS
001890****************************************************************
001900 01  WS-CONTROLS                   COMP-3.
001910     05  WS-BILLS-READ             PIC 9(7) VALUE 0.
001920     05  WS-PAYMENTS-READ          PIC 9(7) VALUE 0.
001930     05  WS-PAYMENTS-MATCHED       PIC 9(7) VALUE 0.
001940     05  WS-PAYMENTS-SKIPPED       PIC 9(7) VALUE 0.
001950     05  WS-MONTHS-PROJECTED       PIC 9(7) VALUE 0.
001960     05  FILLER                    PIC 9(7) VALUE 0.
001970 
001980 PROCEDURE DIVISION.
001990****************************************************************
002000* A010-MAIN-LINE - OVERALL CONTROL
002010****************************************************************
002020 A010-MAIN-LINE.
002030     DISPLAY SPACES UPON CRT.
002040     DISPLAY '* * * BEGIN FE6000 - REVENUE FORECAST * * *'
002050         UPON CRT AT 0101.
002060     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
002070     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002080         INTO WS-PARM-SCHOOL-ID  WS-PARM-ACAD-YEAR
002090              WS-PARM-RUN-DATE    WS-PARM-MONTHS-AHEAD.
002100     IF WS-PARM-MONTHS-AHEAD = 0
002110         MOVE 3 TO WS-PARM-MONTHS-AHEAD.
002120     MOVE WS-PARM-SCHOOL-ID TO MFE-PATH-SCHOOL
002130                                PAY-PATH-SCHOOL
002140                                RPT-PATH-SCHOOL.
002150     PERFORM 140-LOAD-BILL-TABLE.
002160     PERFORM 150-BUILD-MONTH-TABLE.
002170     PERFORM 160-SORT-MONTH-TABLE.
002180     PERFORM 180-TRIM-TO-LAST-SIX.
002190     PERFORM 300-CLASSIFY-TREND THRU 300-EXIT.
002200     OPEN OUTPUT RPT-FILE.
002210     PERFORM 600-PRINT-REPORT.
002220     CLOSE RPT-FILE.
002230     SET WS-RUN-OK TO TRUE.
002240     PERFORM 900-WRITE-CONTROLS.
002250     STOP RUN.
002260****************************************************************
002270* 140-LOAD-BILL-TABLE - PERIOD AND ACAD YEAR PER BILL, FROM MFE
002280****************************************************************
002290 140-LOAD-BILL-TABLE.
002300     OPEN INPUT MFE-FILE.
002310     PERFORM 145-LOAD-ONE-BILL UNTIL WS-MFE-STATUS = '10'.
002320     CLOSE MFE-FILE.
002330 145-LOAD-ONE-BILL.
002340     READ MFE-FILE.
002350     IF WS-MFE-STATUS = '00'
002360         ADD 1 TO WS-BILLS-READ
002370         ADD 1 TO WS-BIL-COUNT
002380         SET WS-BIL-IDX TO WS-BIL-COUNT
002390         MOVE MFE-ID            TO WS-BIL-T-ID (WS-BIL-IDX)
002400         MOVE MFE-ACAD-YEAR-ID  TO WS-BIL-T-ACAD-YEAR
002410                                   (WS-BIL-IDX)
002420         COMPUTE WS-BIL-T-YYYYMM (WS-BIL-IDX) =
002430             MFE-YEAR * 100 + MFE-MONTH
002440         IF MFE-ACAD-YEAR-ID = WS-PARM-ACAD-YEAR
002450             PERFORM 500-SUM-PENDING.
002460****************************************************************
002470* 150-BUILD-MONTH-TABLE - PAYMENTS JOINED BACK TO THEIR BILL
002480****************************************************************
002490 150-BUILD-MONTH-TABLE.
002500     OPEN INPUT PAY-FILE.
002510     PERFORM 152-LOAD-ONE-PAYMENT UNTIL WS-PAY-STATUS = '10'.
002520     CLOSE PAY-FILE.
002530 152-LOAD-ONE-PAYMENT.
002540     READ PAY-FILE.
002550     IF WS-PAY-STATUS = '00'
002560         ADD 1 TO WS-PAYMENTS-READ
002570         PERFORM 155-FIND-BILL-FOR-PAYMENT THRU 155-EXIT.
002580****************************************************************
002590* 155-FIND-BILL-FOR-PAYMENT - LOOK UP THE BILL, ADD IF IN YEAR
002600****************************************************************
002610 155-FIND-BILL-FOR-PAYMENT.
002620     MOVE 'N' TO WS-FOUND-SW.
002630     SET WS-BIL-IDX TO 1.
002640     PERFORM 156-SEARCH-BILL THRU 156-EXIT
002650         UNTIL WS-BIL-IDX > WS-BIL-COUNT OR WS-FOUND.
002660     IF NOT WS-FOUND
002670         ADD 1 TO WS-PAYMENTS-SKIPPED
002680         GO TO 155-EXIT.
002690     IF WS-BIL-T-ACAD-YEAR (WS-BIL-IDX) NOT = WS-PARM-ACAD-YEAR
002700         ADD 1 TO WS-PAYMENTS-SKIPPED
002710         GO TO 155-EXIT.
002720     ADD 1 TO WS-PAYMENTS-MATCHED.
002730     PERFORM 157-ADD-TO-MONTH-TABLE.
002740 155-EXIT.
002750     EXIT.
002760****************************************************************
002770* 156-SEARCH-BILL
002780****************************************************************
002790 156-SEARCH-BILL.
002800     IF PAY-MONTHLY-FEE-ID = WS-BIL-T-ID (WS-BIL-IDX)
002810         MOVE 'Y' TO WS-FOUND-SW
002820         GO TO 156-EXIT.
002830     SET WS-BIL-IDX UP BY 1.
002840 156-EXIT.
002850     EXIT.
002860****************************************************************
002870* 157-ADD-TO-MONTH-TABLE - SEARCH-OR-ADD BY BILLING PERIOD
002880****************************************************************
002890 157-ADD-TO-MONTH-TABLE.
002900     MOVE 'N' TO WS-FOUND-SW.
002910     SET WS-MTH-IDX TO 1.
002920     PERFORM 158-SEARCH-MONTH THRU 158-EXIT
002930         UNTIL WS-MTH-IDX > WS-MTH-COUNT OR WS-FOUND.
002940     IF WS-FOUND
002950         ADD PAY-AMOUNT TO WS-MTH-T-TOTAL (WS-MTH-IDX)
002960     ELSE
002970         ADD 1 TO WS-MTH-COUNT
002980         SET WS-MTH-IDX TO WS-MTH-COUNT
002990         MOVE WS-BIL-T-YYYYMM (WS-BIL-IDX)
003000             TO WS-MTH-T-YYYYMM (WS-MTH-IDX)
003010         MOVE PAY-AMOUNT TO WS-MTH-T-TOTAL (WS-MTH-IDX).
003020****************************************************************
003030* 158-SEARCH-MONTH
003040****************************************************************
003050 158-SEARCH-MONTH.
003060     IF WS-BIL-T-YYYYMM (WS-BIL-IDX)
003070             = WS-MTH-T-YYYYMM (WS-MTH-IDX)
003080         MOVE 'Y' TO WS-FOUND-SW
003090         GO TO 158-EXIT.
003100     SET WS-MTH-IDX UP BY 1.
003110 158-EXIT.
003120     EXIT.
003130****************************************************************
003140* 160-SORT-MONTH-TABLE - BUBBLE SORT, ASCENDING BY PERIOD
003150****************************************************************
003160*YYYYMM, NOT THE COPYBOOK'S MMYYYY PERIOD KEY, IS USED AS THE
003170*SORT KEY HERE SO A PLAIN NUMERIC COMPARE GIVES CALENDAR ORDER.
003180 160-SORT-MONTH-TABLE.
003190     MOVE 'Y' TO WS-SORT-PASS-SW.
003200     PERFORM 165-SORT-ONE-PASS UNTIL NOT WS-SORT-MORE-SWAPS.
003210****************************************************************
003220* 165-SORT-ONE-PASS
003230****************************************************************
003240 165-SORT-ONE-PASS.
003250     MOVE 'N' TO WS-SORT-PASS-SW.
003260     SET WS-MTH-IDX TO 1.
003270     PERFORM 170-SORT-COMPARE-SWAP
003280         UNTIL WS-MTH-IDX NOT LESS THAN WS-MTH-COUNT.
003290****************************************************************
003300* 170-SORT-COMPARE-SWAP
003310****************************************************************
003320 170-SORT-COMPARE-SWAP.
003330     SET WS-SORT-NEXT-IDX TO WS-MTH-IDX.
003340     SET WS-SORT-NEXT-IDX UP BY 1.
003350     IF WS-MTH-T-YYYYMM (WS-MTH-IDX)
003360             > WS-MTH-T-YYYYMM (WS-SORT-NEXT-IDX)
003370         PERFORM 175-SWAP-MONTH-ENTRIES
003380         MOVE 'Y' TO WS-SORT-PASS-SW.
003390     SET WS-MTH-IDX UP BY 1.
003400****************************************************************
003410* 175-SWAP-MONTH-ENTRIES
003420****************************************************************
003430 175-SWAP-MONTH-ENTRIES.
003440     MOVE WS-MTH-T-YYYYMM (WS-MTH-IDX)  TO WS-SWAP-YYYYMM.
003450     MOVE WS-MTH-T-TOTAL (WS-MTH-IDX)   TO WS-SWAP-TOTAL.
003460     MOVE WS-MTH-T-YYYYMM (WS-SORT-NEXT-IDX)
003470         TO WS-MTH-T-YYYYMM (WS-MTH-IDX).
003480     MOVE WS-MTH-T-TOTAL (WS-SORT-NEXT-IDX)
003490         TO WS-MTH-T-TOTAL (WS-MTH-IDX).
003500     MOVE WS-SWAP-YYYYMM TO WS-MTH-T-YYYYMM (WS-SORT-NEXT-IDX).
003510     MOVE WS-SWAP-TOTAL  TO WS-MTH-T-TOTAL (WS-SORT-NEXT-IDX).
003520****************************************************************
003530* 180-TRIM-TO-LAST-SIX - KEEP ONLY THE NEWEST SIX MONTHS
003540****************************************************************
003550 180-TRIM-TO-LAST-SIX.
003560     IF WS-MTH-COUNT > 6
003570         COMPUTE WS-HIST-START = WS-MTH-COUNT - 6 + 1
003580         MOVE 6 TO WS-HIST-COUNT
003590     ELSE
003600         MOVE 1 TO WS-HIST-START
003610         MOVE WS-MTH-COUNT TO WS-HIST-COUNT.
003620****************************************************************
003630* 300-CLASSIFY-TREND - FIRST HALF VS SECOND HALF OF THE WINDOW
003640****************************************************************
003650*FEWER THAN 3 MONTHS IN THE WINDOW - NOT ENOUGH HISTORY TO
003660*CALL A TREND, SO THE FACTOR STAYS AT THE STABLE DEFAULT OF
003670*1.0000 SET WHEN WS-TREND-FACTOR WAS DECLARED ABOVE.
003680 300-CLASSIFY-TREND.
003690     MOVE 'STABLE    ' TO WS-TREND-NAME.
003700     IF WS-HIST-COUNT < 3
003710         GO TO 300-EXIT.
003720     DIVIDE WS-HIST-COUNT BY 2 GIVING WS-HALF-COUNT.
003730     MOVE 0 TO WS-FIRST-HALF-SUM WS-SECOND-HALF-SUM.
003740     SET WS-MTH-IDX TO WS-HIST-START.
003750     PERFORM 305-SUM-FIRST-HALF WS-HALF-COUNT TIMES.
003760     PERFORM 310-SUM-SECOND-HALF
003770         WS-HIST-COUNT - WS-HALF-COUNT TIMES.
003780     DIVIDE WS-FIRST-HALF-SUM BY WS-HALF-COUNT
003790         GIVING WS-FIRST-HALF-MEAN.
003800     COMPUTE WS-SECOND-HALF-MEAN =
003810         WS-SECOND-HALF-SUM / (WS-HIST-COUNT - WS-HALF-COUNT).
003820     COMPUTE WS-SECOND-MEAN-X10 = WS-SECOND-HALF-MEAN * 10.
003830     COMPUTE WS-FIRST-MEAN-X11 = WS-FIRST-HALF-MEAN * 11.
003840     COMPUTE WS-FIRST-MEAN-X9 = WS-FIRST-HALF-MEAN * 9.
003850     IF WS-SECOND-MEAN-X10 > WS-FIRST-MEAN-X11
003860         MOVE 'INCREASING' TO WS-TREND-NAME
003870         MOVE 1.0500 TO WS-TREND-FACTOR
003880     ELSE
003890     IF WS-SECOND-MEAN-X10 < WS-FIRST-MEAN-X9
003900         MOVE 'DECREASING' TO WS-TREND-NAME
003910         MOVE 0.9500 TO WS-TREND-FACTOR.
003920 300-EXIT.
003930     EXIT.
003940****************************************************************
003950* 305-SUM-FIRST-HALF
003960****************************************************************
003970 305-SUM-FIRST-HALF.
003980     ADD WS-MTH-T-TOTAL (WS-MTH-IDX) TO WS-FIRST-HALF-SUM.
003990     SET WS-MTH-IDX UP BY 1.
004000****************************************************************
004010* 310-SUM-SECOND-HALF
004020****************************************************************
004030 310-SUM-SECOND-HALF.
004040     ADD WS-MTH-T-TOTAL (WS-MTH-IDX) TO WS-SECOND-HALF-SUM.
004050     SET WS-MTH-IDX UP BY 1.
004060****************************************************************
004070* 500-SUM-PENDING - RUNNING TOTAL OF OPEN BILLS FOR THE YEAR
004080****************************************************************
004090 500-SUM-PENDING.
004100     IF MFE-ST-PENDING OR MFE-ST-PARTIAL
004110         ADD MFE-AMOUNT-PENDING TO WS-TOTAL-PENDING.
004120****************************************************************
004130* 600-PRINT-REPORT - HEADINGS, HISTORY, TREND, FORECAST, PENDING
004140****************************************************************
004150 600-PRINT-REPORT.
004160     MOVE SPACES TO WS-HEADING-1-TEXT.
004170     STRING 'ST. XAVIER SCHOOL - REVENUE TREND AND FORECAST'
004180         DELIMITED BY SIZE INTO WS-HEADING-1-TEXT.
004190     WRITE SCH-RPT-LINE FROM WS-HEADING-1
004200         AFTER ADVANCING PAGE.
004210     MOVE SPACES TO WS-HEADING-2-TEXT.
004220     STRING 'MONTH   COLLECTION RS'
004230         DELIMITED BY SIZE INTO WS-HEADING-2-TEXT.
004240     WRITE SCH-RPT-LINE FROM WS-HEADING-2
004250         AFTER ADVANCING 2 LINES.
004260     SET WS-MTH-IDX TO WS-HIST-START.
004270     PERFORM 610-PRINT-HISTORY-LINE WS-HIST-COUNT TIMES.
004280     MOVE SPACES TO WS-DETAIL-TEXT.
004290     STRING 'TREND: ' DELIMITED BY SIZE
004300         WS-TREND-NAME DELIMITED BY SIZE
004310         INTO WS-DETAIL-TEXT.
004320     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
004330         AFTER ADVANCING 2 LINES.
004340     IF WS-HIST-COUNT > 0
004350         MOVE WS-MTH-T-TOTAL (WS-MTH-COUNT) TO WS-FCST-BASE-AMT
004360         MOVE WS-MTH-T-YEAR (WS-MTH-COUNT)  TO WS-FCST-YEAR
004370         MOVE WS-MTH-T-MONTH (WS-MTH-COUNT) TO WS-FCST-MONTH
004380     ELSE
004390         MOVE 0 TO WS-FCST-BASE-AMT.
004400     MOVE WS-FCST-BASE-AMT TO WS-FCST-AMT.
004410     SET WS-FCST-MONTH-NO TO 1.
004420     PERFORM 400-PROJECT-MONTHS THRU 400-EXIT
004430         UNTIL WS-FCST-MONTH-NO > WS-PARM-MONTHS-AHEAD.
004440     MOVE WS-TOTAL-PENDING TO WS-DISPLAY-AMT-N.
004450     MOVE SPACES TO WS-DETAIL-TEXT.
004460     STRING 'TOTAL PENDING ON OPEN BILLS RS '
004470         DELIMITED BY SIZE
004480         WS-DISP-RUPEES DELIMITED BY SIZE
004490         '.' DELIMITED BY SIZE
004500         WS-DISP-PAISE DELIMITED BY SIZE
004510         INTO WS-DETAIL-TEXT.
004520     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
004530         AFTER ADVANCING 2 LINES.
004540****************************************************************
004550* 610-PRINT-HISTORY-LINE - ONE LINE PER MONTH IN THE WINDOW
004560****************************************************************
004570 610-PRINT-HISTORY-LINE.
004580     MOVE WS-MTH-T-TOTAL (WS-MTH-IDX) TO WS-DISPLAY-AMT-N.
004590     MOVE SPACES TO WS-DETAIL-TEXT.
004600     STRING WS-MTH-T-YEAR (WS-MTH-IDX)  DELIMITED BY SIZE
004610         '-' DELIMITED BY SIZE
004620         WS-MTH-T-MONTH (WS-MTH-IDX)    DELIMITED BY SIZE
004630         '   ' DELIMITED BY SIZE
004640         WS-DISP-RUPEES DELIMITED BY SIZE
004650         '.' DELIMITED BY SIZE
004660         WS-DISP-PAISE DELIMITED BY SIZE
004670         INTO WS-DETAIL-TEXT.
004680     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
004690         AFTER ADVANCING 1 LINE.
004700     SET WS-MTH-IDX UP BY 1.
004710****************************************************************
004720* 400-PROJECT-MONTHS - ONE COMPOUNDED FORECAST MONTH PER PASS
004730****************************************************************
004740*FORECAST(I) = FORECAST(I-1) * TREND-FACTOR, WHICH GIVES
004750*FORECAST(I) = BASE * FACTOR ** I BY SIMPLE REPEATED
004760*MULTIPLICATION - THIS COMPILER HAS NO EXPONENT FUNCTION.
004770 400-PROJECT-MONTHS.
004780     COMPUTE WS-FCST-AMT ROUNDED =
004790         WS-FCST-AMT * WS-TREND-FACTOR.
004800     ADD 1 TO WS-FCST-MONTH.
004810     IF WS-FCST-MONTH > 12
004820         MOVE 1 TO WS-FCST-MONTH
004830         ADD 1 TO WS-FCST-YEAR.
004840     IF WS-FCST-MONTH-NO < 3
004850         MOVE 'MEDIUM' TO WS-CONFIDENCE
004860     ELSE
004870         MOVE 'LOW   ' TO WS-CONFIDENCE.
004880     MOVE WS-FCST-AMT TO WS-DISPLAY-AMT-N.
004890     MOVE SPACES TO WS-DETAIL-TEXT.
004900     STRING 'FORECAST ' DELIMITED BY SIZE
004910         WS-FCST-PERIOD-KEY DELIMITED BY SIZE
004920         '   ' DELIMITED BY SIZE
004930         WS-DISP-RUPEES DELIMITED BY SIZE
004940         '.' DELIMITED BY SIZE
004950         WS-DISP-PAISE DELIMITED BY SIZE
004960         '  CONF ' DELIMITED BY SIZE
004970         WS-CONFIDENCE DELIMITED BY SIZE
004980         INTO WS-DETAIL-TEXT.
004990     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
005000         AFTER ADVANCING 1 LINE.
005010     ADD 1 TO WS-MONTHS-PROJECTED.
005020     ADD 1 TO WS-FCST-MONTH-NO.
005030 400-EXIT.
005040     EXIT.
005050****************************************************************
005060* 900-WRITE-CONTROLS - END OF RUN TOTALS
005070****************************************************************
005080 900-WRITE-CONTROLS.
005090     DISPLAY 'FE6000 CONTROL TOTALS' UPON CRT AT 1001.
005100     IF WS-RUN-OK
005110         DISPLAY 'RUN COMPLETED NORMALLY' UPON CRT AT 9901.
005120     DISPLAY 'BILLS READ            ' WS-BILLS-READ
005130         UPON CRT AT 1101.
005140     DISPLAY 'PAYMENTS READ/MATCHED ' WS-PAYMENTS-READ
005150         WS-PAYMENTS-MATCHED UPON CRT AT 1201.
005160     DISPLAY 'PAYMENTS SKIPPED      ' WS-PAYMENTS-SKIPPED
005170         UPON CRT AT 1301.
005180     DISPLAY 'MONTHS PROJECTED      ' WS-MONTHS-PROJECTED
005190         UPON CRT AT 1401.
