000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    FE1000.
000030 AUTHOR.        R. ACHARYA.
000040 INSTALLATION.  ST. XAVIER SCHOOL FEE OFFICE - DATA PROCESSING.
000050 DATE-WRITTEN.  1992-06-01.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - FEE OFFICE INTERNAL USE ONLY.
000080*===============================================================
000090* FE1000 -- MONTHLY FEE BILL GENERATION
000100*---------------------------------------------------------------
000110* CHANGE LOG
000120* DATE       BY   TICKET     DESCRIPTION
000130* ---------- ---- ---------- -----------------------------
000140* 1992-06-01 RAJ  INITIAL    FIRST WRITTEN - GENERATES ONE
000150* 1992-06-01 RAJ  INITIAL    MFE BILL PER ACTIVE STUDENT FOR
000160* 1992-06-01 RAJ  INITIAL    THE GIVEN MONTH.
000170* 1994-02-14 SKM  REQ1188    ADDED TRANSPORT FEE PICK-UP
000180* 1994-02-14 SKM  REQ1188    FROM SCHTRT ROUTE TABLE - SEE
000190* 1994-02-14 SKM  REQ1188    260-GET-TRANSPORT-FEE.
000200* 1997-03-03 SKM  REQ3350    DUE-DAY NOW A COMMAND-LINE
000210* 1997-03-03 SKM  REQ3350    PARAMETER, CAPPED AT 28 SO FEB
000220* 1997-03-03 SKM  REQ3350    BILLS ALWAYS HAVE A VALID DATE.
000230* 1999-01-11 SKM  Y2K-04     Y2K - MFE-DUE-DATE / MFE-PERIOD
000240* 1999-01-11 SKM  Y2K-04     CARRY FULL 4-DIGIT YEARS. NO
000250* 1999-01-11 SKM  Y2K-04     2-DIGIT YEAR FIELDS REMAIN.
000260* 2003-07-22 TPN  REQ5509    DUPLICATE-BILL CHECK NOW LOADS
000270* 2003-07-22 TPN  REQ5509    THE WHOLE OLD MFE FILE TO A
000280* 2003-07-22 TPN  REQ5509    TABLE INSTEAD OF A SORT/MERGE -
000290* 2003-07-22 TPN  REQ5509    FASTER FOR OUR SCHOOL VOLUMES.
000300*===============================================================
000310 
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360     CONSOLE IS CRT.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT STU-FILE     ASSIGN TO DYNAMIC STU-PATH
000400            ORGANIZATION IS RECORD SEQUENTIAL
000410            FILE STATUS IS WS-STU-STATUS.
000420     SELECT FST-FILE     ASSIGN TO DYNAMIC FST-PATH
000430            ORGANIZATION IS RECORD SEQUENTIAL
000440            FILE STATUS IS WS-FST-STATUS.
000450     SELECT TRT-FILE     ASSIGN TO DYNAMIC TRT-PATH
000460            ORGANIZATION IS RECORD SEQUENTIAL
000470            FILE STATUS IS WS-TRT-STATUS.
000480     SELECT MFE-OLD-FILE ASSIGN TO DYNAMIC MFE-OLD-PATH
000490            ORGANIZATION IS RECORD SEQUENTIAL
000500            FILE STATUS IS WS-MFE-OLD-STATUS.
000510     SELECT MFE-OUT-FILE ASSIGN TO DYNAMIC MFE-OUT-PATH
000520            ORGANIZATION IS RECORD SEQUENTIAL
000530            FILE STATUS IS WS-MFE-OUT-STATUS.
000540 
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  STU-FILE
000580     LABEL RECORDS ARE STANDARD.
000590     COPY 'SCHFEE-copy-schstu.dd.cbl'.
000600 FD  FST-FILE
000610     LABEL RECORDS ARE STANDARD.
000620     COPY 'SCHFEE-copy-schfst.dd.cbl'.
000630 FD  TRT-FILE
000640     LABEL RECORDS ARE STANDARD.
000650     COPY 'SCHFEE-copy-schtrt.dd.cbl'.
000660 FD  MFE-OLD-FILE
000670     LABEL RECORDS ARE STANDARD.
000680*OLD MASTER - SAME LAYOUT AS THE NEW MASTER BELOW, COPIED IN
000690*UNDER AN OMF- ALIAS SO BOTH CAN BE OPEN AT ONCE.
000700     COPY 'SCHFEE-copy-schmfe.dd.cbl'
000710          REPLACING ==MFE-== BY ==OMF-==.
000720 FD  MFE-OUT-FILE
000730     LABEL RECORDS ARE STANDARD.
000740     COPY 'SCHFEE-copy-schmfe.dd.cbl'.
000750 
000760 WORKING-STORAGE SECTION.
000770* RUN-COMPLETION FLAG - 77-LEVEL PER DP STANDARDS,
000780* SET JUST BEFORE THE CONTROL TOTALS ARE WRITTEN.
000790 77  WS-RUN-COMPLETE-SW            PIC X VALUE 'N'.
000800     88  WS-RUN-OK                 VALUE 'Y'.
000810****************************************************************
000820* COMMAND-LINE PARAMETER AREA
000830****************************************************************
000840 01  WS-COMMAND-LINE               PIC X(80).
000850 01  WS-PARM-FIELDS.
000860     05  WS-PARM-SCHOOL-ID         PIC X(4).
000870     05  WS-PARM-ACAD-YEAR         PIC 9(4).
000880     05  WS-PARM-MONTH             PIC 9(2).
000890     05  WS-PARM-YEAR              PIC 9(4).
000900     05  WS-PARM-DUE-DAY           PIC 9(2).
000910     05  FILLER                    PIC X(64).
000920****************************************************************
000930* DYNAMIC FILE PATH AREA - ONE DATA SUBDIRECTORY PER SCHOOL
000940****************************************************************
000950 01  STU-PATH.
000960     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
000970     05  STU-PATH-SCHOOL           PIC X(4).
000980     05  FILLER                    PIC X(11) VALUE '/STUDNT.DAT'.
000990 01  FST-PATH.
001000     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001010     05  FST-PATH-SCHOOL           PIC X(4).
001020     05  FILLER                    PIC X(11) VALUE '/FEESTR.DAT'.
001030 01  TRT-PATH.
001040     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001050     05  TRT-PATH-SCHOOL           PIC X(4).
001060     05  FILLER                    PIC X(11) VALUE '/TRANRT.DAT'.
001070 01  MFE-OLD-PATH.
001080     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001090     05  MFE-OLD-PATH-SCHOOL       PIC X(4).
001100     05  FILLER                    PIC X(11) VALUE '/MFEBIL.DAT'.
001110 01  MFE-OUT-PATH.
001120     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001130     05  MFE-OUT-PATH-SCHOOL       PIC X(4).
001140     05  FILLER                    PIC X(11) VALUE '/MFEBIL.NEW'.
001150****************************************************************
001160* FILE STATUS SWITCHES
001170****************************************************************
001180 01  WS-FILE-STATUS-SWITCHES.
001190     05  WS-STU-STATUS             PIC X(2).
001200     05  WS-FST-STATUS             PIC X(2).
001210     05  WS-TRT-STATUS             PIC X(2).
001220     05  WS-MFE-OLD-STATUS         PIC X(2).
001230     05  WS-MFE-OUT-STATUS         PIC X(2).
001240     05  FILLER                    PIC X(10).
001250 01  WS-EOF-SWITCHES              COMP.
001260     05  WS-STU-EOF-SW             PIC 9   VALUE 0.
001270     05  FILLER                    PIC 9   VALUE 0.
001280****************************************************************
001290* FEE STRUCTURE TABLE - LOADED FROM SCHFST ONE TIME
001300****************************************************************
001310 01  WS-FST-TABLE-AREA.
001320     05  WS-FST-COUNT              PIC 9(4) COMP VALUE 0.
001330     05  WS-FST-TABLE OCCURS 500 TIMES
001340                    INDEXED BY WS-FST-IDX.
001350         10  WS-FST-KEY            PIC 9(8).
001360         10  WS-FST-TUITION        PIC S9(9) COMP-3.
001370         10  WS-FST-HOSTEL         PIC S9(9) COMP-3.
001380         10  FILLER                PIC X(04).
001390****************************************************************
001400* TRANSPORT ROUTE TABLE - LOADED FROM SCHTRT ONE TIME
001410****************************************************************
001420 01  WS-TRT-TABLE-AREA.
001430     05  WS-TRT-COUNT              PIC 9(4) COMP VALUE 0.
001440     05  WS-TRT-TABLE OCCURS 200 TIMES
001450                    INDEXED BY WS-TRT-IDX.
001460         10  WS-TRT-ID             PIC 9(4).
001470         10  WS-TRT-FEE            PIC S9(9) COMP-3.
001480         10  FILLER                PIC X(04).
001490****************************************************************
001500* EXISTING-BILL KEY TABLE - DUPLICATE PROTECTION
001510****************************************************************
001520 01  WS-OLD-BILL-TABLE-AREA.
001530     05  WS-OLD-BILL-COUNT         PIC 9(5) COMP VALUE 0.
001540     05  WS-OLD-BILL-TABLE OCCURS 9999 TIMES
001550                    INDEXED BY WS-OLD-BILL-IDX.
001560         10  WS-OLD-BILL-KEY.
001570             15  WS-OLD-BILL-STUDENT   PIC 9(6).
001580             15  WS-OLD-BILL-ACADYR    PIC 9(4).
001590             15  WS-OLD-BILL-MONTH     PIC 9(2).
001600             15  WS-OLD-BILL-YEAR      PIC 9(4).
001610         10  WS-OLD-BILL-KEY-N REDEFINES WS-OLD-BILL-KEY
001620                               PIC 9(16).
001630         10  FILLER                PIC X(04).
001640****************************************************************
001650* WORK AREAS AND CONTROL COUNTERS
001660****************************************************************
001670 01  WS-WORK-FIELDS.
001680     05  WS-DUP-KEY.
001690         10  WS-DUP-STUDENT        PIC 9(6).
001700         10  WS-DUP-ACAD-YEAR      PIC 9(4).
001710         10  WS-DUP-MONTH          PIC 9(2).
001720         10  WS-DUP-YEAR           PIC 9(4).
001730     05  WS-DUP-KEY-N REDEFINES WS-DUP-KEY PIC 9(16).
001740     05  WS-FOUND-SW               PIC X   VALUE 'N'.
001750         88  WS-FOUND              VALUE 'Y'.
001760     05  WS-HOSTEL-FEE-THIS        PIC S9(9) COMP-3 VALUE 0.
001770     05  WS-TRANSPORT-FEE-THIS     PIC S9(9) COMP-3 VALUE 0.
001780     05  WS-TOTAL-FEE-THIS         PIC S9(9) COMP-3 VALUE 0.
001790     05  WS-NEXT-BILL-ID           PIC 9(8) COMP-3 VALUE 1.
001800     05  WS-DUE-DATE-BUILD.
001810         10  WS-DUE-BUILD-YYYY     PIC 9(4).
001820         10  WS-DUE-BUILD-MM       PIC 9(2).
001830         10  WS-DUE-BUILD-DD       PIC 9(2).
001840     05  WS-DUE-DATE-BUILD-N REDEFINES WS-DUE-DATE-BUILD
001850                                   PIC 9(8).
001860     05  FILLER                    PIC X(10).
001870****************************************************************
001880* CONTROL TOTALS
001890****************************************************************
001900 01  WS-CONTROLS                   COMP-3.
001910     05  WS-STUDENTS-READ          PIC 9(7) VALUE 0.
001920     05  WS-BILLS-GENERATED        PIC 9(7) VALUE 0.
001930     05  WS-SKIPPED-DUPLICATE      PIC 9(7) VALUE 0.
001940     05  WS-SKIPPED-NO-STRUCTURE   PIC 9(7) VALUE 0.
001950     05  WS-SKIPPED-NOT-ACTIVE     PIC 9(7) VALUE 0.
001960     05  FILLER                    PIC 9(7) VALUE 0.
001970 
001980 PROCEDURE DIVISION.
001990****************************************************************
002000* A010-MAIN-LINE - OVERALL CONTROL
002010****************************************************************
002020 A010-MAIN-LINE.
002030     DISPLAY SPACES UPON CRT.
002040     DISPLAY '* * * BEGIN FE1000 - MONTHLY FEE GENERATION * * *'
002050         UPON CRT AT 0101.
002060     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
002070     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002080         INTO WS-PARM-SCHOOL-ID WS-PARM-ACAD-YEAR
002090              WS-PARM-MONTH     WS-PARM-YEAR
002100              WS-PARM-DUE-DAY.
002110     IF WS-PARM-DUE-DAY = 0
002120         MOVE 10 TO WS-PARM-DUE-DAY.
002130     IF WS-PARM-DUE-DAY > 28
002140         MOVE 28 TO WS-PARM-DUE-DAY.
002150     MOVE WS-PARM-SCHOOL-ID TO STU-PATH-SCHOOL FST-PATH-SCHOOL
002160                               TRT-PATH-SCHOOL MFE-OLD-PATH-SCHOOL
002170                               MFE-OUT-PATH-SCHOOL.
002180     PERFORM 120-LOAD-FEE-STRUCTURE.
002190     PERFORM 140-LOAD-TRANSPORT-TABLE.
002200     PERFORM 160-LOAD-EXISTING-BILLS.
002210     OPEN INPUT STU-FILE.
002220     OPEN OUTPUT MFE-OUT-FILE.
002230     PERFORM 180-REWRITE-OLD-BILLS.
002240     PERFORM 190-READ-STUDENT.
002250     PERFORM 200-BUILD-ONE-BILL THRU 200-EXIT
002260         UNTIL WS-STU-EOF-SW = 1.
002270     CLOSE STU-FILE MFE-OUT-FILE.
002280     SET WS-RUN-OK TO TRUE.
002290     PERFORM 900-WRITE-CONTROLS.
002300     STOP RUN.
002310****************************************************************
002320* 120-LOAD-FEE-STRUCTURE - SMALL TABLE, ONE PASS
002330****************************************************************
002340 120-LOAD-FEE-STRUCTURE.
002350     OPEN INPUT FST-FILE.
002360     PERFORM 125-LOAD-ONE-STRUCTURE UNTIL WS-FST-STATUS = '10'.
002370     CLOSE FST-FILE.
002380 125-LOAD-ONE-STRUCTURE.
002390     READ FST-FILE.
002400     IF WS-FST-STATUS = '00'
002410         ADD 1 TO WS-FST-COUNT
002420         SET WS-FST-IDX TO WS-FST-COUNT
002430         MOVE FST-CLASS-YEAR-KEY-N TO WS-FST-KEY (WS-FST-IDX)
002440         MOVE FST-TUITION-FEE      TO WS-FST-TUITION (WS-FST-IDX)
002450         MOVE FST-HOSTEL-FEE       TO WS-FST-HOSTEL (WS-FST-IDX).
002460****************************************************************
002470* 140-LOAD-TRANSPORT-TABLE - SMALL TABLE, ONE PASS
002480****************************************************************
002490 140-LOAD-TRANSPORT-TABLE.
002500     OPEN INPUT TRT-FILE.
002510     PERFORM 145-LOAD-ONE-ROUTE UNTIL WS-TRT-STATUS = '10'.
002520     CLOSE TRT-FILE.
002530 145-LOAD-ONE-ROUTE.
002540     READ TRT-FILE.
002550     IF WS-TRT-STATUS = '00'
002560         ADD 1 TO WS-TRT-COUNT
002570         SET WS-TRT-IDX TO WS-TRT-COUNT
002580         MOVE TRT-ID  TO WS-TRT-ID (WS-TRT-IDX)
002590         MOVE TRT-MONTHLY-FEE TO WS-TRT-FEE (WS-TRT-IDX).
002600****************************************************************
002610* 160-LOAD-EXISTING-BILLS - DUPLICATE-KEY TABLE
002620****************************************************************
002630*READS THE OLD MFE FILE ONCE, BUILDS THE KEY TABLE USED BY
002640*200-BUILD-ONE-BILL TO SKIP A STUDENT ALREADY BILLED.
002650 160-LOAD-EXISTING-BILLS.
002660     OPEN INPUT MFE-OLD-FILE.
002670     PERFORM 165-LOAD-ONE-KEY UNTIL WS-MFE-OLD-STATUS = '10'.
002680     CLOSE MFE-OLD-FILE.
002690 165-LOAD-ONE-KEY.
002700     READ MFE-OLD-FILE.
002710     IF WS-MFE-OLD-STATUS = '00'
002720         ADD 1 TO WS-OLD-BILL-COUNT
002730         SET WS-OLD-BILL-IDX TO WS-OLD-BILL-COUNT
002740         MOVE OMF-STUDENT-ID  TO
002750              WS-OLD-BILL-STUDENT (WS-OLD-BILL-IDX)
002760         MOVE OMF-ACAD-YEAR-ID TO
002770              WS-OLD-BILL-ACADYR (WS-OLD-BILL-IDX)
002780         MOVE OMF-MONTH       TO
002790              WS-OLD-BILL-MONTH (WS-OLD-BILL-IDX)
002800         MOVE OMF-YEAR        TO
002810              WS-OLD-BILL-YEAR (WS-OLD-BILL-IDX)
002820         IF OMF-ID NOT LESS THAN WS-NEXT-BILL-ID
002830             COMPUTE WS-NEXT-BILL-ID = OMF-ID + 1.
002840****************************************************************
002850* 180-REWRITE-OLD-BILLS - COPY OLD MASTER INTO NEW MASTER
002860****************************************************************
002870*SEQUENTIAL FILES CANNOT BE APPENDED TO IN PLACE ON EVERY
002880*SYSTEM WE RUN ON, SO THE OLD MFE FILE IS COPIED FORWARD
002890*INTO THE NEW FILE BEFORE THIS MONTH'S BILLS ARE ADDED.
002900 180-REWRITE-OLD-BILLS.
002910     OPEN INPUT MFE-OLD-FILE.
002920     PERFORM 185-COPY-ONE-OLD-BILL UNTIL WS-MFE-OLD-STATUS = '10'.
002930     CLOSE MFE-OLD-FILE.
002940 185-COPY-ONE-OLD-BILL.
002950     READ MFE-OLD-FILE.
002960     IF WS-MFE-OLD-STATUS = '00'
002970         WRITE SCH-MFE-RECORD FROM SCH-OMF-RECORD.
002980****************************************************************
002990* 190-READ-STUDENT
003000****************************************************************
003010 190-READ-STUDENT.
003020     READ STU-FILE.
003030     IF WS-STU-STATUS = '10'
003040         MOVE 1 TO WS-STU-EOF-SW
003050     ELSE
003060         ADD 1 TO WS-STUDENTS-READ.
003070****************************************************************
003080* 200-BUILD-ONE-BILL - ONE STUDENT, ONE MONTH'S BILL
003090****************************************************************
003100 200-BUILD-ONE-BILL.
003110     IF NOT STU-ACTIVE OR STU-ACAD-YEAR-ID NOT = WS-PARM-ACAD-YEAR
003120         ADD 1 TO WS-SKIPPED-NOT-ACTIVE
003130         PERFORM 190-READ-STUDENT
003140         GO TO 200-EXIT.
003150     MOVE STU-ID            TO WS-DUP-STUDENT.
003160     MOVE WS-PARM-ACAD-YEAR TO WS-DUP-ACAD-YEAR.
003170     MOVE WS-PARM-MONTH     TO WS-DUP-MONTH.
003180     MOVE WS-PARM-YEAR      TO WS-DUP-YEAR.
003190     MOVE 'N' TO WS-FOUND-SW.
003200     SET WS-OLD-BILL-IDX TO 1.
003210     PERFORM 210-CHECK-ONE-OLD-BILL THRU 210-EXIT
003220         UNTIL WS-OLD-BILL-IDX > WS-OLD-BILL-COUNT
003230            OR WS-FOUND.
003240     IF WS-FOUND
003250         ADD 1 TO WS-SKIPPED-DUPLICATE
003260         PERFORM 190-READ-STUDENT
003270         GO TO 200-EXIT.
003280     PERFORM 250-GET-FEE-STRUCTURE.
003290     IF NOT WS-FOUND
003300         ADD 1 TO WS-SKIPPED-NO-STRUCTURE
003310         PERFORM 190-READ-STUDENT
003320         GO TO 200-EXIT.
003330     PERFORM 260-GET-TRANSPORT-FEE.
003340     COMPUTE WS-TOTAL-FEE-THIS =
003350         WS-FST-TUITION (WS-FST-IDX) + WS-HOSTEL-FEE-THIS
003360                                      + WS-TRANSPORT-FEE-THIS.
003370     PERFORM 270-CALC-DUE-DATE.
003380     MOVE WS-NEXT-BILL-ID     TO MFE-ID.
003390     ADD 1                    TO WS-NEXT-BILL-ID.
003400     MOVE STU-ID               TO MFE-STUDENT-ID.
003410     MOVE WS-PARM-ACAD-YEAR    TO MFE-ACAD-YEAR-ID.
003420     MOVE WS-PARM-MONTH        TO MFE-MONTH.
003430     MOVE WS-PARM-YEAR         TO MFE-YEAR.
003440     MOVE WS-FST-TUITION (WS-FST-IDX) TO MFE-TUITION-FEE.
003450     MOVE WS-HOSTEL-FEE-THIS   TO MFE-HOSTEL-FEE.
003460     MOVE WS-TRANSPORT-FEE-THIS TO MFE-TRANSPORT-FEE.
003470     MOVE WS-TOTAL-FEE-THIS    TO MFE-TOTAL-FEE.
003480     MOVE 0                    TO MFE-AMOUNT-PAID.
003490     MOVE WS-TOTAL-FEE-THIS    TO MFE-AMOUNT-PENDING.
003500     MOVE 'PENDING '           TO MFE-STATUS.
003510     MOVE 'N'                  TO MFE-SMS-SENT MFE-REMINDER-SENT.
003520     WRITE SCH-MFE-RECORD.
003530     ADD 1 TO WS-BILLS-GENERATED.
003540     PERFORM 190-READ-STUDENT.
003550 200-EXIT.
003560     EXIT.
003570****************************************************************
003580* 210-CHECK-ONE-OLD-BILL - DUPLICATE-KEY TABLE SEARCH
003590****************************************************************
003600 210-CHECK-ONE-OLD-BILL.
003610     IF WS-DUP-KEY-N = WS-OLD-BILL-KEY-N (WS-OLD-BILL-IDX)
003620         MOVE 'Y' TO WS-FOUND-SW
003630         GO TO 210-EXIT.
003640     SET WS-OLD-BILL-IDX UP BY 1.
003650 210-EXIT.
003660     EXIT.
003670****************************************************************
003680* 250-GET-FEE-STRUCTURE - TABLE SEARCH BY CLASS/YEAR
003690****************************************************************
003700 250-GET-FEE-STRUCTURE.
003710     MOVE 'N' TO WS-FOUND-SW.
003720     SET WS-FST-IDX TO 1.
003730     PERFORM 255-SEARCH-ONE-STRUCTURE THRU 255-EXIT
003740         UNTIL WS-FST-IDX > WS-FST-COUNT OR WS-FOUND.
003750     IF WS-FOUND
003760         SET WS-FST-IDX DOWN BY 1.
003770****************************************************************
003780* 255-SEARCH-ONE-STRUCTURE - FEE-STRUCTURE TABLE SEARCH
003790****************************************************************
003800 255-SEARCH-ONE-STRUCTURE.
003810     IF STU-CLASS-YEAR-KEY-N = WS-FST-KEY (WS-FST-IDX)
003820         MOVE 'Y' TO WS-FOUND-SW
003830         GO TO 255-EXIT.
003840     SET WS-FST-IDX UP BY 1.
003850 255-EXIT.
003860     EXIT.
003870****************************************************************
003880* 260-GET-TRANSPORT-FEE - HOSTEL FLAG AND ROUTE LOOK-UP
003890****************************************************************
003900 260-GET-TRANSPORT-FEE.
003910     IF STU-HOSTEL-YES
003920         MOVE WS-FST-HOSTEL (WS-FST-IDX) TO WS-HOSTEL-FEE-THIS
003930     ELSE
003940         MOVE 0 TO WS-HOSTEL-FEE-THIS.
003950     MOVE 0 TO WS-TRANSPORT-FEE-THIS.
003960     MOVE 'N' TO WS-FOUND-SW.
003970     IF STU-TRANSPORT-ROUTE NOT = 0
003980         SET WS-TRT-IDX TO 1
003990         PERFORM 265-SEARCH-ONE-ROUTE THRU 265-EXIT
004000             UNTIL WS-TRT-IDX > WS-TRT-COUNT OR WS-FOUND.
004010****************************************************************
004020* 265-SEARCH-ONE-ROUTE - TRANSPORT-ROUTE TABLE SEARCH
004030****************************************************************
004040 265-SEARCH-ONE-ROUTE.
004050     IF STU-TRANSPORT-ROUTE = WS-TRT-ID (WS-TRT-IDX)
004060         MOVE 'Y' TO WS-FOUND-SW
004070         MOVE WS-TRT-FEE (WS-TRT-IDX) TO WS-TRANSPORT-FEE-THIS
004080         GO TO 265-EXIT.
004090     SET WS-TRT-IDX UP BY 1.
004100 265-EXIT.
004110     EXIT.
004120****************************************************************
004130* 270-CALC-DUE-DATE - DUE DAY CAPPED AT 28 ON ENTRY
004140****************************************************************
004150 270-CALC-DUE-DATE.
004160     MOVE WS-PARM-YEAR     TO WS-DUE-BUILD-YYYY.
004170     MOVE WS-PARM-MONTH    TO WS-DUE-BUILD-MM.
004180     MOVE WS-PARM-DUE-DAY  TO WS-DUE-BUILD-DD.
004190     MOVE WS-DUE-DATE-BUILD-N TO MFE-DUE-DATE-N.
004200****************************************************************
004210* 900-WRITE-CONTROLS - END OF RUN TOTALS
004220****************************************************************
004230 900-WRITE-CONTROLS.
004240     DISPLAY 'FE1000 CONTROL TOTALS' UPON CRT AT 1001.
004250     IF WS-RUN-OK
004260         DISPLAY 'RUN COMPLETED NORMALLY' UPON CRT AT 9901.
004270     DISPLAY 'STUDENTS READ        ' WS-STUDENTS-READ
004280         UPON CRT AT 1101.
004290     DISPLAY 'BILLS GENERATED      ' WS-BILLS-GENERATED
004300         UPON CRT AT 1201.
004310     DISPLAY 'SKIPPED - DUPLICATE  ' WS-SKIPPED-DUPLICATE
004320         UPON CRT AT 1301.
004330     DISPLAY 'SKIPPED - NO STRUCT  ' WS-SKIPPED-NO-STRUCTURE
004340         UPON CRT AT 1401.
004350     DISPLAY 'SKIPPED - NOT ACTIVE ' WS-SKIPPED-NOT-ACTIVE
004360         UPON CRT AT 1501.
