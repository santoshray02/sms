000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    FE8100.
000030 AUTHOR.        S. K. MENON.
000040 INSTALLATION.  ST. XAVIER SCHOOL FEE OFFICE - DATA PROCESSING.
000050 DATE-WRITTEN.  1997-12-02.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - FEE OFFICE INTERNAL USE ONLY.
000080*===============================================================
000090* FE8100 -- RTE COMPLIANCE REPORT
000100*---------------------------------------------------------------
000110* CHANGE LOG
000120* DATE       BY   TICKET     DESCRIPTION
000130* ---------- ---- ---------- -----------------------------
000140* 1997-12-02 SKM  REQ4471    FIRST WRITTEN FOR THE RIGHT TO
000150* 1997-12-02 SKM  REQ4471    EDUCATION INSPECTION FILE - ONE
000160* 1997-12-02 SKM  REQ4471    PAGE PER ACADEMIC YEAR.
000170* 1999-03-03 SKM  Y2K-14     Y2K - ACAD-YEAR PARM NOW CARRIES
000180* 1999-03-03 SKM  Y2K-14     A FULL 4-DIGIT YEAR.
000190* 2005-08-19 TPN  REQ6011    CONCESSION FILE TOTALS ADDED TO
000200* 2005-08-19 TPN  REQ6011    THE SUMMARY BLOCK PER THE NEW
000210* 2005-08-19 TPN  REQ6011    DISTRICT AUDIT FORMAT.
000220*===============================================================
000230 
000240 ENVIRONMENT DIVISION.
000250 CONFIGURATION SECTION.
000260 SPECIAL-NAMES.
000270     C01 IS TOP-OF-FORM.
000280     CONSOLE IS CRT.
000290 INPUT-OUTPUT SECTION.
000300 FILE-CONTROL.
000310     SELECT STU-FILE ASSIGN TO DYNAMIC STU-PATH
000320            ORGANIZATION IS RECORD SEQUENTIAL
000330            FILE STATUS IS WS-STU-STATUS.
000340     SELECT CON-FILE ASSIGN TO DYNAMIC CON-PATH
000350            ORGANIZATION IS RECORD SEQUENTIAL
000360            FILE STATUS IS WS-CON-STATUS.
000370     SELECT RPT-FILE ASSIGN TO DYNAMIC RPT-PATH
000380            ORGANIZATION IS LINE SEQUENTIAL
000390            FILE STATUS IS WS-RPT-STATUS.
000400 
000410 DATA DIVISION.
000420 FILE SECTION.
000430 FD  STU-FILE
000440     LABEL RECORDS ARE STANDARD.
000450     COPY 'SCHFEE-copy-schstu.dd.cbl'.
000460 FD  CON-FILE
000470     LABEL RECORDS ARE STANDARD.
000480     COPY 'SCHFEE-copy-schcon.dd.cbl'.
000490 FD  RPT-FILE
000500     LABEL RECORDS ARE STANDARD.
000510 01  SCH-RPT-LINE.
000520     05  RPT-TEXT                  PIC X(120).
000530     05  FILLER                    PIC X(12).
000540 
000550 WORKING-STORAGE SECTION.
000560* RUN-COMPLETION FLAG - 77-LEVEL PER DP STANDARDS,
000570* SET JUST BEFORE THE CONTROL TOTALS ARE WRITTEN.
000580 77  WS-RUN-COMPLETE-SW            PIC X VALUE 'N'.
000590     88  WS-RUN-OK                 VALUE 'Y'.
000600****************************************************************
000610* COMMAND-LINE PARAMETER AREA
000620****************************************************************
000630 01  WS-COMMAND-LINE               PIC X(80).
000640 01  WS-PARM-FIELDS.
000650     05  WS-PARM-SCHOOL-ID         PIC X(4).
000660     05  WS-PARM-ACAD-YEAR         PIC 9(4).
000670     05  WS-PARM-RUN-DATE          PIC 9(8).
000680     05  WS-PARM-RUN-DATE-PARTS REDEFINES
000690             WS-PARM-RUN-DATE.
000700         10  WS-PARM-RUN-YYYY      PIC 9(4).
000710         10  WS-PARM-RUN-MM        PIC 9(2).
000720         10  WS-PARM-RUN-DD        PIC 9(2).
000730* BROKEN OUT SO THE REPORT HEADER CAN PRINT THE GENERATION
000740* DATE AS YYYY-MM-DD INSTEAD OF A RAW 8-DIGIT NUMBER.
000750     05  FILLER                    PIC X(61).
000760****************************************************************
000770* DYNAMIC FILE PATH AREA - ONE DATA SUBDIRECTORY PER SCHOOL
000780****************************************************************
000790 01  STU-PATH.
000800     05  FILLER                    PIC X(10) VALUE
000810                                   '/sch/data/'.
000820     05  STU-PATH-SCHOOL           PIC X(4).
000830     05  FILLER                    PIC X(11) VALUE
000840                                   '/STUDNT.DAT'.
000850 01  CON-PATH.
000860     05  FILLER                    PIC X(10) VALUE
000870                                   '/sch/data/'.
000880     05  CON-PATH-SCHOOL           PIC X(4).
000890     05  FILLER                    PIC X(11) VALUE
000900                                   '/CONCES.DAT'.
000910 01  RPT-PATH.
000920     05  FILLER                    PIC X(10) VALUE
000930                                   '/sch/data/'.
000940     05  RPT-PATH-SCHOOL           PIC X(4).
000950     05  FILLER                    PIC X(11) VALUE
000960                                   '/RTECMP.RPT'.
000970****************************************************************
000980* FILE STATUS SWITCHES AND END-OF-FILE FLAGS
000990****************************************************************
001000 01  WS-FILE-STATUS-SWITCHES.
001010     05  WS-STU-STATUS             PIC X(2).
001020     05  WS-CON-STATUS             PIC X(2).
001030     05  WS-RPT-STATUS             PIC X(2).
001040     05  FILLER                    PIC X(10).
001050 01  WS-EOF-SWITCHES              COMP.
001060     05  WS-STU-EOF-SW             PIC 9   VALUE 0.
001070     05  WS-CON-EOF-SW             PIC 9   VALUE 0.
001080     05  FILLER                    PIC 9   VALUE 0.
001090****************************************************************
001100* CATEGORY COUNTER TABLE - DG/EWS/GENERAL/OBC/SC/ST, THAT ORDER
001110****************************************************************
001120* KEPT AS ZONED DISPLAY, NOT COMP-3, SO THE REDEFINE-AND-
001130* MOVE-ZEROS CLEAR BELOW STORES A VALID ZERO IN EVERY SLOT -
001140* A PACKED FIELD WOULD NOT ZERO OUT FROM A RAW BYTE FILL.
001150 01  WS-CAT-COUNT-AREA.
001160     05  WS-CAT-COUNT-TABLE PIC 9(5)
001170                    OCCURS 6 TIMES
001180                    INDEXED BY WS-CAT-CIDX.
001190     05  FILLER                    PIC X(01).
001200 01  WS-CAT-COUNT-RESET REDEFINES
001210         WS-CAT-COUNT-AREA         PIC X(30).
001220 01  WS-CAT-NAME-TABLE.
001230     05  FILLER PIC X(10) VALUE 'DG        '.
001240     05  FILLER PIC X(10) VALUE 'EWS       '.
001250     05  FILLER PIC X(10) VALUE 'GENERAL   '.
001260     05  FILLER PIC X(10) VALUE 'OBC       '.
001270     05  FILLER PIC X(10) VALUE 'SC        '.
001280     05  FILLER PIC X(10) VALUE 'ST        '.
001290 01  WS-CAT-NAMES REDEFINES WS-CAT-NAME-TABLE.
001300     05  WS-CAT-NAME PIC X(10) OCCURS 6 TIMES.
001310****************************************************************
001320* EWS/DG DETAIL TABLE - BUFFERED UNTIL TOTALS ARE KNOWN
001330****************************************************************
001340 01  WS-EWS-TABLE-AREA.
001350     05  WS-EWS-COUNT              PIC 9(5) COMP VALUE 0.
001360     05  WS-EWS-ENTRY OCCURS 9999 TIMES
001370                    INDEXED BY WS-EWS-IDX.
001380         10  WS-EWS-T-ADM-NO       PIC X(20).
001390         10  WS-EWS-T-NAME         PIC X(40).
001400         10  WS-EWS-T-CLASS        PIC 9(4).
001410         10  WS-EWS-T-CATEGORY     PIC X(10).
001420         10  WS-EWS-T-CON-PCT      PIC 9(3).
001430         10  FILLER                PIC X(01).
001440****************************************************************
001450* MONEY DISPLAY AREA - RUPEE/PAISE SPLIT FOR PRINTED AMOUNTS
001460****************************************************************
001470 01  WS-DISPLAY-AMT-AREA.
001480     05  WS-DISP-RUPEES            PIC 9(9).
001490     05  WS-DISP-PAISE             PIC 9(2).
001500     05  FILLER                    PIC X(01).
001510 01  WS-DISPLAY-AMT-N REDEFINES
001520         WS-DISPLAY-AMT-AREA       PIC 9(11).
001530****************************************************************
001540* PERCENTAGE DISPLAY AREA - ONE DECIMAL PLACE ON THE PRINT
001550****************************************************************
001560 01  WS-DISPLAY-PCT-AREA.
001570     05  WS-DISP-PCT-WHOLE         PIC 9(3).
001580     05  WS-DISP-PCT-TENTH         PIC 9(1).
001590     05  FILLER                    PIC X(01).
001600****************************************************************
001610* PRINT LINE LAYOUTS
001620****************************************************************
001630 01  WS-HEADING-1.
001640     05  WS-HEADING-1-TEXT         PIC X(120) VALUE SPACES.
001650     05  FILLER                    PIC X(12).
001660 01  WS-HEADING-2.
001670     05  WS-HEADING-2-TEXT         PIC X(120) VALUE SPACES.
001680     05  FILLER                    PIC X(12).
001690 01  WS-DETAIL-LINE.
001700     05  WS-DETAIL-TEXT            PIC X(120) VALUE SPACES.
001710     05  FILLER                    PIC X(12).
001720****************************************************************
001730* WORK AREAS AND CONTROL COUNTERS
001740****************************************************************
001750 01  WS-WORK-FIELDS.
001760     05  WS-TOTAL-STUDENTS         PIC 9(5) COMP VALUE 0.
001770     05  WS-EWSDG-COUNT            PIC 9(5) COMP VALUE 0.
001780     05  WS-CON-COUNT              PIC 9(5) COMP VALUE 0.
001790     05  WS-CON-TOTAL-AMT          PIC S9(9) COMP-3 VALUE 0.
001800     05  WS-PRT-IDX                PIC 9(5) COMP.
001810     05  FILLER                    PIC X(10).
001820****************************************************************
001830* CONTROL TOTALS
001840****************************************************************
001850 01  WS-CONTROLS                   COMP-3.
001860     05  WS-STUDENTS-READ          PIC 9(7) VALUE 0.
001870     05  WS-CONCESSIONS-READ       PIC 9(7) VALUE 0.
001880     05  WS-DETAIL-LINES-WRITTEN   PIC 9(7) VALUE 0.
001890     05  FILLER                    PIC 9(7) VALUE 0.
001900 
001910 PROCEDURE DIVISION.
001920****************************************************************
001930* A010-MAIN-LINE - OVERALL CONTROL
001940****************************************************************
001950 A010-MAIN-LINE.
001960     DISPLAY SPACES UPON CRT.
001970     DISPLAY '* * * BEGIN FE8100 - RTE COMPLIANCE * * *'
001980         UPON CRT AT 0101.
001990     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
002000     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002010         INTO WS-PARM-SCHOOL-ID  WS-PARM-ACAD-YEAR
002020              WS-PARM-RUN-DATE.
002030     MOVE WS-PARM-SCHOOL-ID TO STU-PATH-SCHOOL
002040                               CON-PATH-SCHOOL
002050                               RPT-PATH-SCHOOL.
002060     MOVE ZEROS TO WS-CAT-COUNT-RESET.
002070     PERFORM 140-LOAD-CONCESSION-TOTALS.
002080     PERFORM 150-SCAN-STUDENTS.
002090     PERFORM 600-PRINT-REPORT.
002100     SET WS-RUN-OK TO TRUE.
002110     PERFORM 900-WRITE-CONTROLS.
002120     STOP RUN.
002130****************************************************************
002140* 140-LOAD-CONCESSION-TOTALS - ONE PASS, COUNT AND SUM ONLY
002150****************************************************************
002160 140-LOAD-CONCESSION-TOTALS.
002170     OPEN INPUT CON-FILE.
002180     PERFORM 145-LOAD-ONE-CONCESSION THRU 145-EXIT
002190         UNTIL WS-CON-EOF-SW = 1.
002200     CLOSE CON-FILE.
002210 145-LOAD-ONE-CONCESSION.
002220     READ CON-FILE.
002230     IF WS-CON-STATUS = '10'
002240         MOVE 1 TO WS-CON-EOF-SW
002250         GO TO 145-EXIT.
002260     ADD 1 TO WS-CONCESSIONS-READ.
002270     ADD 1 TO WS-CON-COUNT.
002280     ADD CON-AMOUNT TO WS-CON-TOTAL-AMT.
002290 145-EXIT.
002300     EXIT.
002310****************************************************************
002320* 150-SCAN-STUDENTS - CATEGORY COUNTS AND EWS/DG DETAIL ROWS
002330****************************************************************
002340 150-SCAN-STUDENTS.
002350     OPEN INPUT STU-FILE.
002360     PERFORM 200-READ-ONE-STUDENT THRU 200-EXIT
002370         UNTIL WS-STU-EOF-SW = 1.
002380     CLOSE STU-FILE.
002390 200-READ-ONE-STUDENT.
002400     READ STU-FILE.
002410     IF WS-STU-STATUS = '10'
002420         MOVE 1 TO WS-STU-EOF-SW
002430         GO TO 200-EXIT.
002440     ADD 1 TO WS-STUDENTS-READ.
002450     IF STU-ACAD-YEAR-ID NOT = WS-PARM-ACAD-YEAR
002460         GO TO 200-EXIT.
002470     ADD 1 TO WS-TOTAL-STUDENTS.
002480     PERFORM 210-CLASSIFY-CATEGORY.
002490     IF STU-CAT-EWS OR STU-CAT-DG
002500         ADD 1 TO WS-EWSDG-COUNT
002510         PERFORM 220-ADD-EWSDG-DETAIL.
002520 200-EXIT.
002530     EXIT.
002540****************************************************************
002550* 210-CLASSIFY-CATEGORY - BLANK CATEGORY COUNTS AS GENERAL
002560****************************************************************
002570 210-CLASSIFY-CATEGORY.
002580     IF STU-CAT-DG
002590         SET WS-CAT-CIDX TO 1
002600     ELSE
002610     IF STU-CAT-EWS
002620         SET WS-CAT-CIDX TO 2
002630     ELSE
002640     IF STU-CAT-OBC
002650         SET WS-CAT-CIDX TO 4
002660     ELSE
002670     IF STU-CAT-SC
002680         SET WS-CAT-CIDX TO 5
002690     ELSE
002700     IF STU-CAT-ST
002710         SET WS-CAT-CIDX TO 6
002720     ELSE
002730         SET WS-CAT-CIDX TO 3.
002740     ADD 1 TO WS-CAT-COUNT-TABLE (WS-CAT-CIDX).
002750****************************************************************
002760* 220-ADD-EWSDG-DETAIL - BUFFER ONE ROW FOR THE DETAIL LISTING
002770****************************************************************
002780 220-ADD-EWSDG-DETAIL.
002790     ADD 1 TO WS-EWS-COUNT.
002800     SET WS-EWS-IDX TO WS-EWS-COUNT.
002810     MOVE STU-ADMISSION-NO  TO WS-EWS-T-ADM-NO (WS-EWS-IDX).
002820     MOVE STU-SORT-KEY      TO WS-EWS-T-NAME (WS-EWS-IDX).
002830     MOVE STU-CLASS-ID      TO WS-EWS-T-CLASS (WS-EWS-IDX).
002840     MOVE STU-CATEGORY      TO WS-EWS-T-CATEGORY (WS-EWS-IDX).
002850     MOVE STU-CONCESSION-PCT TO
002860          WS-EWS-T-CON-PCT (WS-EWS-IDX).
002870****************************************************************
002880* 600-PRINT-REPORT - HEADER, SUMMARY, CATEGORY TABLE, DETAIL
002890****************************************************************
002900 600-PRINT-REPORT.
002910     OPEN OUTPUT RPT-FILE.
002920     MOVE SPACES TO WS-HEADING-1-TEXT.
002930     STRING 'RTE COMPLIANCE REPORT - ACADEMIC YEAR '
002940            WS-PARM-ACAD-YEAR DELIMITED BY SIZE
002950         INTO WS-HEADING-1-TEXT.
002960     WRITE SCH-RPT-LINE FROM WS-HEADING-1
002970         AFTER ADVANCING PAGE.
002980     MOVE SPACES TO WS-HEADING-2-TEXT.
002990     STRING 'GENERATED ' WS-PARM-RUN-YYYY DELIMITED BY SIZE
003000            '-' WS-PARM-RUN-MM DELIMITED BY SIZE
003010            '-' WS-PARM-RUN-DD DELIMITED BY SIZE
003020         INTO WS-HEADING-2-TEXT.
003030     WRITE SCH-RPT-LINE FROM WS-HEADING-2
003040         AFTER ADVANCING 2 LINES.
003050     MOVE SPACES TO WS-DETAIL-TEXT.
003060     STRING 'TOTAL STUDENTS ' WS-TOTAL-STUDENTS
003070            DELIMITED BY SIZE
003080            '   EWS/DG COUNT ' WS-EWSDG-COUNT
003090            DELIMITED BY SIZE
003100         INTO WS-DETAIL-TEXT.
003110     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
003120         AFTER ADVANCING 2 LINES.
003130     MOVE WS-CON-TOTAL-AMT TO WS-DISPLAY-AMT-N.
003140     MOVE SPACES TO WS-DETAIL-TEXT.
003150     STRING 'CONCESSIONS GRANTED ' WS-CON-COUNT
003160            DELIMITED BY SIZE
003170            '   TOTAL AMOUNT RS ' WS-DISP-RUPEES
003180            DELIMITED BY SIZE
003190            '.' WS-DISP-PAISE DELIMITED BY SIZE
003200         INTO WS-DETAIL-TEXT.
003210     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
003220         AFTER ADVANCING 1 LINE.
003230     PERFORM 620-PRINT-CATEGORY-TABLE.
003240     PERFORM 640-PRINT-EWSDG-DETAIL.
003250     CLOSE RPT-FILE.
003260****************************************************************
003270* 620-PRINT-CATEGORY-TABLE - SIX ROWS, NAME/COUNT/PERCENT
003280****************************************************************
003290 620-PRINT-CATEGORY-TABLE.
003300     MOVE SPACES TO WS-DETAIL-TEXT.
003310     MOVE 'CATEGORY   COUNT   PERCENT' TO WS-DETAIL-TEXT.
003320     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
003330         AFTER ADVANCING 2 LINES.
003340     SET WS-CAT-CIDX TO 1.
003350     PERFORM 625-PRINT-ONE-CATEGORY 6 TIMES.
003360****************************************************************
003370* 625-PRINT-ONE-CATEGORY - ONE ROW, RESOLVED PER SLOT INDEX
003380****************************************************************
003390 625-PRINT-ONE-CATEGORY.
003400     IF WS-TOTAL-STUDENTS = 0
003410         MOVE 0 TO WS-DISP-PCT-WHOLE WS-DISP-PCT-TENTH
003420     ELSE
003430         COMPUTE WS-DISP-PCT-WHOLE =
003440             WS-CAT-COUNT-TABLE (WS-CAT-CIDX) * 100
003450                 / WS-TOTAL-STUDENTS
003460         COMPUTE WS-DISP-PCT-TENTH ROUNDED =
003470             ((WS-CAT-COUNT-TABLE (WS-CAT-CIDX) * 1000
003480                 / WS-TOTAL-STUDENTS) -
003490                 (WS-DISP-PCT-WHOLE * 10)).
003500     MOVE SPACES TO WS-DETAIL-TEXT.
003510     STRING WS-CAT-NAME (WS-CAT-CIDX) DELIMITED BY SIZE
003520            '  ' WS-CAT-COUNT-TABLE (WS-CAT-CIDX)
003530            DELIMITED BY SIZE
003540            '      ' WS-DISP-PCT-WHOLE DELIMITED BY SIZE
003550            '.' WS-DISP-PCT-TENTH DELIMITED BY SIZE
003560         INTO WS-DETAIL-TEXT.
003570     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
003580         AFTER ADVANCING 1 LINE.
003590     SET WS-CAT-CIDX UP BY 1.
003600****************************************************************
003610* 640-PRINT-EWSDG-DETAIL - ADMISSION NO/NAME/CLASS/CAT/PCT
003620****************************************************************
003630 640-PRINT-EWSDG-DETAIL.
003640     MOVE SPACES TO WS-DETAIL-TEXT.
003650     MOVE 'EWS / DG STUDENT DETAIL' TO WS-DETAIL-TEXT.
003660     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
003670         AFTER ADVANCING 2 LINES.
003680     MOVE 0 TO WS-PRT-IDX.
003690     PERFORM 645-PRINT-ONE-EWSDG-LINE
003700         UNTIL WS-PRT-IDX >= WS-EWS-COUNT.
003710****************************************************************
003720* 645-PRINT-ONE-EWSDG-LINE - ONE DETAIL ROW PER BUFFERED ENTRY
003730****************************************************************
003740 645-PRINT-ONE-EWSDG-LINE.
003750     ADD 1 TO WS-PRT-IDX.
003760     SET WS-EWS-IDX TO WS-PRT-IDX.
003770     MOVE SPACES TO WS-DETAIL-TEXT.
003780     STRING WS-EWS-T-ADM-NO (WS-EWS-IDX) DELIMITED BY SIZE
003790            ' ' WS-EWS-T-NAME (WS-EWS-IDX)
003800            DELIMITED BY SIZE
003810            ' CLASS ' WS-EWS-T-CLASS (WS-EWS-IDX)
003820            DELIMITED BY SIZE
003830            ' ' WS-EWS-T-CATEGORY (WS-EWS-IDX)
003840            DELIMITED BY SIZE
003850            ' CONC PCT ' WS-EWS-T-CON-PCT (WS-EWS-IDX)
003860            DELIMITED BY SIZE
003870         INTO WS-DETAIL-TEXT.
003880     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
003890         AFTER ADVANCING 1 LINE.
003900     ADD 1 TO WS-DETAIL-LINES-WRITTEN.
003910****************************************************************
003920* 900-WRITE-CONTROLS - END OF RUN TOTALS
003930****************************************************************
003940 900-WRITE-CONTROLS.
003950     DISPLAY 'FE8100 CONTROL TOTALS' UPON CRT AT 1001.
003960     IF WS-RUN-OK
003970         DISPLAY 'RUN COMPLETED NORMALLY' UPON CRT AT 9901.
003980     DISPLAY 'STUDENTS READ        ' WS-STUDENTS-READ
003990         UPON CRT AT 1101.
004000     DISPLAY 'CONCESSIONS READ     ' WS-CONCESSIONS-READ
004010         UPON CRT AT 1201.
004020     DISPLAY 'DETAIL LINES WRITTEN ' WS-DETAIL-LINES-WRITTEN
004030         UPON CRT AT 1301.
