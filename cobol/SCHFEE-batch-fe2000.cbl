000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    FE2000.
000030 AUTHOR.        R. ACHARYA.
000040 INSTALLATION.  ST. XAVIER SCHOOL FEE OFFICE - DATA PROCESSING.
000050 DATE-WRITTEN.  1992-07-20.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - FEE OFFICE INTERNAL USE ONLY.
000080*===============================================================
000090* FE2000 -- DAILY PAYMENT POSTING
000100*---------------------------------------------------------------
000110* CHANGE LOG
000120* DATE       BY   TICKET     DESCRIPTION
000130* ---------- ---- ---------- -----------------------------
000140* 1992-07-20 RAJ  INITIAL    FIRST WRITTEN - POSTS THE DAY'S
000150* 1992-07-20 RAJ  INITIAL    CASH COUNTER SLIPS AGAINST THE
000160* 1992-07-20 RAJ  INITIAL    MFE MASTER, ONE CARD PER PAYMENT.
000170* 1993-05-09 RAJ  REQ0892    RECEIPT NUMBER NOW
000180* 1993-05-09 RAJ  REQ0892    RCP-YYYYMMDD-NNNNN, RESET EACH
000190* 1993-05-09 RAJ  REQ0892    CALENDAR DAY - SEE
000200* 1993-05-09 RAJ  REQ0892    160-LOAD-DATE-COUNTS.
000210* 1999-01-19 SKM  Y2K-05     Y2K - PTX-DATE/PAY-DATE AND THE
000220* 1999-01-19 SKM  Y2K-05     DATE-COUNT TABLE KEY NOW CARRY
000230* 1999-01-19 SKM  Y2K-05     FULL 4-DIGIT YEARS.
000240* 2001-11-06 SKM  REQ4820    REJECT COUNTER SPLIT OUT FROM
000250* 2001-11-06 SKM  REQ4820    SKIPPED COUNTER - AUDITORS WANT
000260* 2001-11-06 SKM  REQ4820    BAD-CARD AND NO-BILL COUNTS
000270* 2001-11-06 SKM  REQ4820    SEPARATELY ON THE CONTROL SLIP.
000280* 2004-03-02 PNR  REQ5190    MFE TABLE WAS ONLY CARRYING THE
000290* 2004-03-02 PNR  REQ5190    PAID/PENDING/STATUS FIELDS - A
000300* 2004-03-02 PNR  REQ5190    BILL'S PERIOD, FEE BREAKUP, DUE
000310* 2004-03-02 PNR  REQ5190    DATE AND SMS/REMINDER FLAGS WERE
000320* 2004-03-02 PNR  REQ5190    LOST ON EVERY PAYMENT RUN - FE3000,
000330* 2004-03-02 PNR  REQ5190    FE5000, FE6000 AND FE8200 READ THOSE
000340* 2004-03-02 PNR  REQ5190    FIELDS STRAIGHT OFF MFE-FILE.  TABLE
000350* 2004-03-02 PNR  REQ5190    NOW HOLDS THE WHOLE RECORD - SEE
000360* 2004-03-02 PNR  REQ5190    145-LOAD-ONE-MFE / 810-WRITE-ONE-MFE.
000370* 2004-06-18 PNR  REQ5205    DAILY RECEIPT SEQUENCE WAS BEING
000380* 2004-06-18 PNR  REQ5205    CHECKED/INSERTED AGAINST OPY-DATE,
000390* 2004-06-18 PNR  REQ5205    THE OLD LOG RECORD AREA - STALE
000400* 2004-06-18 PNR  REQ5205    ONCE PAY-OLD-FILE CLOSES, SO EVERY
000410* 2004-06-18 PNR  REQ5205    RECEIPT IN A RUN SHARED ONE BUCKET
000420* 2004-06-18 PNR  REQ5205    INSTEAD OF RESETTING PER DAY.  167/
000430* 2004-06-18 PNR  REQ5205    168 NOW KEY OFF WS-RCP-DATE.
000440*===============================================================
000450 
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500     CONSOLE IS CRT.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT PTX-FILE     ASSIGN TO DYNAMIC PTX-PATH
000540            ORGANIZATION IS RECORD SEQUENTIAL
000550            FILE STATUS IS WS-PTX-STATUS.
000560     SELECT MFE-OLD-FILE ASSIGN TO DYNAMIC MFE-OLD-PATH
000570            ORGANIZATION IS RECORD SEQUENTIAL
000580            FILE STATUS IS WS-MFE-OLD-STATUS.
000590     SELECT MFE-OUT-FILE ASSIGN TO DYNAMIC MFE-OUT-PATH
000600            ORGANIZATION IS RECORD SEQUENTIAL
000610            FILE STATUS IS WS-MFE-OUT-STATUS.
000620     SELECT PAY-OLD-FILE ASSIGN TO DYNAMIC PAY-OLD-PATH
000630            ORGANIZATION IS RECORD SEQUENTIAL
000640            FILE STATUS IS WS-PAY-OLD-STATUS.
000650     SELECT PAY-OUT-FILE ASSIGN TO DYNAMIC PAY-OUT-PATH
000660            ORGANIZATION IS RECORD SEQUENTIAL
000670            FILE STATUS IS WS-PAY-OUT-STATUS.
000680 
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  PTX-FILE
000720     LABEL RECORDS ARE STANDARD.
000730****************************************************************
000740* PTX-TRANS-REC - ONE CASH-COUNTER PAYMENT SLIP
000750****************************************************************
000760 01  PTX-TRANS-REC.
000770     05  PTX-MONTHLY-FEE-ID        PIC 9(8).
000780     05  PTX-STUDENT-ID            PIC 9(6).
000790     05  PTX-AMOUNT-RUPEES         PIC 9(7)V99.
000800     05  PTX-MODE                  PIC X(8).
000810         88  PTX-MODE-CASH         VALUE 'CASH    '.
000820         88  PTX-MODE-UPI          VALUE 'UPI     '.
000830         88  PTX-MODE-CHEQUE       VALUE 'CHEQUE  '.
000840         88  PTX-MODE-CARD         VALUE 'CARD    '.
000850     05  PTX-DATE.
000860         10  PTX-DATE-YYYY         PIC 9(4).
000870         10  PTX-DATE-MM           PIC 9(2).
000880         10  PTX-DATE-DD           PIC 9(2).
000890     05  PTX-DATE-N REDEFINES PTX-DATE PIC 9(8).
000900     05  FILLER                    PIC X(10).
000910 FD  MFE-OLD-FILE
000920     LABEL RECORDS ARE STANDARD.
000930 *OLD MASTER - ALIASED UNDER OMF- SO IT CAN BE OPEN WITH
000940 *THE NEW MASTER AT THE SAME TIME.
000950     COPY 'SCHFEE-copy-schmfe.dd.cbl'
000960          REPLACING ==MFE-== BY ==OMF-==.
000970 FD  MFE-OUT-FILE
000980     LABEL RECORDS ARE STANDARD.
000990     COPY 'SCHFEE-copy-schmfe.dd.cbl'.
001000 FD  PAY-OLD-FILE
001010     LABEL RECORDS ARE STANDARD.
001020 *OLD PAYMENT LOG - ALIASED UNDER OPY- FOR THE SAME REASON.
001030     COPY 'SCHFEE-copy-schpay.dd.cbl'
001040          REPLACING ==PAY-== BY ==OPY-==.
001050 FD  PAY-OUT-FILE
001060     LABEL RECORDS ARE STANDARD.
001070     COPY 'SCHFEE-copy-schpay.dd.cbl'.
001080 
001090 WORKING-STORAGE SECTION.
001100* RUN-COMPLETION FLAG - 77-LEVEL PER DP STANDARDS,
001110* SET JUST BEFORE THE CONTROL TOTALS ARE WRITTEN.
001120 77  WS-RUN-COMPLETE-SW            PIC X VALUE 'N'.
001130     88  WS-RUN-OK                 VALUE 'Y'.
001140****************************************************************
001150* COMMAND-LINE PARAMETER AREA
001160****************************************************************
001170 01  WS-COMMAND-LINE               PIC X(80).
001180 01  WS-PARM-FIELDS.
001190     05  WS-PARM-SCHOOL-ID         PIC X(4).
001200     05  FILLER                    PIC X(76).
001210****************************************************************
001220* DYNAMIC FILE PATH AREA - ONE DATA SUBDIRECTORY PER SCHOOL
001230****************************************************************
001240 01  PTX-PATH.
001250     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001260     05  PTX-PATH-SCHOOL           PIC X(4).
001270     05  FILLER                    PIC X(11) VALUE '/PAYTRN.DAT'.
001280 01  MFE-OLD-PATH.
001290     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001300     05  MFE-OLD-PATH-SCHOOL       PIC X(4).
001310     05  FILLER                    PIC X(11) VALUE '/MFEBIL.DAT'.
001320 01  MFE-OUT-PATH.
001330     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001340     05  MFE-OUT-PATH-SCHOOL       PIC X(4).
001350     05  FILLER                    PIC X(11) VALUE '/MFEBIL.NEW'.
001360 01  PAY-OLD-PATH.
001370     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001380     05  PAY-OLD-PATH-SCHOOL       PIC X(4).
001390     05  FILLER                    PIC X(11) VALUE '/PAYLOG.DAT'.
001400 01  PAY-OUT-PATH.
001410     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001420     05  PAY-OUT-PATH-SCHOOL       PIC X(4).
001430     05  FILLER                    PIC X(11) VALUE '/PAYLOG.NEW'.
001440****************************************************************
001450* FILE STATUS SWITCHES
001460****************************************************************
001470 01  WS-FILE-STATUS-SWITCHES.
001480     05  WS-PTX-STATUS             PIC X(2).
001490     05  WS-MFE-OLD-STATUS         PIC X(2).
001500     05  WS-MFE-OUT-STATUS         PIC X(2).
001510     05  WS-PAY-OLD-STATUS         PIC X(2).
001520     05  WS-PAY-OUT-STATUS         PIC X(2).
001530     05  FILLER                    PIC X(10).
001540 01  WS-EOF-SWITCHES              COMP.
001550     05  WS-PTX-EOF-SW             PIC 9   VALUE 0.
001560     05  FILLER                    PIC 9   VALUE 0.
001570****************************************************************
001580* MFE MASTER TABLE - HELD IN CORE FOR THE WHOLE RUN
001590****************************************************************
001600 01  WS-MFE-TABLE-AREA.
001610     05  WS-MFE-COUNT              PIC 9(5) COMP VALUE 0.
001620     05  WS-MFE-ENTRY OCCURS 9999 TIMES
001630                    INDEXED BY WS-MFE-IDX.
001640         10  WS-MFE-T-ID           PIC 9(8).
001650         10  WS-MFE-T-STUDENT      PIC 9(6).
001660         10  WS-MFE-T-ACAD-YEAR    PIC 9(4).
001670         10  WS-MFE-T-MONTH        PIC 9(2).
001680         10  WS-MFE-T-YEAR         PIC 9(4).
001690         10  WS-MFE-T-TUITION-FEE  PIC S9(9) COMP-3.
001700         10  WS-MFE-T-HOSTEL-FEE   PIC S9(9) COMP-3.
001710         10  WS-MFE-T-TRANS-FEE    PIC S9(9) COMP-3.
001720         10  WS-MFE-T-TOTAL-FEE    PIC S9(9) COMP-3.
001730         10  WS-MFE-T-AMT-PAID     PIC S9(9) COMP-3.
001740         10  WS-MFE-T-AMT-PEND      PIC S9(9) COMP-3.
001750         10  WS-MFE-T-STATUS       PIC X(8).
001760         10  WS-MFE-T-DUE-DATE     PIC 9(8).
001770         10  WS-MFE-T-SMS-SENT     PIC X(1).
001780         10  WS-MFE-T-REMIND-SENT  PIC X(1).
001790         10  FILLER                PIC X(04).
001800****************************************************************
001810* DATE-SEQUENCE TABLE - RECEIPT NUMBERS RESET EACH CALENDAR DAY
001820****************************************************************
001830 01  WS-DATE-COUNT-TABLE-AREA.
001840     05  WS-DCT-COUNT              PIC 9(3) COMP VALUE 0.
001850     05  WS-DCT-ENTRY OCCURS 100 TIMES
001860                    INDEXED BY WS-DCT-IDX.
001870         10  WS-DCT-DATE           PIC 9(8).
001880         10  WS-DCT-DATE-PARTS REDEFINES WS-DCT-DATE.
001890             15  WS-DCT-DATE-YYYY  PIC 9(4).
001900             15  WS-DCT-DATE-MM    PIC 9(2).
001910             15  WS-DCT-DATE-DD    PIC 9(2).
001920         10  WS-DCT-SEQ            PIC 9(5) COMP.
001930         10  FILLER                PIC X(04).
001940****************************************************************
001950* WORK AREAS AND CONTROL COUNTERS
001960****************************************************************
001970 01  WS-WORK-FIELDS.
001980     05  WS-FOUND-SW               PIC X   VALUE 'N'.
001990         88  WS-FOUND              VALUE 'Y'.
002000     05  WS-NEW-AMT-PAID           PIC S9(9) COMP-3 VALUE 0.
002010     05  WS-NEW-AMT-PEND           PIC S9(9) COMP-3 VALUE 0.
002020     05  WS-NEW-STATUS             PIC X(8)  VALUE SPACES.
002030     05  WS-RECEIPT-NO-AREA.
002040         10  FILLER                PIC X(4) VALUE 'RCP-'.
002050         10  WS-RCP-DATE           PIC 9(8).
002060         10  FILLER                PIC X(1) VALUE '-'.
002070         10  WS-RCP-SEQ            PIC 9(5).
002080     05  WS-RECEIPT-NO REDEFINES WS-RECEIPT-NO-AREA
002090                                   PIC X(18).
002100     05  FILLER                    PIC X(10).
002110****************************************************************
002120* CONTROL TOTALS
002130****************************************************************
002140 01  WS-CONTROLS                   COMP-3.
002150     05  WS-CARDS-READ             PIC 9(7) VALUE 0.
002160     05  WS-PAYMENTS-POSTED        PIC 9(7) VALUE 0.
002170     05  WS-REJECTED-NO-BILL       PIC 9(7) VALUE 0.
002180     05  WS-REJECTED-BAD-STUDENT   PIC 9(7) VALUE 0.
002190     05  FILLER                    PIC 9(7) VALUE 0.
002200 
002210 PROCEDURE DIVISION.
002220****************************************************************
002230* A010-MAIN-LINE - OVERALL CONTROL
002240****************************************************************
002250 A010-MAIN-LINE.
002260     DISPLAY SPACES UPON CRT.
002270     DISPLAY '* * * BEGIN FE2000 - DAILY PAYMENT POSTING * * *'
002280         UPON CRT AT 0101.
002290     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
002300     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002310         INTO WS-PARM-SCHOOL-ID.
002320     MOVE WS-PARM-SCHOOL-ID TO PTX-PATH-SCHOOL
002330                                MFE-OLD-PATH-SCHOOL
002340                                MFE-OUT-PATH-SCHOOL
002350                                PAY-OLD-PATH-SCHOOL
002360                                PAY-OUT-PATH-SCHOOL.
002370     PERFORM 140-LOAD-MFE-TABLE.
002380     PERFORM 160-LOAD-DATE-COUNTS.
002390     OPEN INPUT  PTX-FILE.
002400     PERFORM 180-REWRITE-OLD-PAYMENTS.
002410     PERFORM 190-READ-TRANSACTION.
002420     PERFORM 200-POST-ONE-PAYMENT THRU 200-EXIT
002430         UNTIL WS-PTX-EOF-SW = 1.
002440     CLOSE PTX-FILE PAY-OUT-FILE.
002450     PERFORM 800-REWRITE-MFE-MASTER.
002460     SET WS-RUN-OK TO TRUE.
002470     PERFORM 900-WRITE-CONTROLS.
002480     STOP RUN.
002490****************************************************************
002500* 140-LOAD-MFE-TABLE - OLD MFE MASTER INTO CORE
002510****************************************************************
002520 140-LOAD-MFE-TABLE.
002530     OPEN INPUT MFE-OLD-FILE.
002540     PERFORM 145-LOAD-ONE-MFE UNTIL WS-MFE-OLD-STATUS = '10'.
002550     CLOSE MFE-OLD-FILE.
002560 145-LOAD-ONE-MFE.
002570     READ MFE-OLD-FILE.
002580     IF WS-MFE-OLD-STATUS = '00'
002590         ADD 1 TO WS-MFE-COUNT
002600         SET WS-MFE-IDX TO WS-MFE-COUNT
002610         MOVE OMF-ID             TO WS-MFE-T-ID (WS-MFE-IDX)
002620         MOVE OMF-STUDENT-ID     TO WS-MFE-T-STUDENT (WS-MFE-IDX)
002630         MOVE OMF-ACAD-YEAR-ID TO
002640             WS-MFE-T-ACAD-YEAR (WS-MFE-IDX)
002650         MOVE OMF-MONTH TO WS-MFE-T-MONTH (WS-MFE-IDX)
002660         MOVE OMF-YEAR  TO WS-MFE-T-YEAR (WS-MFE-IDX)
002670         MOVE OMF-TUITION-FEE TO
002680             WS-MFE-T-TUITION-FEE (WS-MFE-IDX)
002690         MOVE OMF-HOSTEL-FEE TO
002700             WS-MFE-T-HOSTEL-FEE (WS-MFE-IDX)
002710         MOVE OMF-TRANSPORT-FEE TO
002720             WS-MFE-T-TRANS-FEE (WS-MFE-IDX)
002730         MOVE OMF-TOTAL-FEE TO WS-MFE-T-TOTAL-FEE (WS-MFE-IDX)
002740         MOVE OMF-AMOUNT-PAID    TO WS-MFE-T-AMT-PAID (WS-MFE-IDX)
002750         MOVE OMF-AMOUNT-PENDING TO WS-MFE-T-AMT-PEND (WS-MFE-IDX)
002760         MOVE OMF-STATUS         TO WS-MFE-T-STATUS (WS-MFE-IDX)
002770         MOVE OMF-DUE-DATE-N     TO WS-MFE-T-DUE-DATE (WS-MFE-IDX)
002780         MOVE OMF-SMS-SENT       TO WS-MFE-T-SMS-SENT (WS-MFE-IDX)
002790         MOVE OMF-REMINDER-SENT TO
002800             WS-MFE-T-REMIND-SENT (WS-MFE-IDX).
002810****************************************************************
002820* 160-LOAD-DATE-COUNTS - SEED RECEIPT SEQUENCE FROM OLD LOG
002830****************************************************************
002840*READS THE OLD PAYMENT LOG ONCE TO FIND HOW MANY RECEIPTS
002850*ARE ALREADY ON FILE FOR EACH DATE THAT APPEARS IN IT.
002860 160-LOAD-DATE-COUNTS.
002870     OPEN INPUT PAY-OLD-FILE.
002880     PERFORM 165-LOAD-ONE-DATE UNTIL WS-PAY-OLD-STATUS = '10'.
002890     CLOSE PAY-OLD-FILE.
002900 165-LOAD-ONE-DATE.
002910     READ PAY-OLD-FILE.
002920     IF WS-PAY-OLD-STATUS = '00'
002930* 167/168 KEY OFF WS-RCP-DATE, NOT THE FILE RECORD AREA,
002940* SO THE SAME PAIR ALSO WORKS FOR 220-BUILD-RECEIPT-NO
002950* BELOW ONCE PAY-OLD-FILE HAS BEEN CLOSED - REQ 5205.
002960         MOVE OPY-DATE TO WS-RCP-DATE
002970         PERFORM 167-FIND-OR-ADD-DATE
002980         ADD 1 TO WS-DCT-SEQ (WS-DCT-IDX).
002990 167-FIND-OR-ADD-DATE.
003000     MOVE 'N' TO WS-FOUND-SW.
003010     SET WS-DCT-IDX TO 1.
003020     PERFORM 168-CHECK-ONE-DATE THRU 168-EXIT
003030         UNTIL WS-DCT-IDX > WS-DCT-COUNT OR WS-FOUND.
003040     IF NOT WS-FOUND
003050         ADD 1 TO WS-DCT-COUNT
003060         SET WS-DCT-IDX TO WS-DCT-COUNT
003070         MOVE WS-RCP-DATE TO WS-DCT-DATE (WS-DCT-IDX)
003080         MOVE 0        TO WS-DCT-SEQ (WS-DCT-IDX).
003090 168-CHECK-ONE-DATE.
003100     IF WS-RCP-DATE = WS-DCT-DATE (WS-DCT-IDX)
003110         MOVE 'Y' TO WS-FOUND-SW
003120         GO TO 168-EXIT.
003130     SET WS-DCT-IDX UP BY 1.
003140 168-EXIT.
003150     EXIT.
003160****************************************************************
003170* 180-REWRITE-OLD-PAYMENTS - COPY OLD LOG INTO NEW LOG
003180****************************************************************
003190*SEQUENTIAL FILES CANNOT BE APPENDED TO IN PLACE, SO THE
003200*OLD PAYMENT LOG IS COPIED FORWARD BEFORE TODAY'S RECEIPTS
003210*ARE ADDED BY 200-POST-ONE-PAYMENT.
003220 180-REWRITE-OLD-PAYMENTS.
003230     OPEN INPUT  PAY-OLD-FILE.
003240     OPEN OUTPUT PAY-OUT-FILE.
003250     PERFORM 185-COPY-ONE-PAYMENT UNTIL WS-PAY-OLD-STATUS = '10'.
003260     CLOSE PAY-OLD-FILE.
003270 185-COPY-ONE-PAYMENT.
003280     READ PAY-OLD-FILE.
003290     IF WS-PAY-OLD-STATUS = '00'
003300         WRITE SCH-PAY-RECORD FROM SCH-OPY-RECORD.
003310****************************************************************
003320* 190-READ-TRANSACTION
003330****************************************************************
003340 190-READ-TRANSACTION.
003350     READ PTX-FILE.
003360     IF WS-PTX-STATUS = '10'
003370         MOVE 1 TO WS-PTX-EOF-SW
003380     ELSE
003390         ADD 1 TO WS-CARDS-READ.
003400****************************************************************
003410* 200-POST-ONE-PAYMENT - ONE PAYMENT SLIP AGAINST THE MASTER
003420****************************************************************
003430 200-POST-ONE-PAYMENT.
003440     PERFORM 210-FIND-BILL-IN-TABLE.
003450     IF NOT WS-FOUND
003460         ADD 1 TO WS-REJECTED-NO-BILL
003470         PERFORM 190-READ-TRANSACTION
003480         GO TO 200-EXIT.
003490     IF WS-MFE-T-STUDENT (WS-MFE-IDX) NOT = PTX-STUDENT-ID
003500         ADD 1 TO WS-REJECTED-BAD-STUDENT
003510         PERFORM 190-READ-TRANSACTION
003520         GO TO 200-EXIT.
003530     PERFORM 220-BUILD-RECEIPT-NO.
003540     COMPUTE WS-NEW-AMT-PAID =
003550         WS-MFE-T-AMT-PAID (WS-MFE-IDX) + PTX-AMOUNT-RUPEES * 100.
003560     PERFORM 230-SET-BILL-STATUS.
003570     MOVE WS-NEW-AMT-PAID      TO WS-MFE-T-AMT-PAID (WS-MFE-IDX).
003580     MOVE WS-NEW-AMT-PEND      TO WS-MFE-T-AMT-PEND (WS-MFE-IDX).
003590     MOVE WS-NEW-STATUS        TO WS-MFE-T-STATUS (WS-MFE-IDX).
003600     MOVE PTX-MONTHLY-FEE-ID   TO PAY-MONTHLY-FEE-ID.
003610     MOVE PTX-STUDENT-ID       TO PAY-STUDENT-ID.
003620     COMPUTE PAY-AMOUNT = PTX-AMOUNT-RUPEES * 100.
003630     MOVE PTX-MODE             TO PAY-MODE.
003640     MOVE PTX-DATE             TO PAY-DATE.
003650     MOVE WS-RECEIPT-NO        TO PAY-RECEIPT-NO.
003660     WRITE SCH-PAY-RECORD.
003670     ADD 1 TO WS-PAYMENTS-POSTED.
003680     PERFORM 190-READ-TRANSACTION.
003690 200-EXIT.
003700     EXIT.
003710****************************************************************
003720* 210-FIND-BILL-IN-TABLE - MFE TABLE SEARCH BY BILL ID
003730****************************************************************
003740 210-FIND-BILL-IN-TABLE.
003750     MOVE 'N' TO WS-FOUND-SW.
003760     SET WS-MFE-IDX TO 1.
003770     PERFORM 215-CHECK-ONE-BILL THRU 215-EXIT
003780         UNTIL WS-MFE-IDX > WS-MFE-COUNT OR WS-FOUND.
003790****************************************************************
003800* 215-CHECK-ONE-BILL
003810****************************************************************
003820 215-CHECK-ONE-BILL.
003830     IF PTX-MONTHLY-FEE-ID = WS-MFE-T-ID (WS-MFE-IDX)
003840         MOVE 'Y' TO WS-FOUND-SW
003850         GO TO 215-EXIT.
003860     SET WS-MFE-IDX UP BY 1.
003870 215-EXIT.
003880     EXIT.
003890****************************************************************
003900* 220-BUILD-RECEIPT-NO - RCP-YYYYMMDD-NNNNN, RESET PER DAY
003910****************************************************************
003920 220-BUILD-RECEIPT-NO.
003930     MOVE PTX-DATE-N TO WS-RCP-DATE.
003940     PERFORM 167-FIND-OR-ADD-DATE.
003950     ADD 1 TO WS-DCT-SEQ (WS-DCT-IDX).
003960     MOVE WS-DCT-SEQ (WS-DCT-IDX) TO WS-RCP-SEQ.
003970****************************************************************
003980* 230-SET-BILL-STATUS - PAID / PARTIAL / PENDING
003990****************************************************************
004000 230-SET-BILL-STATUS.
004010     IF WS-NEW-AMT-PAID NOT < WS-MFE-T-TOTAL-FEE (WS-MFE-IDX)
004020         MOVE 'PAID    '  TO WS-NEW-STATUS
004030         MOVE 0           TO WS-NEW-AMT-PEND
004040     ELSE
004050     IF WS-NEW-AMT-PAID > 0
004060         MOVE 'PARTIAL '  TO WS-NEW-STATUS
004070         COMPUTE WS-NEW-AMT-PEND =
004080             WS-MFE-T-TOTAL-FEE (WS-MFE-IDX) - WS-NEW-AMT-PAID
004090     ELSE
004100         MOVE 'PENDING '  TO WS-NEW-STATUS
004110         MOVE WS-MFE-T-TOTAL-FEE (WS-MFE-IDX) TO WS-NEW-AMT-PEND.
004120****************************************************************
004130* 800-REWRITE-MFE-MASTER - DUMP UPDATED TABLE TO NEW MASTER
004140****************************************************************
004150 800-REWRITE-MFE-MASTER.
004160     OPEN OUTPUT MFE-OUT-FILE.
004170     SET WS-MFE-IDX TO 1.
004180     PERFORM 810-WRITE-ONE-MFE THRU 810-EXIT
004190         UNTIL WS-MFE-IDX > WS-MFE-COUNT.
004200     CLOSE MFE-OUT-FILE.
004210****************************************************************
004220* 810-WRITE-ONE-MFE
004230****************************************************************
004240 810-WRITE-ONE-MFE.
004250*EVERY FIELD OF THE BILL IS REPLAYED BACK OUT OF THE TABLE -
004260*ONLY AMOUNT-PAID/AMOUNT-PENDING/STATUS ACTUALLY CHANGE DURING
004270*A PAYMENT RUN, THE REST IS CARRIED FORWARD UNCHANGED. REQ 5190.
004280     MOVE WS-MFE-T-ID (WS-MFE-IDX)        TO MFE-ID.
004290     MOVE WS-MFE-T-STUDENT (WS-MFE-IDX)   TO MFE-STUDENT-ID.
004300     MOVE WS-MFE-T-ACAD-YEAR (WS-MFE-IDX) TO MFE-ACAD-YEAR-ID.
004310     MOVE WS-MFE-T-MONTH (WS-MFE-IDX)     TO MFE-MONTH.
004320     MOVE WS-MFE-T-YEAR (WS-MFE-IDX)      TO MFE-YEAR.
004330     MOVE WS-MFE-T-TUITION-FEE (WS-MFE-IDX) TO MFE-TUITION-FEE.
004340     MOVE WS-MFE-T-HOSTEL-FEE (WS-MFE-IDX)  TO MFE-HOSTEL-FEE.
004350     MOVE WS-MFE-T-TRANS-FEE (WS-MFE-IDX)   TO MFE-TRANSPORT-FEE.
004360     MOVE WS-MFE-T-TOTAL-FEE (WS-MFE-IDX) TO MFE-TOTAL-FEE.
004370     MOVE WS-MFE-T-AMT-PAID (WS-MFE-IDX)  TO MFE-AMOUNT-PAID.
004380     MOVE WS-MFE-T-AMT-PEND (WS-MFE-IDX)  TO MFE-AMOUNT-PENDING.
004390     MOVE WS-MFE-T-STATUS (WS-MFE-IDX)    TO MFE-STATUS.
004400     MOVE WS-MFE-T-DUE-DATE (WS-MFE-IDX)  TO MFE-DUE-DATE-N.
004410     MOVE WS-MFE-T-SMS-SENT (WS-MFE-IDX)  TO MFE-SMS-SENT.
004420     MOVE WS-MFE-T-REMIND-SENT (WS-MFE-IDX) TO MFE-REMINDER-SENT.
004430     WRITE SCH-MFE-RECORD.
004440     SET WS-MFE-IDX UP BY 1.
004450 810-EXIT.
004460     EXIT.
004470****************************************************************
004480* 900-WRITE-CONTROLS - END OF RUN TOTALS
004490****************************************************************
004500 900-WRITE-CONTROLS.
004510     DISPLAY 'FE2000 CONTROL TOTALS' UPON CRT AT 1001.
004520     IF WS-RUN-OK
004530         DISPLAY 'RUN COMPLETED NORMALLY' UPON CRT AT 9901.
004540     DISPLAY 'CARDS READ           ' WS-CARDS-READ
004550         UPON CRT AT 1101.
004560     DISPLAY 'PAYMENTS POSTED      ' WS-PAYMENTS-POSTED
004570         UPON CRT AT 1201.
004580     DISPLAY 'REJECTED - NO BILL   ' WS-REJECTED-NO-BILL
004590         UPON CRT AT 1301.
004600     DISPLAY 'REJECTED - BAD STUDNT' WS-REJECTED-BAD-STUDENT
004610         UPON CRT AT 1401.
