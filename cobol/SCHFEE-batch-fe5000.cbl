000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    FE5000.
000030 AUTHOR.        T. P. NAIR.
000040 INSTALLATION.  ST. XAVIER SCHOOL FEE OFFICE - DATA PROCESSING.
000050 DATE-WRITTEN.  2003-03-10.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - FEE OFFICE INTERNAL USE ONLY.
000080*===============================================================
000090* FE5000 -- AT-RISK SCORING REPORT
000100*---------------------------------------------------------------
000110* CHANGE LOG
000120* DATE       BY   TICKET     DESCRIPTION
000130* ---------- ---- ---------- -----------------------------
000140* 2003-03-10 TPN  REQ5240    FIRST WRITTEN - ATTENDANCE,
000150* 2003-03-10 TPN  REQ5240    PAYMENT DELAY, NO-RECENT-PAY,
000160* 2003-03-10 TPN  REQ5240    REMINDER AND MARKS FACTORS
000170* 2003-03-10 TPN  REQ5240    SCORED AND PRINTED FOR THE
000180* 2003-03-10 TPN  REQ5240    PRINCIPAL'S WEEKLY REVIEW.
000190* 2005-07-19 TPN  REQ6102    RISK LEVEL COLUMN ADDED -
000200* 2005-07-19 TPN  REQ6102    CRITICAL/HIGH/MEDIUM BANDS PER
000210* 2005-07-19 TPN  REQ6102    THE COUNSELLING OFFICE REQUEST.
000220*===============================================================
000230 
000240 ENVIRONMENT DIVISION.
000250 CONFIGURATION SECTION.
000260 SPECIAL-NAMES.
000270     C01 IS TOP-OF-FORM.
000280     CONSOLE IS CRT.
000290 INPUT-OUTPUT SECTION.
000300 FILE-CONTROL.
000310     SELECT STU-FILE     ASSIGN TO DYNAMIC STU-PATH
000320            ORGANIZATION IS RECORD SEQUENTIAL
000330            FILE STATUS IS WS-STU-STATUS.
000340     SELECT MFE-FILE     ASSIGN TO DYNAMIC MFE-PATH
000350            ORGANIZATION IS RECORD SEQUENTIAL
000360            FILE STATUS IS WS-MFE-STATUS.
000370     SELECT PAY-FILE     ASSIGN TO DYNAMIC PAY-PATH
000380            ORGANIZATION IS RECORD SEQUENTIAL
000390            FILE STATUS IS WS-PAY-STATUS.
000400     SELECT REM-FILE     ASSIGN TO DYNAMIC REM-PATH
000410            ORGANIZATION IS RECORD SEQUENTIAL
000420            FILE STATUS IS WS-REM-STATUS.
000430     SELECT RPT-FILE     ASSIGN TO DYNAMIC RPT-PATH
000440            ORGANIZATION IS RECORD SEQUENTIAL
000450            FILE STATUS IS WS-RPT-STATUS.
000460 
000470 DATA DIVISION.
000480 FILE SECTION.
000490 FD  STU-FILE
000500     LABEL RECORDS ARE STANDARD.
000510     COPY 'SCHFEE-copy-schstu.dd.cbl'.
000520 FD  MFE-FILE
000530     LABEL RECORDS ARE STANDARD.
000540     COPY 'SCHFEE-copy-schmfe.dd.cbl'.
000550 FD  PAY-FILE
000560     LABEL RECORDS ARE STANDARD.
000570     COPY 'SCHFEE-copy-schpay.dd.cbl'.
000580 FD  REM-FILE
000590     LABEL RECORDS ARE STANDARD.
000600     COPY 'SCHFEE-copy-schrem.dd.cbl'.
000610 FD  RPT-FILE
000620     LABEL RECORDS ARE STANDARD.
000630 01  SCH-RPT-LINE.
000640     05  RPT-TEXT                  PIC X(120).
000650     05  FILLER                    PIC X(12).
000660 
000670 WORKING-STORAGE SECTION.
000680* RUN-COMPLETION FLAG - 77-LEVEL PER DP STANDARDS,
000690* SET JUST BEFORE THE CONTROL TOTALS ARE WRITTEN.
000700 77  WS-RUN-COMPLETE-SW            PIC X VALUE 'N'.
000710     88  WS-RUN-OK                 VALUE 'Y'.
000720****************************************************************
000730* COMMAND-LINE PARAMETER AREA
000740****************************************************************
000750 01  WS-COMMAND-LINE               PIC X(80).
000760 01  WS-PARM-FIELDS.
000770     05  WS-PARM-SCHOOL-ID         PIC X(4).
000780     05  WS-PARM-ACAD-YEAR         PIC 9(4).
000790     05  WS-PARM-RUN-DATE          PIC 9(8).
000800     05  FILLER                    PIC X(64).
000810****************************************************************
000820* DYNAMIC FILE PATH AREA - ONE DATA SUBDIRECTORY PER SCHOOL
000830****************************************************************
000840 01  STU-PATH.
000850     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
000860     05  STU-PATH-SCHOOL           PIC X(4).
000870     05  FILLER                    PIC X(11) VALUE '/SCHSTU.DAT'.
000880 01  MFE-PATH.
000890     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
000900     05  MFE-PATH-SCHOOL           PIC X(4).
000910     05  FILLER                    PIC X(11) VALUE '/MFEBIL.DAT'.
000920 01  PAY-PATH.
000930     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
000940     05  PAY-PATH-SCHOOL           PIC X(4).
000950     05  FILLER                    PIC X(11) VALUE '/SCHPAY.DAT'.
000960 01  REM-PATH.
000970     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
000980     05  REM-PATH-SCHOOL           PIC X(4).
000990     05  FILLER                    PIC X(11) VALUE '/FEEREM.DAT'.
001000 01  RPT-PATH.
001010     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001020     05  RPT-PATH-SCHOOL           PIC X(4).
001030     05  FILLER                    PIC X(11) VALUE '/ATRISK.RPT'.
001040****************************************************************
001050* FILE STATUS SWITCHES
001060****************************************************************
001070 01  WS-FILE-STATUS-SWITCHES.
001080     05  WS-STU-STATUS             PIC X(2).
001090     05  WS-MFE-STATUS             PIC X(2).
001100     05  WS-PAY-STATUS             PIC X(2).
001110     05  WS-REM-STATUS             PIC X(2).
001120     05  WS-RPT-STATUS             PIC X(2).
001130     05  FILLER                    PIC X(06).
001140 01  WS-EOF-SWITCHES               COMP.
001150     05  WS-STU-EOF-SW             PIC 9   VALUE 0.
001160     05  FILLER                    PIC 9   VALUE 0.
001170****************************************************************
001180* OVERDUE-BILL COUNT TABLE - KEYED BY STUDENT, LOADED FROM MFE
001190****************************************************************
001200 01  WS-OVD-TABLE-AREA.
001210     05  WS-OVD-COUNT              PIC 9(5) COMP VALUE 0.
001220     05  WS-OVD-ENTRY OCCURS 9999 TIMES
001230                    INDEXED BY WS-OVD-IDX.
001240         10  WS-OVD-T-ID           PIC 9(6).
001250         10  WS-OVD-T-BILL-COUNT   PIC 9(3).
001260         10  FILLER                PIC X(03).
001270****************************************************************
001280* LAST-PAYMENT-DATE TABLE - KEYED BY STUDENT, LOADED FROM PAY
001290****************************************************************
001300 01  WS-LP-TABLE-AREA.
001310     05  WS-LP-COUNT               PIC 9(5) COMP VALUE 0.
001320     05  WS-LP-ENTRY OCCURS 9999 TIMES
001330                    INDEXED BY WS-LP-IDX.
001340         10  WS-LP-T-ID            PIC 9(6).
001350         10  WS-LP-T-DATE          PIC 9(8).
001360         10  FILLER                PIC X(02).
001370****************************************************************
001380* UNRESPONDED REMINDER COUNT TABLE - LOADED FROM REM
001390****************************************************************
001400 01  WS-RMS-COUNT              PIC 9(5) COMP VALUE 0.
001410*ENTRIES ARE ZONED DISPLAY AND HELD IN A TABLE OF THEIR OWN,
001420*SEPARATE FROM WS-RMS-COUNT ABOVE, SO THE FLAT REDEFINE BELOW
001430*CAN MOVE ZEROS OVER THE WHOLE TABLE AND GET A VALID ZERO IN
001440*EVERY SLOT - A PACKED OR BINARY COUNT FIELD CAUGHT IN THAT
001450*SAME REDEFINE WOULD NOT ZERO OUT FROM A RAW BYTE FILL.
001460 01  WS-RMS-TABLE-AREA.
001470     05  WS-RMS-ENTRY OCCURS 9999 TIMES
001480                    INDEXED BY WS-RMS-IDX.
001490         10  WS-RMS-T-ID           PIC 9(6).
001500         10  WS-RMS-T-COUNT        PIC 9(3).
001510         10  FILLER                PIC X(01).
001520 01  WS-RMS-CLEAR REDEFINES WS-RMS-TABLE-AREA
001530                    PIC X(99990).
001540****************************************************************
001550* SCORED-STUDENT TABLE - QUALIFYING STUDENTS (SCORE 25 OR MORE)
001560****************************************************************
001570 01  WS-SCR-TABLE-AREA.
001580     05  WS-SCR-COUNT              PIC 9(5) COMP VALUE 0.
001590     05  WS-SCR-ENTRY OCCURS 9999 TIMES
001600                    INDEXED BY WS-SCR-IDX.
001610         10  WS-SCR-T-ID           PIC 9(6).
001620         10  WS-SCR-T-NAME         PIC X(40).
001630         10  WS-SCR-T-SCORE        PIC 9(3).
001640         10  WS-SCR-T-LEVEL        PIC X(8).
001650         10  WS-SCR-T-FLAGS.
001660             15  WS-SCR-T-FL-ATT   PIC X(1).
001670             15  WS-SCR-T-FL-PAY   PIC X(1).
001680             15  WS-SCR-T-FL-NOP   PIC X(1).
001690             15  WS-SCR-T-FL-REM   PIC X(1).
001700             15  WS-SCR-T-FL-MRK   PIC X(1).
001710         10  FILLER                PIC X(01).
001720****************************************************************
001730* DATE-ARITHMETIC WORK AREA - ABSOLUTE DAY NUMBER
001740****************************************************************
001750*SAME DAY-COUNT ROUTINE AS FE3000 - NEEDED HERE TO TEST THE
001760*90-DAY NO-RECENT-PAYMENT FACTOR.  NO INTRINSIC FUNCTION IS
001770*USED - THIS SHOP'S COMPILER PREDATES THEM.
001780 01  WS-DATE-CALC-AREA.
001790     05  WS-CALC-DATE-IN           PIC 9(8).
001800     05  WS-CALC-DATE-PARTS REDEFINES WS-CALC-DATE-IN.
001810         10  WS-CALC-YYYY          PIC 9(4).
001820         10  WS-CALC-MM            PIC 9(2).
001830         10  WS-CALC-DD            PIC 9(2).
001840     05  WS-CALC-LEAP-YEARS        PIC 9(7) COMP-3.
001850     05  WS-CALC-MONTH-DAYS        PIC 9(3) COMP-3.
001860     05  WS-CALC-LEAP-ADJ          PIC 9(1) COMP-3.
001870     05  WS-CALC-ABS-DAY           PIC 9(9) COMP-3.
001880     05  WS-CALC-TEMP              PIC 9(7) COMP.
001890     05  WS-CALC-REM4              PIC 9(3) COMP.
001900     05  WS-CALC-REM100            PIC 9(3) COMP.
001910     05  WS-CALC-REM400            PIC 9(3) COMP.
001920     05  FILLER                    PIC X(04).
001930****************************************************************
001940* CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR
001950****************************************************************
001960 01  WS-CUM-DAYS-AREA.
001970     05  WS-CUM-DAYS-TABLE.
001980         10  FILLER                PIC 9(3) VALUE 000.
001990         10  FILLER                PIC 9(3) VALUE 031.
002000         10  FILLER                PIC 9(3) VALUE 059.
002010         10  FILLER                PIC 9(3) VALUE 090.
002020         10  FILLER                PIC 9(3) VALUE 120.
002030         10  FILLER                PIC 9(3) VALUE 151.
002040         10  FILLER                PIC 9(3) VALUE 181.
002050         10  FILLER                PIC 9(3) VALUE 212.
002060         10  FILLER                PIC 9(3) VALUE 243.
002070         10  FILLER                PIC 9(3) VALUE 273.
002080         10  FILLER                PIC 9(3) VALUE 304.
002090         10  FILLER                PIC 9(3) VALUE 334.
002100     05  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-TABLE
002110                    PIC 9(3) OCCURS 12 TIMES.
002120****************************************************************
002130* PRINT LINE LAYOUTS
002140****************************************************************
002150 01  WS-HEADING-1.
002160     05  WS-HEADING-1-TEXT         PIC X(120) VALUE SPACES.
002170     05  FILLER                    PIC X(12).
002180 01  WS-HEADING-2.
002190     05  WS-HEADING-2-TEXT         PIC X(120) VALUE SPACES.
002200     05  FILLER                    PIC X(12).
002210 01  WS-DETAIL-LINE.
002220     05  WS-DETAIL-TEXT            PIC X(120) VALUE SPACES.
002230     05  FILLER                    PIC X(12).
002240****************************************************************
002250* WORK AREAS AND CONTROL COUNTERS
002260****************************************************************
002270 01  WS-WORK-FIELDS.
002280     05  WS-FOUND-SW               PIC X   VALUE 'N'.
002290         88  WS-FOUND              VALUE 'Y'.
002300     05  WS-OVD-FOUND-SW           PIC X   VALUE 'N'.
002310         88  WS-OVD-FOUND          VALUE 'Y'.
002320     05  WS-LP-FOUND-SW            PIC X   VALUE 'N'.
002330         88  WS-LP-FOUND           VALUE 'Y'.
002340     05  WS-RMS-FOUND-SW           PIC X   VALUE 'N'.
002350         88  WS-RMS-FOUND          VALUE 'Y'.
002360     05  WS-TODAY-ABS-DAY          PIC 9(9) COMP-3.
002370     05  WS-LP-ABS-DAY             PIC 9(9) COMP-3.
002380     05  WS-DAYS-SINCE-PAY         PIC S9(5) COMP-3.
002390     05  WS-SCORE-THIS             PIC 9(3) COMP-3.
002400     05  WS-SORT-PASS-SW           PIC X   VALUE 'N'.
002410         88  WS-SORT-MORE-SWAPS    VALUE 'Y'.
002420     05  WS-SORT-IDX               PIC 9(5) COMP.
002430     05  WS-SORT-NEXT-IDX          PIC 9(5) COMP.
002440     05  WS-SWAP-ID                PIC 9(6).
002450     05  WS-SWAP-NAME              PIC X(40).
002460     05  WS-SWAP-SCORE             PIC 9(3).
002470     05  WS-SWAP-LEVEL             PIC X(8).
002480     05  WS-SWAP-FLAGS             PIC X(5).
002490     05  FILLER                    PIC X(10).
002500****************************************************************
002510* CONTROL TOTALS
002520****************************************************************
002530 01  WS-CONTROLS                   COMP-3.
002540     05  WS-STUDENTS-READ          PIC 9(7) VALUE 0.
002550     05  WS-STUDENTS-SCORED        PIC 9(7) VALUE 0.
002560     05  WS-LEVEL-CRITICAL         PIC 9(7) VALUE 0.
002570     05  WS-LEVEL-HIGH             PIC 9(7) VALUE 0.
002580     05  WS-LEVEL-MEDIUM           PIC 9(7) VALUE 0.
002590     05  FILLER                    PIC 9(7) VALUE 0.
002600 
002610 PROCEDURE DIVISION.
002620****************************************************************
002630* A010-MAIN-LINE - OVERALL CONTROL
002640****************************************************************
002650 A010-MAIN-LINE.
002660     DISPLAY SPACES UPON CRT.
002670     DISPLAY '* * * BEGIN FE5000 - AT-RISK SCORING * * *'
002680         UPON CRT AT 0101.
002690     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
002700     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002710         INTO WS-PARM-SCHOOL-ID  WS-PARM-ACAD-YEAR
002720              WS-PARM-RUN-DATE.
002730     MOVE WS-PARM-SCHOOL-ID TO STU-PATH-SCHOOL
002740                                MFE-PATH-SCHOOL
002750                                PAY-PATH-SCHOOL
002760                                REM-PATH-SCHOOL
002770                                RPT-PATH-SCHOOL.
002780     MOVE ZEROS TO WS-RMS-CLEAR.
002790     MOVE WS-PARM-RUN-DATE TO WS-CALC-DATE-IN.
002800     PERFORM 275-CALC-ABS-DAY.
002810     MOVE WS-CALC-ABS-DAY TO WS-TODAY-ABS-DAY.
002820     PERFORM 140-LOAD-OVERDUE-TABLE.
002830     PERFORM 160-LOAD-LASTPAY-TABLE.
002840     PERFORM 180-LOAD-REM-SCORE-TABLE.
002850     OPEN INPUT STU-FILE.
002860     PERFORM 190-READ-STUDENT.
002870     PERFORM 200-SCORE-ONE-STUDENT THRU 200-EXIT
002880         UNTIL WS-STU-EOF-SW = 1.
002890     CLOSE STU-FILE.
002900     PERFORM 500-SORT-SCORED-TABLE.
002910     OPEN OUTPUT RPT-FILE.
002920     PERFORM 600-PRINT-REPORT.
002930     CLOSE RPT-FILE.
002940     SET WS-RUN-OK TO TRUE.
002950     PERFORM 900-WRITE-CONTROLS.
002960     STOP RUN.
002970****************************************************************
002980* 140-LOAD-OVERDUE-TABLE - PENDING/PARTIAL BILLS PAST DUE DATE
002990****************************************************************
003000*DUE-DATE-N AND RUN-DATE ARE BOTH ZERO-PADDED YYYYMMDD, SO A
003010*PLAIN NUMERIC COMPARE TELLS CHRONOLOGICAL ORDER WITHOUT ANY
003020*CALL TO THE DAY-COUNT ROUTINE BELOW.
003030 140-LOAD-OVERDUE-TABLE.
003040     OPEN INPUT MFE-FILE.
003050     PERFORM 145-LOAD-ONE-BILL UNTIL WS-MFE-STATUS = '10'.
003060     CLOSE MFE-FILE.
003070 145-LOAD-ONE-BILL.
003080     READ MFE-FILE.
003090     IF WS-MFE-STATUS = '00'
003100         IF (MFE-ST-PENDING OR MFE-ST-PARTIAL)
003110                 AND MFE-DUE-DATE-N < WS-PARM-RUN-DATE
003120             PERFORM 147-ADD-OVERDUE-HIT.
003130****************************************************************
003140* 147-ADD-OVERDUE-HIT - SEARCH-OR-ADD INTO THE OVERDUE TABLE
003150****************************************************************
003160 147-ADD-OVERDUE-HIT.
003170     MOVE 'N' TO WS-FOUND-SW.
003180     SET WS-OVD-IDX TO 1.
003190     PERFORM 148-SEARCH-OVERDUE THRU 148-EXIT
003200         UNTIL WS-OVD-IDX > WS-OVD-COUNT OR WS-FOUND.
003210     IF WS-FOUND
003220         ADD 1 TO WS-OVD-T-BILL-COUNT (WS-OVD-IDX)
003230     ELSE
003240         ADD 1 TO WS-OVD-COUNT
003250         SET WS-OVD-IDX TO WS-OVD-COUNT
003260         MOVE MFE-STUDENT-ID TO WS-OVD-T-ID (WS-OVD-IDX)
003270         MOVE 1 TO WS-OVD-T-BILL-COUNT (WS-OVD-IDX).
003280****************************************************************
003290* 148-SEARCH-OVERDUE
003300****************************************************************
003310 148-SEARCH-OVERDUE.
003320     IF MFE-STUDENT-ID = WS-OVD-T-ID (WS-OVD-IDX)
003330         MOVE 'Y' TO WS-FOUND-SW
003340         GO TO 148-EXIT.
003350     SET WS-OVD-IDX UP BY 1.
003360 148-EXIT.
003370     EXIT.
003380****************************************************************
003390* 160-LOAD-LASTPAY-TABLE - MOST RECENT PAYMENT DATE PER STUDENT
003400****************************************************************
003410 160-LOAD-LASTPAY-TABLE.
003420     OPEN INPUT PAY-FILE.
003430     PERFORM 165-LOAD-ONE-PAYMENT UNTIL WS-PAY-STATUS = '10'.
003440     CLOSE PAY-FILE.
003450 165-LOAD-ONE-PAYMENT.
003460     READ PAY-FILE.
003470     IF WS-PAY-STATUS = '00'
003480         PERFORM 167-UPDATE-LASTPAY.
003490****************************************************************
003500* 167-UPDATE-LASTPAY - SEARCH-OR-ADD, KEEPING THE LATEST DATE
003510****************************************************************
003520 167-UPDATE-LASTPAY.
003530     MOVE 'N' TO WS-FOUND-SW.
003540     SET WS-LP-IDX TO 1.
003550     PERFORM 168-SEARCH-LASTPAY THRU 168-EXIT
003560         UNTIL WS-LP-IDX > WS-LP-COUNT OR WS-FOUND.
003570     IF WS-FOUND
003580         IF PAY-DATE-N > WS-LP-T-DATE (WS-LP-IDX)
003590             MOVE PAY-DATE-N TO WS-LP-T-DATE (WS-LP-IDX)
003600     ELSE
003610         ADD 1 TO WS-LP-COUNT
003620         SET WS-LP-IDX TO WS-LP-COUNT
003630         MOVE PAY-STUDENT-ID TO WS-LP-T-ID (WS-LP-IDX)
003640         MOVE PAY-DATE-N     TO WS-LP-T-DATE (WS-LP-IDX).
003650****************************************************************
003660* 168-SEARCH-LASTPAY
003670****************************************************************
003680 168-SEARCH-LASTPAY.
003690     IF PAY-STUDENT-ID = WS-LP-T-ID (WS-LP-IDX)
003700         MOVE 'Y' TO WS-FOUND-SW
003710         GO TO 168-EXIT.
003720     SET WS-LP-IDX UP BY 1.
003730 168-EXIT.
003740     EXIT.
003750****************************************************************
003760* 180-LOAD-REM-SCORE-TABLE - REMINDERS WITH NO PAYMENT AFTER
003770****************************************************************
003780 180-LOAD-REM-SCORE-TABLE.
003790     OPEN INPUT REM-FILE.
003800     PERFORM 185-LOAD-ONE-REMINDER UNTIL WS-REM-STATUS = '10'.
003810     CLOSE REM-FILE.
003820 185-LOAD-ONE-REMINDER.
003830     READ REM-FILE.
003840     IF WS-REM-STATUS = '00'
003850         IF NOT REM-PAID-AFTER-YES
003860             PERFORM 187-ADD-REM-SCORE-HIT.
003870****************************************************************
003880* 187-ADD-REM-SCORE-HIT - SEARCH-OR-ADD INTO THE REM TABLE
003890****************************************************************
003900 187-ADD-REM-SCORE-HIT.
003910     MOVE 'N' TO WS-FOUND-SW.
003920     SET WS-RMS-IDX TO 1.
003930     PERFORM 188-SEARCH-REM-SCORE THRU 188-EXIT
003940         UNTIL WS-RMS-IDX > WS-RMS-COUNT OR WS-FOUND.
003950     IF WS-FOUND
003960         ADD 1 TO WS-RMS-T-COUNT (WS-RMS-IDX)
003970     ELSE
003980         ADD 1 TO WS-RMS-COUNT
003990         SET WS-RMS-IDX TO WS-RMS-COUNT
004000         MOVE REM-STUDENT-ID TO WS-RMS-T-ID (WS-RMS-IDX)
004010         MOVE 1 TO WS-RMS-T-COUNT (WS-RMS-IDX).
004020****************************************************************
004030* 188-SEARCH-REM-SCORE
004040****************************************************************
004050 188-SEARCH-REM-SCORE.
004060     IF REM-STUDENT-ID = WS-RMS-T-ID (WS-RMS-IDX)
004070         MOVE 'Y' TO WS-FOUND-SW
004080         GO TO 188-EXIT.
004090     SET WS-RMS-IDX UP BY 1.
004100 188-EXIT.
004110     EXIT.
004120****************************************************************
004130* 190-READ-STUDENT
004140****************************************************************
004150 190-READ-STUDENT.
004160     READ STU-FILE.
004170     IF WS-STU-STATUS = '10'
004180         MOVE 1 TO WS-STU-EOF-SW
004190     ELSE
004200         ADD 1 TO WS-STUDENTS-READ.
004210****************************************************************
004220* 200-SCORE-ONE-STUDENT - FIVE-FACTOR ADDITIVE SCORE
004230****************************************************************
004240 200-SCORE-ONE-STUDENT.
004250     IF (NOT STU-ACTIVE)
004260             OR STU-ACAD-YEAR-ID NOT = WS-PARM-ACAD-YEAR
004270         PERFORM 190-READ-STUDENT
004280         GO TO 200-EXIT.
004290     MOVE 0 TO WS-SCORE-THIS.
004300     MOVE SPACE TO WS-SCR-T-FL-ATT WS-SCR-T-FL-PAY
004310                    WS-SCR-T-FL-NOP WS-SCR-T-FL-REM
004320                    WS-SCR-T-FL-MRK.
004330     PERFORM 255-FIND-OVERDUE-FOR-STUDENT.
004340     PERFORM 257-FIND-LASTPAY-FOR-STUDENT.
004350     PERFORM 259-FIND-REM-SCORE-FOR-STUDENT.
004360     PERFORM 250-SCORE-ATTENDANCE.
004370     PERFORM 260-SCORE-PAYMENT-DELAYS.
004380     PERFORM 270-SCORE-NO-RECENT-PAYMENT THRU 270-EXIT.
004390     PERFORM 280-SCORE-REMINDERS.
004400     PERFORM 290-SCORE-MARKS.
004410     IF WS-SCORE-THIS NOT LESS THAN 25
004420         PERFORM 295-ADD-TO-SCORED-TABLE.
004430     PERFORM 190-READ-STUDENT.
004440 200-EXIT.
004450     EXIT.
004460****************************************************************
004470* 255-FIND-OVERDUE-FOR-STUDENT
004480****************************************************************
004490 255-FIND-OVERDUE-FOR-STUDENT.
004500     MOVE 'N' TO WS-OVD-FOUND-SW.
004510     SET WS-OVD-IDX TO 1.
004520     PERFORM 256-SEARCH-OVD-BY-STUDENT THRU 256-EXIT
004530         UNTIL WS-OVD-IDX > WS-OVD-COUNT OR WS-OVD-FOUND.
004540****************************************************************
004550* 256-SEARCH-OVD-BY-STUDENT
004560****************************************************************
004570 256-SEARCH-OVD-BY-STUDENT.
004580     IF STU-ID = WS-OVD-T-ID (WS-OVD-IDX)
004590         MOVE 'Y' TO WS-OVD-FOUND-SW
004600         GO TO 256-EXIT.
004610     SET WS-OVD-IDX UP BY 1.
004620 256-EXIT.
004630     EXIT.
004640****************************************************************
004650* 257-FIND-LASTPAY-FOR-STUDENT
004660****************************************************************
004670 257-FIND-LASTPAY-FOR-STUDENT.
004680     MOVE 'N' TO WS-LP-FOUND-SW.
004690     SET WS-LP-IDX TO 1.
004700     PERFORM 258-SEARCH-LP-BY-STUDENT THRU 258-EXIT
004710         UNTIL WS-LP-IDX > WS-LP-COUNT OR WS-LP-FOUND.
004720****************************************************************
004730* 258-SEARCH-LP-BY-STUDENT
004740****************************************************************
004750 258-SEARCH-LP-BY-STUDENT.
004760     IF STU-ID = WS-LP-T-ID (WS-LP-IDX)
004770         MOVE 'Y' TO WS-LP-FOUND-SW
004780         GO TO 258-EXIT.
004790     SET WS-LP-IDX UP BY 1.
004800 258-EXIT.
004810     EXIT.
004820****************************************************************
004830* 259-FIND-REM-SCORE-FOR-STUDENT
004840****************************************************************
004850 259-FIND-REM-SCORE-FOR-STUDENT.
004860     MOVE 'N' TO WS-RMS-FOUND-SW.
004870     SET WS-RMS-IDX TO 1.
004880     PERFORM 261-SEARCH-RMS-BY-STUDENT THRU 261-EXIT
004890         UNTIL WS-RMS-IDX > WS-RMS-COUNT OR WS-RMS-FOUND.
004900****************************************************************
004910* 261-SEARCH-RMS-BY-STUDENT
004920****************************************************************
004930 261-SEARCH-RMS-BY-STUDENT.
004940     IF STU-ID = WS-RMS-T-ID (WS-RMS-IDX)
004950         MOVE 'Y' TO WS-RMS-FOUND-SW
004960         GO TO 261-EXIT.
004970     SET WS-RMS-IDX UP BY 1.
004980 261-EXIT.
004990     EXIT.
005000****************************************************************
005010* 250-SCORE-ATTENDANCE - LOW ATTENDANCE, 30 POINTS
005020****************************************************************
005030 250-SCORE-ATTENDANCE.
005040     IF STU-ATTEND-PCT > 0 AND STU-ATTEND-PCT < 75
005050         ADD 30 TO WS-SCORE-THIS
005060         MOVE 'Y' TO WS-SCR-T-FL-ATT.
005070****************************************************************
005080* 260-SCORE-PAYMENT-DELAYS - 2 OR MORE OVERDUE BILLS, 25 POINTS
005090****************************************************************
005100 260-SCORE-PAYMENT-DELAYS.
005110     IF WS-OVD-FOUND
005120             AND WS-OVD-T-BILL-COUNT (WS-OVD-IDX) NOT LESS THAN 2
005130         ADD 25 TO WS-SCORE-THIS
005140         MOVE 'Y' TO WS-SCR-T-FL-PAY.
005150****************************************************************
005160* 270-SCORE-NO-RECENT-PAYMENT - NO PAYMENT IN 90 DAYS, 20 POINTS
005170****************************************************************
005180*ONLY SCORED WHEN THE STUDENT ALSO HAS AT LEAST ONE OVERDUE
005190*BILL - A STUDENT WHO OWES NOTHING HAS NO REASON TO HAVE PAID
005200*RECENTLY AND IS NOT PENALISED FOR IT.
005210 270-SCORE-NO-RECENT-PAYMENT.
005220     IF NOT WS-OVD-FOUND
005230         GO TO 270-EXIT.
005240     IF NOT WS-LP-FOUND
005250         ADD 20 TO WS-SCORE-THIS
005260         MOVE 'Y' TO WS-SCR-T-FL-NOP
005270         GO TO 270-EXIT.
005280     MOVE WS-LP-T-DATE (WS-LP-IDX) TO WS-CALC-DATE-IN.
005290     PERFORM 275-CALC-ABS-DAY.
005300     MOVE WS-CALC-ABS-DAY TO WS-LP-ABS-DAY.
005310     COMPUTE WS-DAYS-SINCE-PAY = WS-TODAY-ABS-DAY - WS-LP-ABS-DAY.
005320     IF WS-DAYS-SINCE-PAY > 90
005330         ADD 20 TO WS-SCORE-THIS
005340         MOVE 'Y' TO WS-SCR-T-FL-NOP.
005350 270-EXIT.
005360     EXIT.
005370****************************************************************
005380* 280-SCORE-REMINDERS - 3 OR MORE UNRESPONDED, 15 POINTS
005390****************************************************************
005400 280-SCORE-REMINDERS.
005410     IF WS-RMS-FOUND
005420             AND WS-RMS-T-COUNT (WS-RMS-IDX) NOT LESS THAN 3
005430         ADD 15 TO WS-SCORE-THIS
005440         MOVE 'Y' TO WS-SCR-T-FL-REM.
005450****************************************************************
005460* 290-SCORE-MARKS - LOW AVERAGE MARKS, 10 POINTS
005470****************************************************************
005480 290-SCORE-MARKS.
005490     IF STU-AVG-MARKS > 0 AND STU-AVG-MARKS < 40
005500         ADD 10 TO WS-SCORE-THIS
005510         MOVE 'Y' TO WS-SCR-T-FL-MRK.
005520****************************************************************
005530* 295-ADD-TO-SCORED-TABLE - LOAD A QUALIFYING ROW, SET THE LEVEL
005540****************************************************************
005550 295-ADD-TO-SCORED-TABLE.
005560     ADD 1 TO WS-SCR-COUNT.
005570     SET WS-SCR-IDX TO WS-SCR-COUNT.
005580     MOVE STU-ID       TO WS-SCR-T-ID (WS-SCR-IDX).
005590     MOVE STU-SORT-KEY TO WS-SCR-T-NAME (WS-SCR-IDX).
005600     MOVE WS-SCORE-THIS TO WS-SCR-T-SCORE (WS-SCR-IDX).
005610     IF WS-SCORE-THIS NOT LESS THAN 60
005620         MOVE 'CRITICAL' TO WS-SCR-T-LEVEL (WS-SCR-IDX)
005630         ADD 1 TO WS-LEVEL-CRITICAL
005640     ELSE
005650     IF WS-SCORE-THIS NOT LESS THAN 40
005660         MOVE 'HIGH    ' TO WS-SCR-T-LEVEL (WS-SCR-IDX)
005670         ADD 1 TO WS-LEVEL-HIGH
005680     ELSE
005690         MOVE 'MEDIUM  ' TO WS-SCR-T-LEVEL (WS-SCR-IDX)
005700         ADD 1 TO WS-LEVEL-MEDIUM.
005710     ADD 1 TO WS-STUDENTS-SCORED.
005720****************************************************************
005730* 275-CALC-ABS-DAY - CONVERT WS-CALC-DATE-IN TO A DAY COUNT
005740****************************************************************
005750*ABSOLUTE DAY NUMBER = 365 DAYS PER YEAR, PLUS ONE LEAP DAY
005760*FOR EVERY YEAR COMPLETED SINCE YEAR 0 THAT QUALIFIES, PLUS
005770*THE CUMULATIVE DAYS FOR COMPLETED MONTHS THIS YEAR, PLUS THE
005780*DAY-OF-MONTH.  GOOD FOR SUBTRACTING TWO DATES; NOT A TRUE
005790*CALENDAR EPOCH AND NOT USED FOR DISPLAY.
005800 275-CALC-ABS-DAY.
005810     COMPUTE WS-CALC-LEAP-YEARS =
005820         (WS-CALC-YYYY - 1) / 4 - (WS-CALC-YYYY - 1) / 100
005830             + (WS-CALC-YYYY - 1) / 400.
005840     MOVE WS-CUM-DAYS (WS-CALC-MM) TO WS-CALC-MONTH-DAYS.
005850     MOVE 0 TO WS-CALC-LEAP-ADJ.
005860     IF WS-CALC-MM > 2
005870         PERFORM 278-CHECK-LEAP-YEAR.
005880     COMPUTE WS-CALC-ABS-DAY =
005890         WS-CALC-YYYY * 365 + WS-CALC-LEAP-YEARS
005900         + WS-CALC-MONTH-DAYS + WS-CALC-LEAP-ADJ + WS-CALC-DD.
005910****************************************************************
005920* 278-CHECK-LEAP-YEAR - IS THE CURRENT YEAR A LEAP YEAR
005930****************************************************************
005940 278-CHECK-LEAP-YEAR.
005950     DIVIDE WS-CALC-YYYY BY 4 GIVING WS-CALC-TEMP
005960         REMAINDER WS-CALC-REM4.
005970     IF WS-CALC-REM4 = 0
005980         DIVIDE WS-CALC-YYYY BY 100 GIVING WS-CALC-TEMP
005990             REMAINDER WS-CALC-REM100
006000         IF WS-CALC-REM100 NOT = 0
006010             MOVE 1 TO WS-CALC-LEAP-ADJ
006020         ELSE
006030             DIVIDE WS-CALC-YYYY BY 400 GIVING WS-CALC-TEMP
006040                 REMAINDER WS-CALC-REM400
006050             IF WS-CALC-REM400 = 0
006060                 MOVE 1 TO WS-CALC-LEAP-ADJ.
006070****************************************************************
006080* 500-SORT-SCORED-TABLE - BUBBLE SORT, DESCENDING BY SCORE
006090****************************************************************
006100 500-SORT-SCORED-TABLE.
006110     MOVE 'Y' TO WS-SORT-PASS-SW.
006120     PERFORM 505-SORT-ONE-PASS UNTIL NOT WS-SORT-MORE-SWAPS.
006130****************************************************************
006140* 505-SORT-ONE-PASS
006150****************************************************************
006160 505-SORT-ONE-PASS.
006170     MOVE 'N' TO WS-SORT-PASS-SW.
006180     SET WS-SCR-IDX TO 1.
006190     PERFORM 510-SORT-COMPARE-SWAP
006200         UNTIL WS-SCR-IDX NOT LESS THAN WS-SCR-COUNT.
006210****************************************************************
006220* 510-SORT-COMPARE-SWAP
006230****************************************************************
006240 510-SORT-COMPARE-SWAP.
006250     SET WS-SORT-NEXT-IDX TO WS-SCR-IDX.
006260     SET WS-SORT-NEXT-IDX UP BY 1.
006270     IF WS-SCR-T-SCORE (WS-SCR-IDX)
006280             < WS-SCR-T-SCORE (WS-SORT-NEXT-IDX)
006290         PERFORM 515-SWAP-ENTRIES
006300         MOVE 'Y' TO WS-SORT-PASS-SW.
006310     SET WS-SCR-IDX UP BY 1.
006320****************************************************************
006330* 515-SWAP-ENTRIES
006340****************************************************************
006350 515-SWAP-ENTRIES.
006360     MOVE WS-SCR-T-ID (WS-SCR-IDX)     TO WS-SWAP-ID.
006370     MOVE WS-SCR-T-NAME (WS-SCR-IDX)   TO WS-SWAP-NAME.
006380     MOVE WS-SCR-T-SCORE (WS-SCR-IDX)  TO WS-SWAP-SCORE.
006390     MOVE WS-SCR-T-LEVEL (WS-SCR-IDX)  TO WS-SWAP-LEVEL.
006400     MOVE WS-SCR-T-FLAGS (WS-SCR-IDX)  TO WS-SWAP-FLAGS.
006410     MOVE WS-SCR-T-ID (WS-SORT-NEXT-IDX)
006420         TO WS-SCR-T-ID (WS-SCR-IDX).
006430     MOVE WS-SCR-T-NAME (WS-SORT-NEXT-IDX)
006440         TO WS-SCR-T-NAME (WS-SCR-IDX).
006450     MOVE WS-SCR-T-SCORE (WS-SORT-NEXT-IDX)
006460         TO WS-SCR-T-SCORE (WS-SCR-IDX).
006470     MOVE WS-SCR-T-LEVEL (WS-SORT-NEXT-IDX)
006480         TO WS-SCR-T-LEVEL (WS-SCR-IDX).
006490     MOVE WS-SCR-T-FLAGS (WS-SORT-NEXT-IDX)
006500         TO WS-SCR-T-FLAGS (WS-SCR-IDX).
006510     MOVE WS-SWAP-ID    TO WS-SCR-T-ID (WS-SORT-NEXT-IDX).
006520     MOVE WS-SWAP-NAME  TO WS-SCR-T-NAME (WS-SORT-NEXT-IDX).
006530     MOVE WS-SWAP-SCORE TO WS-SCR-T-SCORE (WS-SORT-NEXT-IDX).
006540     MOVE WS-SWAP-LEVEL TO WS-SCR-T-LEVEL (WS-SORT-NEXT-IDX).
006550     MOVE WS-SWAP-FLAGS TO WS-SCR-T-FLAGS (WS-SORT-NEXT-IDX).
006560****************************************************************
006570* 600-PRINT-REPORT - HEADINGS THEN ONE LINE PER QUALIFYING STUDENT
006580****************************************************************
006590 600-PRINT-REPORT.
006600     MOVE SPACES TO WS-HEADING-1-TEXT.
006610     STRING 'ST. XAVIER SCHOOL - AT-RISK STUDENT REPORT'
006620         DELIMITED BY SIZE INTO WS-HEADING-1-TEXT.
006630     WRITE SCH-RPT-LINE FROM WS-HEADING-1
006640         AFTER ADVANCING PAGE.
006650     MOVE SPACES TO WS-HEADING-2-TEXT.
006660     STRING 'STU-ID  NAME'
006670         DELIMITED BY SIZE
006680         '                                SCORE LEVEL    FACTORS'
006690         DELIMITED BY SIZE INTO WS-HEADING-2-TEXT.
006700     WRITE SCH-RPT-LINE FROM WS-HEADING-2
006710         AFTER ADVANCING 2 LINES.
006720     SET WS-SCR-IDX TO 1.
006730     PERFORM 700-PRINT-REPORT-LINE
006740         UNTIL WS-SCR-IDX > WS-SCR-COUNT.
006750****************************************************************
006760* 700-PRINT-REPORT-LINE - ONE DETAIL LINE PER STUDENT
006770****************************************************************
006780 700-PRINT-REPORT-LINE.
006790     MOVE SPACES TO WS-DETAIL-TEXT.
006800     STRING WS-SCR-T-ID (WS-SCR-IDX)   DELIMITED BY SIZE
006810         '  ' DELIMITED BY SIZE
006820         WS-SCR-T-NAME (WS-SCR-IDX)     DELIMITED BY SIZE
006830         ' ' DELIMITED BY SIZE
006840         WS-SCR-T-SCORE (WS-SCR-IDX)    DELIMITED BY SIZE
006850         '   ' DELIMITED BY SIZE
006860         WS-SCR-T-LEVEL (WS-SCR-IDX)    DELIMITED BY SIZE
006870         ' ' DELIMITED BY SIZE
006880         WS-SCR-T-FLAGS (WS-SCR-IDX)    DELIMITED BY SIZE
006890         INTO WS-DETAIL-TEXT.
006900     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
006910         AFTER ADVANCING 1 LINE.
006920     SET WS-SCR-IDX UP BY 1.
006930****************************************************************
006940* 900-WRITE-CONTROLS - END OF RUN TOTALS
006950****************************************************************
006960 900-WRITE-CONTROLS.
006970     DISPLAY 'FE5000 CONTROL TOTALS' UPON CRT AT 1001.
006980     IF WS-RUN-OK
006990         DISPLAY 'RUN COMPLETED NORMALLY' UPON CRT AT 9901.
007000     DISPLAY 'STUDENTS READ        ' WS-STUDENTS-READ
007010         UPON CRT AT 1101.
007020     DISPLAY 'STUDENTS SCORED       ' WS-STUDENTS-SCORED
007030         UPON CRT AT 1201.
007040     DISPLAY 'CRITICAL/HIGH/MEDIUM  ' WS-LEVEL-CRITICAL
007050         WS-LEVEL-HIGH WS-LEVEL-MEDIUM
007060         UPON CRT AT 1301.
