000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    FE8300.
000030 AUTHOR.        S. K. MENON.
000040 INSTALLATION.  ST. XAVIER SCHOOL FEE OFFICE - DATA PROCESSING.
000050 DATE-WRITTEN.  1998-04-07.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - FEE OFFICE INTERNAL USE ONLY.
000080*===============================================================
000090* FE8300 -- ACADEMIC ENROLLMENT REPORT
000100*---------------------------------------------------------------
000110* CHANGE LOG
000120* DATE       BY   TICKET     DESCRIPTION
000130* ---------- ---- ---------- -----------------------------
000140* 1998-04-07 SKM  REQ4512    FIRST WRITTEN FOR THE PRINCIPAL'S
000150* 1998-04-07 SKM  REQ4512    ANNUAL RETURN - CLASS STRENGTH AND
000160* 1998-04-07 SKM  REQ4512    GENDER SPLIT BY CLASS.
000170* 1999-02-28 SKM  Y2K-15     Y2K - ACAD-YEAR PARM NOW CARRIES
000180* 1999-02-28 SKM  Y2K-15     A FULL 4-DIGIT YEAR.
000190* 2006-06-14 TPN  REQ6140    CATEGORY DISTRIBUTION TABLE ADDED
000200* 2006-06-14 TPN  REQ6140    TO MATCH THE FE8100 LAYOUT SO THE
000210* 2006-06-14 TPN  REQ6140    BOARD CAN CROSS-CHECK THE TWO.
000220*===============================================================
000230 
000240 ENVIRONMENT DIVISION.
000250 CONFIGURATION SECTION.
000260 SPECIAL-NAMES.
000270     C01 IS TOP-OF-FORM.
000280     CONSOLE IS CRT.
000290 INPUT-OUTPUT SECTION.
000300 FILE-CONTROL.
000310     SELECT STU-FILE ASSIGN TO DYNAMIC STU-PATH
000320            ORGANIZATION IS RECORD SEQUENTIAL
000330            FILE STATUS IS WS-STU-STATUS.
000340     SELECT RPT-FILE ASSIGN TO DYNAMIC RPT-PATH
000350            ORGANIZATION IS LINE SEQUENTIAL
000360            FILE STATUS IS WS-RPT-STATUS.
000370 
000380 DATA DIVISION.
000390 FILE SECTION.
000400 FD  STU-FILE
000410     LABEL RECORDS ARE STANDARD.
000420     COPY 'SCHFEE-copy-schstu.dd.cbl'.
000430 FD  RPT-FILE
000440     LABEL RECORDS ARE STANDARD.
000450 01  SCH-RPT-LINE.
000460     05  RPT-TEXT                  PIC X(120).
000470     05  FILLER                    PIC X(12).
000480 
000490 WORKING-STORAGE SECTION.
000500* RUN-COMPLETION FLAG - 77-LEVEL PER DP STANDARDS,
000510* SET JUST BEFORE THE CONTROL TOTALS ARE WRITTEN.
000520 77  WS-RUN-COMPLETE-SW            PIC X VALUE 'N'.
000530     88  WS-RUN-OK                 VALUE 'Y'.
000540****************************************************************
000550* COMMAND-LINE PARAMETER AREA
000560****************************************************************
000570 01  WS-COMMAND-LINE               PIC X(80).
000580 01  WS-PARM-FIELDS.
000590     05  WS-PARM-SCHOOL-ID         PIC X(4).
000600     05  WS-PARM-ACAD-YEAR         PIC 9(4).
000610     05  WS-PARM-RUN-DATE          PIC 9(8).
000620     05  WS-PARM-RUN-DATE-PARTS REDEFINES
000630             WS-PARM-RUN-DATE.
000640         10  WS-PARM-RUN-YYYY      PIC 9(4).
000650         10  WS-PARM-RUN-MM        PIC 9(2).
000660         10  WS-PARM-RUN-DD        PIC 9(2).
000670* BROKEN OUT SO THE REPORT HEADER CAN PRINT THE GENERATION
000680* DATE AS YYYY-MM-DD INSTEAD OF A RAW 8-DIGIT NUMBER.
000690     05  FILLER                    PIC X(61).
000700****************************************************************
000710* DYNAMIC FILE PATH AREA - ONE DATA SUBDIRECTORY PER SCHOOL
000720****************************************************************
000730 01  STU-PATH.
000740     05  FILLER                    PIC X(10) VALUE
000750                                   '/sch/data/'.
000760     05  STU-PATH-SCHOOL           PIC X(4).
000770     05  FILLER                    PIC X(11) VALUE
000780                                   '/STUDNT.DAT'.
000790 01  RPT-PATH.
000800     05  FILLER                    PIC X(10) VALUE
000810                                   '/sch/data/'.
000820     05  RPT-PATH-SCHOOL           PIC X(4).
000830     05  FILLER                    PIC X(11) VALUE
000840                                   '/ENROLL.RPT'.
000850****************************************************************
000860* FILE STATUS SWITCHES AND END-OF-FILE FLAGS
000870****************************************************************
000880 01  WS-FILE-STATUS-SWITCHES.
000890     05  WS-STU-STATUS             PIC X(2).
000900     05  WS-RPT-STATUS             PIC X(2).
000910     05  FILLER                    PIC X(10).
000920 01  WS-EOF-SWITCHES              COMP.
000930     05  WS-STU-EOF-SW             PIC 9   VALUE 0.
000940     05  FILLER                    PIC 9   VALUE 0.
000950****************************************************************
000960* CATEGORY COUNTER TABLE - DG/EWS/GENERAL/OBC/SC/ST, THAT ORDER
000970****************************************************************
000980* SAME LAYOUT AS FE8100 - KEPT AS ZONED DISPLAY, NOT COMP-3,
000990* SO THE REDEFINE-AND-MOVE-ZEROS CLEAR BELOW STORES A VALID
001000* ZERO IN EVERY SLOT - A PACKED FIELD WOULD NOT ZERO OUT
001010* FROM A RAW BYTE FILL.
001020 01  WS-CAT-COUNT-AREA.
001030     05  WS-CAT-COUNT-TABLE PIC 9(5)
001040                    OCCURS 6 TIMES
001050                    INDEXED BY WS-CAT-CIDX.
001060     05  FILLER                    PIC X(01).
001070 01  WS-CAT-COUNT-RESET REDEFINES
001080         WS-CAT-COUNT-AREA         PIC X(30).
001090 01  WS-CAT-NAME-TABLE.
001100     05  FILLER PIC X(10) VALUE 'DG        '.
001110     05  FILLER PIC X(10) VALUE 'EWS       '.
001120     05  FILLER PIC X(10) VALUE 'GENERAL   '.
001130     05  FILLER PIC X(10) VALUE 'OBC       '.
001140     05  FILLER PIC X(10) VALUE 'SC        '.
001150     05  FILLER PIC X(10) VALUE 'ST        '.
001160 01  WS-CAT-NAMES REDEFINES WS-CAT-NAME-TABLE.
001170     05  WS-CAT-NAME PIC X(10) OCCURS 6 TIMES.
001180****************************************************************
001190* CLASS STRENGTH TABLE - ONE ENTRY PER DISTINCT CLASS ID SEEN
001200****************************************************************
001210* NO CLASS-NAME FIELD EXISTS ANYWHERE ON SCHSTU OR SCHFST -
001220* CLASS IS CARRIED HERE, AS EVERYWHERE ELSE, BY THE NUMERIC
001230* STU-CLASS-ID ALONE.  TABLE IS BUILT IN FIRST-SEEN ORDER AS
001240* THE STUDENT FILE IS SCANNED THEN RESEQUENCED ASCENDING BY
001250* CLASS ID AT 500-SORT-CLASS-TABLE BEFORE PRINTING.
001260 01  WS-CLS-TABLE-AREA.
001270     05  WS-CLS-COUNT              PIC 9(5) COMP VALUE 0.
001280     05  WS-CLS-ENTRY OCCURS 500 TIMES
001290                    INDEXED BY WS-CLS-IDX.
001300         10  WS-CLS-T-CLASS-ID     PIC 9(4).
001310         10  WS-CLS-T-TOTAL        PIC 9(5).
001320         10  WS-CLS-T-BOYS         PIC 9(5).
001330         10  WS-CLS-T-GIRLS        PIC 9(5).
001340         10  FILLER                PIC X(01).
001350****************************************************************
001360* SORT WORK AREA FOR THE CLASS TABLE - ASCENDING BY CLASS ID
001370****************************************************************
001380 01  WS-SORT-WORK-AREA.
001390     05  WS-SORT-PASS-SW           PIC X.
001400         88  WS-SORT-MORE-SWAPS    VALUE 'Y'.
001410     05  WS-SORT-NEXT-IDX          PIC 9(5) COMP.
001420     05  WS-SWAP-CLASS-ID          PIC 9(4).
001430     05  WS-SWAP-TOTAL             PIC 9(5).
001440     05  WS-SWAP-BOYS              PIC 9(5).
001450     05  WS-SWAP-GIRLS             PIC 9(5).
001460     05  FILLER                    PIC X(02).
001470****************************************************************
001480* PERCENTAGE DISPLAY AREA - ONE DECIMAL PLACE ON THE PRINT
001490****************************************************************
001500 01  WS-DISPLAY-PCT-AREA.
001510     05  WS-DISP-PCT-WHOLE         PIC 9(3).
001520     05  WS-DISP-PCT-TENTH         PIC 9(1).
001530     05  FILLER                    PIC X(01).
001540 01  WS-CLASS-PCT-AREA.
001550     05  WS-DISP-BOY-PCT-WHOLE     PIC 9(3).
001560     05  WS-DISP-BOY-PCT-TENTH     PIC 9(1).
001570     05  WS-DISP-GIRL-PCT-WHOLE    PIC 9(3).
001580     05  WS-DISP-GIRL-PCT-TENTH    PIC 9(1).
001590     05  FILLER                    PIC X(01).
001600****************************************************************
001610* PRINT LINE LAYOUTS
001620****************************************************************
001630 01  WS-HEADING-1.
001640     05  WS-HEADING-1-TEXT         PIC X(120) VALUE SPACES.
001650     05  FILLER                    PIC X(12).
001660 01  WS-HEADING-2.
001670     05  WS-HEADING-2-TEXT         PIC X(120) VALUE SPACES.
001680     05  FILLER                    PIC X(12).
001690 01  WS-DETAIL-LINE.
001700     05  WS-DETAIL-TEXT            PIC X(120) VALUE SPACES.
001710     05  FILLER                    PIC X(12).
001720****************************************************************
001730* WORK AREAS AND CONTROL COUNTERS
001740****************************************************************
001750 01  WS-WORK-FIELDS.
001760     05  WS-TOTAL-STUDENTS         PIC 9(5) COMP VALUE 0.
001770     05  WS-TOTAL-BOYS             PIC 9(5) COMP VALUE 0.
001780     05  WS-TOTAL-GIRLS            PIC 9(5) COMP VALUE 0.
001790     05  WS-TOTAL-TRANSPORT        PIC 9(5) COMP VALUE 0.
001800     05  WS-PRT-IDX                PIC 9(5) COMP.
001810     05  FILLER                    PIC X(10).
001820****************************************************************
001830* CONTROL TOTALS
001840****************************************************************
001850 01  WS-CONTROLS                   COMP-3.
001860     05  WS-STUDENTS-READ          PIC 9(7) VALUE 0.
001870     05  WS-CLASSES-FOUND          PIC 9(7) VALUE 0.
001880     05  FILLER                    PIC 9(7) VALUE 0.
001890 
001900 PROCEDURE DIVISION.
001910****************************************************************
001920* A010-MAIN-LINE - OVERALL CONTROL
001930****************************************************************
001940 A010-MAIN-LINE.
001950     DISPLAY SPACES UPON CRT.
001960     DISPLAY '* * * BEGIN FE8300 - ENROLLMENT * * *'
001970         UPON CRT AT 0101.
001980     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001990     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002000         INTO WS-PARM-SCHOOL-ID  WS-PARM-ACAD-YEAR
002010              WS-PARM-RUN-DATE.
002020     MOVE WS-PARM-SCHOOL-ID TO STU-PATH-SCHOOL
002030                               RPT-PATH-SCHOOL.
002040     MOVE ZEROS TO WS-CAT-COUNT-RESET.
002050     PERFORM 150-SCAN-STUDENTS.
002060     PERFORM 500-SORT-CLASS-TABLE THRU 500-EXIT.
002070     PERFORM 600-PRINT-REPORT.
002080     SET WS-RUN-OK TO TRUE.
002090     PERFORM 900-WRITE-CONTROLS.
002100     STOP RUN.
002110****************************************************************
002120* 150-SCAN-STUDENTS - CLASS/GENDER TABLE AND CATEGORY COUNTS
002130****************************************************************
002140 150-SCAN-STUDENTS.
002150     OPEN INPUT STU-FILE.
002160     PERFORM 200-READ-ONE-STUDENT THRU 200-EXIT
002170         UNTIL WS-STU-EOF-SW = 1.
002180     CLOSE STU-FILE.
002190 200-READ-ONE-STUDENT.
002200     READ STU-FILE.
002210     IF WS-STU-STATUS = '10'
002220         MOVE 1 TO WS-STU-EOF-SW
002230         GO TO 200-EXIT.
002240     ADD 1 TO WS-STUDENTS-READ.
002250     IF STU-ACAD-YEAR-ID NOT = WS-PARM-ACAD-YEAR
002260         GO TO 200-EXIT.
002270     ADD 1 TO WS-TOTAL-STUDENTS.
002280     IF STU-TRANSPORT-ROUTE NOT = 0
002290         ADD 1 TO WS-TOTAL-TRANSPORT.
002300     PERFORM 210-CLASSIFY-CATEGORY.
002310     PERFORM 230-FIND-OR-ADD-CLASS THRU 230-EXIT.
002320     IF STU-IS-MALE
002330         ADD 1 TO WS-TOTAL-BOYS
002340         ADD 1 TO WS-CLS-T-BOYS (WS-CLS-IDX)
002350     ELSE
002360     IF STU-IS-FEMALE
002370         ADD 1 TO WS-TOTAL-GIRLS
002380         ADD 1 TO WS-CLS-T-GIRLS (WS-CLS-IDX).
002390     ADD 1 TO WS-CLS-T-TOTAL (WS-CLS-IDX).
002400 200-EXIT.
002410     EXIT.
002420****************************************************************
002430* 210-CLASSIFY-CATEGORY - BLANK CATEGORY COUNTS AS GENERAL
002440****************************************************************
002450 210-CLASSIFY-CATEGORY.
002460     IF STU-CAT-DG
002470         SET WS-CAT-CIDX TO 1
002480     ELSE
002490     IF STU-CAT-EWS
002500         SET WS-CAT-CIDX TO 2
002510     ELSE
002520     IF STU-CAT-OBC
002530         SET WS-CAT-CIDX TO 4
002540     ELSE
002550     IF STU-CAT-SC
002560         SET WS-CAT-CIDX TO 5
002570     ELSE
002580     IF STU-CAT-ST
002590         SET WS-CAT-CIDX TO 6
002600     ELSE
002610         SET WS-CAT-CIDX TO 3.
002620     ADD 1 TO WS-CAT-COUNT-TABLE (WS-CAT-CIDX).
002630****************************************************************
002640* 230-FIND-OR-ADD-CLASS - LINEAR SEARCH, APPEND IF NOT FOUND
002650****************************************************************
002660 230-FIND-OR-ADD-CLASS.
002670     SET WS-CLS-IDX TO 1.
002680     PERFORM 235-SEARCH-ONE-CLASS THRU 235-EXIT
002690         UNTIL WS-CLS-IDX > WS-CLS-COUNT.
002700     IF WS-CLS-IDX > WS-CLS-COUNT
002710         ADD 1 TO WS-CLS-COUNT
002720         ADD 1 TO WS-CLASSES-FOUND
002730         SET WS-CLS-IDX TO WS-CLS-COUNT
002740         MOVE STU-CLASS-ID TO WS-CLS-T-CLASS-ID (WS-CLS-IDX)
002750         MOVE 0 TO WS-CLS-T-TOTAL (WS-CLS-IDX)
002760                   WS-CLS-T-BOYS (WS-CLS-IDX)
002770                   WS-CLS-T-GIRLS (WS-CLS-IDX).
002780 230-EXIT.
002790     EXIT.
002800****************************************************************
002810* 235-SEARCH-ONE-CLASS - STOPS AS SOON AS CLASS ID MATCHES
002820****************************************************************
002830 235-SEARCH-ONE-CLASS.
002840     IF STU-CLASS-ID = WS-CLS-T-CLASS-ID (WS-CLS-IDX)
002850         GO TO 235-EXIT.
002860     SET WS-CLS-IDX UP BY 1.
002870 235-EXIT.
002880     EXIT.
002890****************************************************************
002900* 500-SORT-CLASS-TABLE - BUBBLE SORT, ASCENDING BY CLASS ID
002910****************************************************************
002920 500-SORT-CLASS-TABLE.
002930     IF WS-CLS-COUNT < 2
002940         GO TO 500-EXIT.
002950     MOVE 'Y' TO WS-SORT-PASS-SW.
002960     PERFORM 505-SORT-ONE-PASS UNTIL NOT WS-SORT-MORE-SWAPS.
002970 500-EXIT.
002980     EXIT.
002990****************************************************************
003000* 505-SORT-ONE-PASS
003010****************************************************************
003020 505-SORT-ONE-PASS.
003030     MOVE 'N' TO WS-SORT-PASS-SW.
003040     SET WS-CLS-IDX TO 1.
003050     PERFORM 510-SORT-COMPARE-SWAP
003060         UNTIL WS-CLS-IDX NOT LESS THAN WS-CLS-COUNT.
003070****************************************************************
003080* 510-SORT-COMPARE-SWAP
003090****************************************************************
003100 510-SORT-COMPARE-SWAP.
003110     SET WS-SORT-NEXT-IDX TO WS-CLS-IDX.
003120     SET WS-SORT-NEXT-IDX UP BY 1.
003130     IF WS-CLS-T-CLASS-ID (WS-CLS-IDX) >
003140        WS-CLS-T-CLASS-ID (WS-SORT-NEXT-IDX)
003150         PERFORM 515-SWAP-ENTRIES
003160         MOVE 'Y' TO WS-SORT-PASS-SW.
003170     SET WS-CLS-IDX UP BY 1.
003180****************************************************************
003190* 515-SWAP-ENTRIES - FIELD BY FIELD, NO ARRAY-SLICE COPY
003200****************************************************************
003210 515-SWAP-ENTRIES.
003220     MOVE WS-CLS-T-CLASS-ID (WS-CLS-IDX)     TO WS-SWAP-CLASS-ID.
003230     MOVE WS-CLS-T-TOTAL (WS-CLS-IDX)        TO WS-SWAP-TOTAL.
003240     MOVE WS-CLS-T-BOYS (WS-CLS-IDX)         TO WS-SWAP-BOYS.
003250     MOVE WS-CLS-T-GIRLS (WS-CLS-IDX)        TO WS-SWAP-GIRLS.
003260     MOVE WS-CLS-T-CLASS-ID (WS-SORT-NEXT-IDX)
003270         TO WS-CLS-T-CLASS-ID (WS-CLS-IDX).
003280     MOVE WS-CLS-T-TOTAL (WS-SORT-NEXT-IDX)
003290         TO WS-CLS-T-TOTAL (WS-CLS-IDX).
003300     MOVE WS-CLS-T-BOYS (WS-SORT-NEXT-IDX)
003310         TO WS-CLS-T-BOYS (WS-CLS-IDX).
003320     MOVE WS-CLS-T-GIRLS (WS-SORT-NEXT-IDX)
003330         TO WS-CLS-T-GIRLS (WS-CLS-IDX).
003340     MOVE WS-SWAP-CLASS-ID
003350         TO WS-CLS-T-CLASS-ID (WS-SORT-NEXT-IDX).
003360     MOVE WS-SWAP-TOTAL    TO WS-CLS-T-TOTAL (WS-SORT-NEXT-IDX).
003370     MOVE WS-SWAP-BOYS     TO WS-CLS-T-BOYS (WS-SORT-NEXT-IDX).
003380     MOVE WS-SWAP-GIRLS    TO WS-CLS-T-GIRLS (WS-SORT-NEXT-IDX).
003390****************************************************************
003400* 600-PRINT-REPORT - HEADER, SUMMARY, CLASS TABLE, CATEGORY TABLE
003410****************************************************************
003420 600-PRINT-REPORT.
003430     OPEN OUTPUT RPT-FILE.
003440     MOVE SPACES TO WS-HEADING-1-TEXT.
003450     STRING 'ACADEMIC ENROLLMENT REPORT - ACADEMIC YEAR '
003460            WS-PARM-ACAD-YEAR DELIMITED BY SIZE
003470         INTO WS-HEADING-1-TEXT.
003480     WRITE SCH-RPT-LINE FROM WS-HEADING-1
003490         AFTER ADVANCING PAGE.
003500     MOVE SPACES TO WS-HEADING-2-TEXT.
003510     STRING 'GENERATED ' WS-PARM-RUN-YYYY DELIMITED BY SIZE
003520            '-' WS-PARM-RUN-MM DELIMITED BY SIZE
003530            '-' WS-PARM-RUN-DD DELIMITED BY SIZE
003540         INTO WS-HEADING-2-TEXT.
003550     WRITE SCH-RPT-LINE FROM WS-HEADING-2
003560         AFTER ADVANCING 2 LINES.
003570     MOVE SPACES TO WS-DETAIL-TEXT.
003580     STRING 'TOTAL STUDENTS ' WS-TOTAL-STUDENTS
003590            DELIMITED BY SIZE
003600            '   BOYS ' WS-TOTAL-BOYS DELIMITED BY SIZE
003610            '   GIRLS ' WS-TOTAL-GIRLS DELIMITED BY SIZE
003620         INTO WS-DETAIL-TEXT.
003630     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
003640         AFTER ADVANCING 2 LINES.
003650     MOVE SPACES TO WS-DETAIL-TEXT.
003660     STRING 'TRANSPORT USERS ' WS-TOTAL-TRANSPORT
003670            DELIMITED BY SIZE
003680         INTO WS-DETAIL-TEXT.
003690     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
003700         AFTER ADVANCING 1 LINE.
003710     PERFORM 620-PRINT-CLASS-TABLE THRU 620-EXIT.
003720     PERFORM 640-PRINT-CATEGORY-TABLE.
003730     CLOSE RPT-FILE.
003740****************************************************************
003750* 620-PRINT-CLASS-TABLE - CLASS/TOTAL/BOYS/GIRLS/BOY%/GIRL%
003760****************************************************************
003770 620-PRINT-CLASS-TABLE.
003780     MOVE SPACES TO WS-DETAIL-TEXT.
003790     MOVE 'CLASS  TOTAL  BOYS  GIRLS  BOY-PCT  GIRL-PCT'
003800         TO WS-DETAIL-TEXT.
003810     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
003820         AFTER ADVANCING 2 LINES.
003830     SET WS-CLS-IDX TO 1.
003840     PERFORM 625-PRINT-ONE-CLASS
003850         UNTIL WS-CLS-IDX > WS-CLS-COUNT.
003860 620-EXIT.
003870     EXIT.
003880****************************************************************
003890* 625-PRINT-ONE-CLASS - ONE ROW PER DISTINCT CLASS ID
003900****************************************************************
003910 625-PRINT-ONE-CLASS.
003920     IF WS-CLS-T-TOTAL (WS-CLS-IDX) = 0
003930         MOVE 0 TO WS-DISP-BOY-PCT-WHOLE  WS-DISP-BOY-PCT-TENTH
003940                   WS-DISP-GIRL-PCT-WHOLE WS-DISP-GIRL-PCT-TENTH
003950     ELSE
003960         COMPUTE WS-DISP-BOY-PCT-WHOLE =
003970             WS-CLS-T-BOYS (WS-CLS-IDX) * 100
003980                 / WS-CLS-T-TOTAL (WS-CLS-IDX)
003990         COMPUTE WS-DISP-BOY-PCT-TENTH ROUNDED =
004000             ((WS-CLS-T-BOYS (WS-CLS-IDX) * 1000
004010                 / WS-CLS-T-TOTAL (WS-CLS-IDX)) -
004020                 (WS-DISP-BOY-PCT-WHOLE * 10))
004030         COMPUTE WS-DISP-GIRL-PCT-WHOLE =
004040             WS-CLS-T-GIRLS (WS-CLS-IDX) * 100
004050                 / WS-CLS-T-TOTAL (WS-CLS-IDX)
004060         COMPUTE WS-DISP-GIRL-PCT-TENTH ROUNDED =
004070             ((WS-CLS-T-GIRLS (WS-CLS-IDX) * 1000
004080                 / WS-CLS-T-TOTAL (WS-CLS-IDX)) -
004090                 (WS-DISP-GIRL-PCT-WHOLE * 10)).
004100     MOVE SPACES TO WS-DETAIL-TEXT.
004110     STRING WS-CLS-T-CLASS-ID (WS-CLS-IDX) DELIMITED BY SIZE
004120            '   ' WS-CLS-T-TOTAL (WS-CLS-IDX) DELIMITED BY SIZE
004130            '     ' WS-CLS-T-BOYS (WS-CLS-IDX) DELIMITED BY SIZE
004140            '     ' WS-CLS-T-GIRLS (WS-CLS-IDX) DELIMITED BY SIZE
004150            '      ' WS-DISP-BOY-PCT-WHOLE DELIMITED BY SIZE
004160            '.' WS-DISP-BOY-PCT-TENTH DELIMITED BY SIZE
004170            '      ' WS-DISP-GIRL-PCT-WHOLE DELIMITED BY SIZE
004180            '.' WS-DISP-GIRL-PCT-TENTH DELIMITED BY SIZE
004190         INTO WS-DETAIL-TEXT.
004200     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
004210         AFTER ADVANCING 1 LINE.
004220     SET WS-CLS-IDX UP BY 1.
004230****************************************************************
004240* 640-PRINT-CATEGORY-TABLE - SIX ROWS, NAME/COUNT/PERCENT
004250****************************************************************
004260 640-PRINT-CATEGORY-TABLE.
004270     MOVE SPACES TO WS-DETAIL-TEXT.
004280     MOVE 'CATEGORY   COUNT   PERCENT' TO WS-DETAIL-TEXT.
004290     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
004300         AFTER ADVANCING 2 LINES.
004310     SET WS-CAT-CIDX TO 1.
004320     PERFORM 645-PRINT-ONE-CATEGORY 6 TIMES.
004330****************************************************************
004340* 645-PRINT-ONE-CATEGORY - ONE ROW, RESOLVED PER SLOT INDEX
004350****************************************************************
004360 645-PRINT-ONE-CATEGORY.
004370     IF WS-TOTAL-STUDENTS = 0
004380         MOVE 0 TO WS-DISP-PCT-WHOLE WS-DISP-PCT-TENTH
004390     ELSE
004400         COMPUTE WS-DISP-PCT-WHOLE =
004410             WS-CAT-COUNT-TABLE (WS-CAT-CIDX) * 100
004420                 / WS-TOTAL-STUDENTS
004430         COMPUTE WS-DISP-PCT-TENTH ROUNDED =
004440             ((WS-CAT-COUNT-TABLE (WS-CAT-CIDX) * 1000
004450                 / WS-TOTAL-STUDENTS) -
004460                 (WS-DISP-PCT-WHOLE * 10)).
004470     MOVE SPACES TO WS-DETAIL-TEXT.
004480     STRING WS-CAT-NAME (WS-CAT-CIDX) DELIMITED BY SIZE
004490            '  ' WS-CAT-COUNT-TABLE (WS-CAT-CIDX)
004500            DELIMITED BY SIZE
004510            '      ' WS-DISP-PCT-WHOLE DELIMITED BY SIZE
004520            '.' WS-DISP-PCT-TENTH DELIMITED BY SIZE
004530         INTO WS-DETAIL-TEXT.
004540     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
004550         AFTER ADVANCING 1 LINE.
004560     SET WS-CAT-CIDX UP BY 1.
004570****************************************************************
004580* 900-WRITE-CONTROLS - END OF RUN TOTALS
004590****************************************************************
004600 900-WRITE-CONTROLS.
004610     DISPLAY 'FE8300 CONTROL TOTALS' UPON CRT AT 1001.
004620     IF WS-RUN-OK
004630         DISPLAY 'RUN COMPLETED NORMALLY' UPON CRT AT 9901.
004640     DISPLAY 'STUDENTS READ        ' WS-STUDENTS-READ
004650         UPON CRT AT 1101.
004660     DISPLAY 'CLASSES FOUND        ' WS-CLASSES-FOUND
004670         UPON CRT AT 1201.
