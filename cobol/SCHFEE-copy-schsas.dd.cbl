000010****************************************************************
000020* SCHSAS  --  SECTION ASSIGNMENT EXTRACT RECORD
000030* OUTPUT OF FE4000 ONLY - ONE ROW PER STUDENT ASSIGNED IN A
000040* BATCH-ASSIGNMENT RUN.  DOWNSTREAM OF THIS FEEDS THE CLASS
000050* SECTION ROSTER (NOT PART OF THIS SYSTEM).
000060* 1995-05-02  SKM   ORIGINAL LAYOUT - REQ 2290.
000070****************************************************************
000080 01  SCH-SAS-RECORD.
000090     05  SAS-STUDENT-ID               PIC 9(6)   COMP-3.
000100     05  SAS-CLASS-ID                 PIC 9(4).
000110     05  SAS-SECTION                  PIC X(1).
000120     05  SAS-STRATEGY                 PIC X(12).
000130         88  SAS-STRAT-ALPHA          VALUE 'ALPHABETICAL'.
000140         88  SAS-STRAT-MERIT          VALUE 'MERIT       '.
000150     05  FILLER                       PIC X(9).
