000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    FE3000.
000030 AUTHOR.        S. K. MENON.
000040 INSTALLATION.  ST. XAVIER SCHOOL FEE OFFICE - DATA PROCESSING.
000050 DATE-WRITTEN.  1994-02-14.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - FEE OFFICE INTERNAL USE ONLY.
000080*===============================================================
000090* FE3000 -- FEE REMINDER ENGINE
000100*---------------------------------------------------------------
000110* CHANGE LOG
000120* DATE       BY   TICKET     DESCRIPTION
000130* ---------- ---- ---------- -----------------------------
000140* 1994-02-14 SKM  INITIAL    FIRST WRITTEN - NIGHTLY SCAN OF
000150* 1994-02-14 SKM  INITIAL    THE MFE MASTER, ADVANCE/DUE/
000160* 1994-02-14 SKM  INITIAL    OVERDUE NOTICES TO THE REM LOG.
000170* 1996-08-02 SKM  REQ2210    ADDED THE FINAL NOTICE AT
000180* 1996-08-02 SKM  REQ2210    DUE+15 - PRINCIPAL'S OFFICE WANTS
000190* 1996-08-02 SKM  REQ2210    ONE LAST WARNING BEFORE ESCAL.
000200* 1999-01-27 SKM  Y2K-06     Y2K - RUN-DATE PARM AND ALL
000210* 1999-01-27 SKM  Y2K-06     DATE WORK FIELDS NOW CARRY
000220* 1999-01-27 SKM  Y2K-06     FULL 4-DIGIT YEARS.
000230* 2002-06-11 TPN  REQ5010    SAME-TYPE THROTTLE ADDED - PARENTS
000240* 2002-06-11 TPN  REQ5010    WERE GETTING TWO OVERDUE NOTICES
000250* 2002-06-11 TPN  REQ5010    ON CONSECUTIVE NIGHTS WHEN THE
000260* 2002-06-11 TPN  REQ5010    RUN WAS RESTARTED AFTER A CRASH.
000270*===============================================================
000280 
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM.
000330     CONSOLE IS CRT.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360     SELECT STU-FILE     ASSIGN TO DYNAMIC STU-PATH
000370            ORGANIZATION IS RECORD SEQUENTIAL
000380            FILE STATUS IS WS-STU-STATUS.
000390     SELECT MFE-OLD-FILE ASSIGN TO DYNAMIC MFE-OLD-PATH
000400            ORGANIZATION IS RECORD SEQUENTIAL
000410            FILE STATUS IS WS-MFE-OLD-STATUS.
000420     SELECT MFE-OUT-FILE ASSIGN TO DYNAMIC MFE-OUT-PATH
000430            ORGANIZATION IS RECORD SEQUENTIAL
000440            FILE STATUS IS WS-MFE-OUT-STATUS.
000450     SELECT REM-OLD-FILE ASSIGN TO DYNAMIC REM-OLD-PATH
000460            ORGANIZATION IS RECORD SEQUENTIAL
000470            FILE STATUS IS WS-REM-OLD-STATUS.
000480     SELECT REM-OUT-FILE ASSIGN TO DYNAMIC REM-OUT-PATH
000490            ORGANIZATION IS RECORD SEQUENTIAL
000500            FILE STATUS IS WS-REM-OUT-STATUS.
000510 
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  STU-FILE
000550     LABEL RECORDS ARE STANDARD.
000560     COPY 'SCHFEE-copy-schstu.dd.cbl'.
000570 FD  MFE-OLD-FILE
000580     LABEL RECORDS ARE STANDARD.
000590 *OLD MASTER - ALIASED UNDER OMF- SO IT CAN BE OPEN WITH
000600 *THE NEW MASTER AT THE SAME TIME.
000610     COPY 'SCHFEE-copy-schmfe.dd.cbl'
000620          REPLACING ==MFE-== BY ==OMF-==.
000630 FD  MFE-OUT-FILE
000640     LABEL RECORDS ARE STANDARD.
000650     COPY 'SCHFEE-copy-schmfe.dd.cbl'.
000660 FD  REM-OLD-FILE
000670     LABEL RECORDS ARE STANDARD.
000680 *OLD REMINDER LOG - ALIASED UNDER ORM- FOR THE SAME REASON.
000690     COPY 'SCHFEE-copy-schrem.dd.cbl'
000700          REPLACING ==REM-== BY ==ORM-==.
000710 FD  REM-OUT-FILE
000720     LABEL RECORDS ARE STANDARD.
000730     COPY 'SCHFEE-copy-schrem.dd.cbl'.
000740 
000750 WORKING-STORAGE SECTION.
000760* RUN-COMPLETION FLAG - 77-LEVEL PER DP STANDARDS,
000770* SET JUST BEFORE THE CONTROL TOTALS ARE WRITTEN.
000780 77  WS-RUN-COMPLETE-SW            PIC X VALUE 'N'.
000790     88  WS-RUN-OK                 VALUE 'Y'.
000800****************************************************************
000810* COMMAND-LINE PARAMETER AREA
000820****************************************************************
000830 01  WS-COMMAND-LINE               PIC X(80).
000840 01  WS-PARM-FIELDS.
000850     05  WS-PARM-SCHOOL-ID         PIC X(4).
000860     05  WS-PARM-RUN-DATE          PIC 9(8).
000870     05  WS-PARM-REM-ENABLE        PIC X(1).
000880         88  WS-PARM-REM-ON        VALUE 'Y'.
000890     05  WS-PARM-DAYS-BEFORE       PIC 9(2).
000900     05  WS-PARM-OVERDUE-1         PIC 9(2).
000910     05  WS-PARM-OVERDUE-2         PIC 9(2).
000920     05  WS-PARM-FINAL-DAY         PIC 9(2).
000930     05  WS-PARM-MAX-REMINDERS     PIC 9(2).
000940     05  FILLER                    PIC X(59).
000950****************************************************************
000960* DYNAMIC FILE PATH AREA - ONE DATA SUBDIRECTORY PER SCHOOL
000970****************************************************************
000980 01  STU-PATH.
000990     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001000     05  STU-PATH-SCHOOL           PIC X(4).
001010     05  FILLER                    PIC X(11) VALUE '/SCHSTU.DAT'.
001020 01  MFE-OLD-PATH.
001030     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001040     05  MFE-OLD-PATH-SCHOOL       PIC X(4).
001050     05  FILLER                    PIC X(11) VALUE '/MFEBIL.DAT'.
001060 01  MFE-OUT-PATH.
001070     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001080     05  MFE-OUT-PATH-SCHOOL       PIC X(4).
001090     05  FILLER                    PIC X(11) VALUE '/MFEBIL.NEW'.
001100 01  REM-OLD-PATH.
001110     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001120     05  REM-OLD-PATH-SCHOOL       PIC X(4).
001130     05  FILLER                    PIC X(11) VALUE '/FEEREM.DAT'.
001140 01  REM-OUT-PATH.
001150     05  FILLER                    PIC X(10) VALUE '/sch/data/'.
001160     05  REM-OUT-PATH-SCHOOL       PIC X(4).
001170     05  FILLER                    PIC X(11) VALUE '/FEEREM.NEW'.
001180****************************************************************
001190* FILE STATUS SWITCHES
001200****************************************************************
001210 01  WS-FILE-STATUS-SWITCHES.
001220     05  WS-STU-STATUS             PIC X(2).
001230     05  WS-MFE-OLD-STATUS         PIC X(2).
001240     05  WS-MFE-OUT-STATUS         PIC X(2).
001250     05  WS-REM-OLD-STATUS         PIC X(2).
001260     05  WS-REM-OUT-STATUS         PIC X(2).
001270     05  FILLER                    PIC X(08).
001280 01  WS-EOF-SWITCHES              COMP.
001290     05  WS-MFE-OLD-EOF-SW         PIC 9   VALUE 0.
001300     05  FILLER                    PIC 9   VALUE 0.
001310****************************************************************
001320* STUDENT TABLE - HELD IN CORE FOR PARENT-NAME/PHONE LOOKUP
001330****************************************************************
001340 01  WS-STU-TABLE-AREA.
001350     05  WS-STU-COUNT              PIC 9(5) COMP VALUE 0.
001360     05  WS-STU-ENTRY OCCURS 9999 TIMES
001370                    INDEXED BY WS-STU-IDX.
001380         10  WS-STU-T-ID           PIC 9(6).
001390         10  WS-STU-T-PARENT-NAME  PIC X(30).
001400         10  WS-STU-T-PARENT-PHONE PIC X(15).
001410         10  FILLER                PIC X(04).
001420****************************************************************
001430* REMINDER HISTORY TABLE - HELD IN CORE FOR ELIGIBILITY CHECKS
001440****************************************************************
001450 01  WS-REM-TABLE-AREA.
001460     05  WS-REM-COUNT              PIC 9(5) COMP VALUE 0.
001470     05  WS-REM-ENTRY OCCURS 9999 TIMES
001480                    INDEXED BY WS-REM-IDX.
001490         10  WS-REM-T-BILL-ID      PIC 9(8).
001500         10  WS-REM-T-TYPE         PIC X(8).
001510         10  WS-REM-T-SENT-DATE    PIC 9(8).
001520         10  FILLER                PIC X(04).
001530****************************************************************
001540* DATE-ARITHMETIC WORK AREA - ABSOLUTE DAY NUMBER
001550****************************************************************
001560*SEQUENTIAL FILES GIVE NO CALENDAR SUPPORT, SO A DATE MINUS
001570*A DATE IS DONE BY CONVERTING BOTH SIDES TO A DAY COUNT
001580*FROM A FIXED EPOCH AND SUBTRACTING.  NO INTRINSIC FUNCTION
001590*IS USED - THIS SHOP'S COMPILER PREDATES THEM.
001600 01  WS-DATE-CALC-AREA.
001610     05  WS-CALC-DATE-IN           PIC 9(8).
001620     05  WS-CALC-DATE-PARTS REDEFINES WS-CALC-DATE-IN.
001630         10  WS-CALC-YYYY          PIC 9(4).
001640         10  WS-CALC-MM            PIC 9(2).
001650         10  WS-CALC-DD            PIC 9(2).
001660     05  WS-CALC-LEAP-YEARS        PIC 9(7) COMP-3.
001670     05  WS-CALC-MONTH-DAYS        PIC 9(3) COMP-3.
001680     05  WS-CALC-LEAP-ADJ          PIC 9(1) COMP-3.
001690     05  WS-CALC-ABS-DAY           PIC 9(9) COMP-3.
001700     05  WS-CALC-TEMP              PIC 9(7) COMP.
001710     05  WS-CALC-REM4              PIC 9(3) COMP.
001720     05  WS-CALC-REM100            PIC 9(3) COMP.
001730     05  WS-CALC-REM400            PIC 9(3) COMP.
001740     05  FILLER                    PIC X(04).
001750****************************************************************
001760* CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR
001770****************************************************************
001780 01  WS-CUM-DAYS-AREA.
001790     05  WS-CUM-DAYS-TABLE.
001800         10  FILLER                PIC 9(3) VALUE 000.
001810         10  FILLER                PIC 9(3) VALUE 031.
001820         10  FILLER                PIC 9(3) VALUE 059.
001830         10  FILLER                PIC 9(3) VALUE 090.
001840         10  FILLER                PIC 9(3) VALUE 120.
001850         10  FILLER                PIC 9(3) VALUE 151.
001860         10  FILLER                PIC 9(3) VALUE 181.
001870         10  FILLER                PIC 9(3) VALUE 212.
001880         10  FILLER                PIC 9(3) VALUE 243.
001890         10  FILLER                PIC 9(3) VALUE 273.
001900         10  FILLER                PIC 9(3) VALUE 304.
001910         10  FILLER                PIC 9(3) VALUE 334.
001920     05  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-TABLE
001930                    PIC 9(3) OCCURS 12 TIMES.
001940****************************************************************
001950* WORK AREAS AND CONTROL COUNTERS
001960****************************************************************
001970 01  WS-WORK-FIELDS.
001980     05  WS-FOUND-SW               PIC X   VALUE 'N'.
001990         88  WS-FOUND              VALUE 'Y'.
002000     05  WS-ELIGIBLE-SW            PIC X   VALUE 'N'.
002010         88  WS-ELIGIBLE           VALUE 'Y'.
002020     05  WS-THROTTLED-SW           PIC X   VALUE 'N'.
002030         88  WS-THROTTLED          VALUE 'Y'.
002040     05  WS-TODAY-ABS-DAY          PIC 9(9) COMP-3.
002050     05  WS-DUE-ABS-DAY            PIC 9(9) COMP-3.
002060     05  WS-DAYS-DIFF              PIC S9(5) COMP-3.
002070     05  WS-THROTTLE-DIFF          PIC S9(5) COMP-3.
002080     05  WS-NEG-OVERDUE-1          PIC S9(5) COMP-3.
002090     05  WS-NEG-OVERDUE-2          PIC S9(5) COMP-3.
002100     05  WS-NEG-FINAL-DAY          PIC S9(5) COMP-3.
002110     05  WS-REM-TYPE               PIC X(8)  VALUE SPACES.
002120     05  WS-REM-COUNT-FOR-BILL     PIC 9(2)  COMP VALUE 0.
002130     05  WS-DAYS-OVERDUE           PIC 9(5)  COMP-3.
002140     05  WS-PENDING-RUPEES-AREA.
002150         10  WS-PEND-RUPEES        PIC 9(7).
002160         10  WS-PEND-PAISE         PIC 9(2).
002170     05  WS-PENDING-RUPEES-N REDEFINES
002180             WS-PENDING-RUPEES-AREA    PIC 9(9).
002190     05  WS-MESSAGE-TEXT           PIC X(132) VALUE SPACES.
002200     05  FILLER                    PIC X(10).
002210****************************************************************
002220* CONTROL TOTALS
002230****************************************************************
002240 01  WS-CONTROLS                   COMP-3.
002250     05  WS-BILLS-READ             PIC 9(7) VALUE 0.
002260     05  WS-QUALIFYING-BILLS       PIC 9(7) VALUE 0.
002270     05  WS-REMINDERS-SENT         PIC 9(7) VALUE 0.
002280     05  WS-REMINDERS-SKIPPED      PIC 9(7) VALUE 0.
002290     05  WS-ADVANCE-COUNT          PIC 9(7) VALUE 0.
002300     05  WS-DUE-COUNT              PIC 9(7) VALUE 0.
002310     05  WS-OVERDUE-COUNT          PIC 9(7) VALUE 0.
002320     05  WS-FINAL-COUNT            PIC 9(7) VALUE 0.
002330     05  FILLER                    PIC 9(7) VALUE 0.
002340 
002350 PROCEDURE DIVISION.
002360****************************************************************
002370* A010-MAIN-LINE - OVERALL CONTROL
002380****************************************************************
002390 A010-MAIN-LINE.
002400     DISPLAY SPACES UPON CRT.
002410     DISPLAY '* * * BEGIN FE3000 - FEE REMINDER ENGINE * * *'
002420         UPON CRT AT 0101.
002430     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
002440     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002450         INTO WS-PARM-SCHOOL-ID   WS-PARM-RUN-DATE
002460              WS-PARM-REM-ENABLE  WS-PARM-DAYS-BEFORE
002470              WS-PARM-OVERDUE-1   WS-PARM-OVERDUE-2
002480              WS-PARM-FINAL-DAY   WS-PARM-MAX-REMINDERS.
002490     IF WS-PARM-REM-ENABLE = SPACE
002500         MOVE 'Y' TO WS-PARM-REM-ENABLE.
002510     IF WS-PARM-DAYS-BEFORE = 0
002520         MOVE 3 TO WS-PARM-DAYS-BEFORE.
002530     IF WS-PARM-OVERDUE-1 = 0
002540         MOVE 3 TO WS-PARM-OVERDUE-1.
002550     IF WS-PARM-OVERDUE-2 = 0
002560         MOVE 7 TO WS-PARM-OVERDUE-2.
002570     IF WS-PARM-FINAL-DAY = 0
002580         MOVE 15 TO WS-PARM-FINAL-DAY.
002590     IF WS-PARM-MAX-REMINDERS = 0
002600         MOVE 4 TO WS-PARM-MAX-REMINDERS.
002610     COMPUTE WS-NEG-OVERDUE-1 = 0 - WS-PARM-OVERDUE-1.
002620     COMPUTE WS-NEG-OVERDUE-2 = 0 - WS-PARM-OVERDUE-2.
002630     COMPUTE WS-NEG-FINAL-DAY = 0 - WS-PARM-FINAL-DAY.
002640     MOVE WS-PARM-SCHOOL-ID TO STU-PATH-SCHOOL
002650                                MFE-OLD-PATH-SCHOOL
002660                                MFE-OUT-PATH-SCHOOL
002670                                REM-OLD-PATH-SCHOOL
002680                                REM-OUT-PATH-SCHOOL.
002690     MOVE WS-PARM-RUN-DATE TO WS-CALC-DATE-IN.
002700     PERFORM 275-CALC-ABS-DAY.
002710     MOVE WS-CALC-ABS-DAY TO WS-TODAY-ABS-DAY.
002720     PERFORM 120-LOAD-STUDENT-TABLE.
002730     PERFORM 160-LOAD-REMINDER-TABLE.
002740     OPEN INPUT  MFE-OLD-FILE.
002750     OPEN OUTPUT MFE-OUT-FILE.
002760     PERFORM 180-COPY-REMINDER-LOG.
002770     PERFORM 190-READ-BILL.
002780     PERFORM 200-SCAN-ONE-BILL THRU 200-EXIT
002790         UNTIL WS-MFE-OLD-EOF-SW = 1.
002800     CLOSE MFE-OLD-FILE MFE-OUT-FILE REM-OUT-FILE.
002810     SET WS-RUN-OK TO TRUE.
002820     PERFORM 900-WRITE-CONTROLS.
002830     STOP RUN.
002840****************************************************************
002850* 120-LOAD-STUDENT-TABLE - STUDENT MASTER INTO CORE
002860****************************************************************
002870 120-LOAD-STUDENT-TABLE.
002880     OPEN INPUT STU-FILE.
002890     PERFORM 125-LOAD-ONE-STUDENT UNTIL WS-STU-STATUS = '10'.
002900     CLOSE STU-FILE.
002910 125-LOAD-ONE-STUDENT.
002920     READ STU-FILE.
002930     IF WS-STU-STATUS = '00'
002940         ADD 1 TO WS-STU-COUNT
002950         SET WS-STU-IDX TO WS-STU-COUNT
002960         MOVE STU-ID             TO WS-STU-T-ID (WS-STU-IDX)
002970         MOVE STU-PARENT-NAME  TO WS-STU-T-PARENT-NAME
002980                                  (WS-STU-IDX)
002990         MOVE STU-PARENT-PHONE TO WS-STU-T-PARENT-PHONE
003000                                  (WS-STU-IDX).
003010****************************************************************
003020* 160-LOAD-REMINDER-TABLE - OLD REM LOG INTO CORE
003030****************************************************************
003040 160-LOAD-REMINDER-TABLE.
003050     OPEN INPUT REM-OLD-FILE.
003060     PERFORM 165-LOAD-ONE-REMINDER UNTIL WS-REM-OLD-STATUS = '10'.
003070     CLOSE REM-OLD-FILE.
003080 165-LOAD-ONE-REMINDER.
003090     READ REM-OLD-FILE.
003100     IF WS-REM-OLD-STATUS = '00'
003110         ADD 1 TO WS-REM-COUNT
003120         SET WS-REM-IDX TO WS-REM-COUNT
003130         MOVE ORM-MONTHLY-FEE-ID TO WS-REM-T-BILL-ID (WS-REM-IDX)
003140         MOVE ORM-TYPE           TO WS-REM-T-TYPE (WS-REM-IDX)
003150         MOVE ORM-SENT-DATE-N TO WS-REM-T-SENT-DATE (WS-REM-IDX).
003160****************************************************************
003170* 180-COPY-REMINDER-LOG - OLD LOG FORWARD INTO NEW LOG
003180****************************************************************
003190*SEQUENTIAL FILES CANNOT BE APPENDED TO IN PLACE, SO THE OLD
003200*REMINDER LOG IS COPIED FORWARD BEFORE TONIGHT'S NEW ROWS ARE
003210*ADDED BY 280-LOG-REMINDER.
003220 180-COPY-REMINDER-LOG.
003230     OPEN INPUT  REM-OLD-FILE.
003240     OPEN OUTPUT REM-OUT-FILE.
003250     PERFORM 185-COPY-ONE-REMINDER UNTIL WS-REM-OLD-STATUS = '10'.
003260     CLOSE REM-OLD-FILE.
003270 185-COPY-ONE-REMINDER.
003280     READ REM-OLD-FILE.
003290     IF WS-REM-OLD-STATUS = '00'
003300         WRITE SCH-REM-RECORD FROM SCH-ORM-RECORD.
003310****************************************************************
003320* 190-READ-BILL
003330****************************************************************
003340 190-READ-BILL.
003350     READ MFE-OLD-FILE.
003360     IF WS-MFE-OLD-STATUS = '10'
003370         MOVE 1 TO WS-MFE-OLD-EOF-SW
003380     ELSE
003390         ADD 1 TO WS-BILLS-READ.
003400****************************************************************
003410* 200-SCAN-ONE-BILL - ONE MONTHLY-FEE BILL
003420****************************************************************
003430 200-SCAN-ONE-BILL.
003440     MOVE SCH-OMF-RECORD TO SCH-MFE-RECORD.
003450     IF (NOT OMF-ST-PENDING) AND (NOT OMF-ST-PARTIAL)
003460         WRITE SCH-MFE-RECORD
003470         PERFORM 190-READ-BILL
003480         GO TO 200-EXIT.
003490     IF OMF-AMOUNT-PENDING NOT > 0
003500         WRITE SCH-MFE-RECORD
003510         PERFORM 190-READ-BILL
003520         GO TO 200-EXIT.
003530     MOVE OMF-DUE-DATE-N TO WS-CALC-DATE-IN.
003540     PERFORM 275-CALC-ABS-DAY.
003550     MOVE WS-CALC-ABS-DAY TO WS-DUE-ABS-DAY.
003560     COMPUTE WS-DAYS-DIFF = WS-DUE-ABS-DAY - WS-TODAY-ABS-DAY.
003570     PERFORM 250-CLASSIFY-REMINDER.
003580     IF WS-REM-TYPE = SPACES
003590         WRITE SCH-MFE-RECORD
003600         PERFORM 190-READ-BILL
003610         GO TO 200-EXIT.
003620     ADD 1 TO WS-QUALIFYING-BILLS.
003630     PERFORM 210-CHECK-ELIGIBILITY.
003640     IF NOT WS-ELIGIBLE
003650         ADD 1 TO WS-REMINDERS-SKIPPED
003660         WRITE SCH-MFE-RECORD
003670         PERFORM 190-READ-BILL
003680         GO TO 200-EXIT.
003690     PERFORM 260-FIND-PARENT.
003700     PERFORM 270-COMPOSE-MESSAGE.
003710     PERFORM 280-LOG-REMINDER.
003720     MOVE 'Y' TO MFE-REMINDER-SENT.
003730     WRITE SCH-MFE-RECORD.
003740     PERFORM 190-READ-BILL.
003750 200-EXIT.
003760     EXIT.
003770****************************************************************
003780* 210-CHECK-ELIGIBILITY - ENABLED / MAX / SAME-TYPE THROTTLE
003790****************************************************************
003800 210-CHECK-ELIGIBILITY.
003810     MOVE 0 TO WS-REM-COUNT-FOR-BILL.
003820     MOVE 'N' TO WS-THROTTLED-SW.
003830     SET WS-REM-IDX TO 1.
003840     PERFORM 215-SCAN-ONE-REMINDER THRU 215-EXIT
003850         UNTIL WS-REM-IDX > WS-REM-COUNT.
003860     IF (NOT WS-PARM-REM-ON) OR WS-THROTTLED
003870             OR WS-REM-COUNT-FOR-BILL
003880                 NOT LESS THAN WS-PARM-MAX-REMINDERS
003890         MOVE 'N' TO WS-ELIGIBLE-SW
003900     ELSE
003910         MOVE 'Y' TO WS-ELIGIBLE-SW.
003920****************************************************************
003930* 215-SCAN-ONE-REMINDER - REMINDER HISTORY SEARCH BY BILL
003940****************************************************************
003950 215-SCAN-ONE-REMINDER.
003960     IF WS-REM-T-BILL-ID (WS-REM-IDX) = OMF-ID
003970         ADD 1 TO WS-REM-COUNT-FOR-BILL
003980         IF WS-REM-T-TYPE (WS-REM-IDX) = WS-REM-TYPE
003990             MOVE WS-REM-T-SENT-DATE (WS-REM-IDX)
004000                 TO WS-CALC-DATE-IN
004010             PERFORM 275-CALC-ABS-DAY
004020             COMPUTE WS-THROTTLE-DIFF =
004030                 WS-TODAY-ABS-DAY - WS-CALC-ABS-DAY
004040             IF WS-THROTTLE-DIFF NOT > 2
004050                 MOVE 'Y' TO WS-THROTTLED-SW.
004060     SET WS-REM-IDX UP BY 1.
004070 215-EXIT.
004080     EXIT.
004090****************************************************************
004100* 250-CLASSIFY-REMINDER - ADVANCE / DUE / OVERDUE / FINAL
004110****************************************************************
004120 250-CLASSIFY-REMINDER.
004130     MOVE SPACES TO WS-REM-TYPE.
004140     IF WS-DAYS-DIFF = WS-PARM-DAYS-BEFORE
004150         MOVE 'ADVANCE ' TO WS-REM-TYPE
004160     ELSE
004170     IF WS-DAYS-DIFF = 0
004180         MOVE 'DUE     ' TO WS-REM-TYPE
004190     ELSE
004200     IF WS-DAYS-DIFF = WS-NEG-OVERDUE-1
004210             OR WS-DAYS-DIFF = WS-NEG-OVERDUE-2
004220         MOVE 'OVERDUE ' TO WS-REM-TYPE
004230     ELSE
004240     IF WS-DAYS-DIFF = WS-NEG-FINAL-DAY
004250         MOVE 'FINAL   ' TO WS-REM-TYPE.
004260****************************************************************
004270* 260-FIND-PARENT - STUDENT TABLE SEARCH BY STUDENT ID
004280****************************************************************
004290 260-FIND-PARENT.
004300     MOVE 'N' TO WS-FOUND-SW.
004310     SET WS-STU-IDX TO 1.
004320     PERFORM 265-SEARCH-ONE-STUDENT THRU 265-EXIT
004330         UNTIL WS-STU-IDX > WS-STU-COUNT OR WS-FOUND.
004340****************************************************************
004350* 265-SEARCH-ONE-STUDENT
004360****************************************************************
004370 265-SEARCH-ONE-STUDENT.
004380     IF OMF-STUDENT-ID = WS-STU-T-ID (WS-STU-IDX)
004390         MOVE 'Y' TO WS-FOUND-SW
004400         GO TO 265-EXIT.
004410     SET WS-STU-IDX UP BY 1.
004420 265-EXIT.
004430     EXIT.
004440****************************************************************
004450* 270-COMPOSE-MESSAGE - NOTICE TEXT FOR THE PARENT
004460****************************************************************
004470*ONLY THE MESSAGE TEXT AND THE LOG ROW ARE THIS PROGRAM'S
004480*JOB - THE SMS GATEWAY CALL ITSELF IS A SEPARATE ON-LINE
004490*STEP AND IS NOT PART OF THIS BATCH.
004500 270-COMPOSE-MESSAGE.
004510     MOVE OMF-AMOUNT-PENDING TO WS-PENDING-RUPEES-AREA.
004520     MOVE SPACES TO WS-MESSAGE-TEXT.
004530     IF WS-REM-TYPE = 'OVERDUE ' OR WS-REM-TYPE = 'FINAL   '
004540         COMPUTE WS-DAYS-OVERDUE =
004550             WS-TODAY-ABS-DAY - WS-DUE-ABS-DAY
004560         STRING 'DEAR ' WS-STU-T-PARENT-NAME (WS-STU-IDX)
004570             DELIMITED BY SIZE
004580             ' - FEE OF RS ' WS-PEND-RUPEES DELIMITED BY SIZE
004590             '.' WS-PEND-PAISE DELIMITED BY SIZE
004600             ' FOR ' OMF-MONTH DELIMITED BY SIZE
004610             '/' OMF-YEAR DELIMITED BY SIZE
004620             ' IS OVERDUE BY ' WS-DAYS-OVERDUE DELIMITED BY SIZE
004630             ' DAYS - PLEASE PAY IMMEDIATELY' DELIMITED BY SIZE
004640             INTO WS-MESSAGE-TEXT
004650     ELSE
004660         STRING 'DEAR ' WS-STU-T-PARENT-NAME (WS-STU-IDX)
004670             DELIMITED BY SIZE
004680             ' - FEE OF RS ' WS-PEND-RUPEES DELIMITED BY SIZE
004690             '.' WS-PEND-PAISE DELIMITED BY SIZE
004700             ' FOR ' OMF-MONTH DELIMITED BY SIZE
004710             '/' OMF-YEAR DELIMITED BY SIZE
004720             ' IS DUE ON ' OMF-DUE-DATE DELIMITED BY SIZE
004730             INTO WS-MESSAGE-TEXT.
004740     DISPLAY WS-MESSAGE-TEXT(1:79) UPON CRT AT 2001.
004750****************************************************************
004760* 280-LOG-REMINDER - WRITE THE FEE-REMINDER ROW
004770****************************************************************
004780 280-LOG-REMINDER.
004790     MOVE OMF-STUDENT-ID      TO REM-STUDENT-ID.
004800     MOVE OMF-ID              TO REM-MONTHLY-FEE-ID.
004810     MOVE WS-REM-TYPE         TO REM-TYPE.
004820     MOVE OMF-AMOUNT-PENDING  TO REM-AMOUNT-PENDING.
004830     MOVE OMF-DUE-DATE-N      TO REM-DUE-DATE-N.
004840     MOVE WS-PARM-RUN-DATE    TO REM-SENT-DATE-N.
004850     MOVE 'SENT  '            TO REM-STATUS.
004860     MOVE 'N'                 TO REM-PAID-AFTER.
004870     WRITE SCH-REM-RECORD.
004880     ADD 1 TO WS-REMINDERS-SENT.
004890     IF WS-REM-TYPE = 'ADVANCE '
004900         ADD 1 TO WS-ADVANCE-COUNT
004910     ELSE
004920     IF WS-REM-TYPE = 'DUE     '
004930         ADD 1 TO WS-DUE-COUNT
004940     ELSE
004950     IF WS-REM-TYPE = 'OVERDUE '
004960         ADD 1 TO WS-OVERDUE-COUNT
004970     ELSE
004980         ADD 1 TO WS-FINAL-COUNT.
004990****************************************************************
005000* 275-CALC-ABS-DAY - CONVERT WS-CALC-DATE-IN TO A DAY COUNT
005010****************************************************************
005020*ABSOLUTE DAY NUMBER = 365 DAYS PER YEAR, PLUS ONE LEAP DAY
005030*FOR EVERY YEAR COMPLETED SINCE YEAR 0 THAT QUALIFIES, PLUS
005040*THE CUMULATIVE DAYS FOR COMPLETED MONTHS THIS YEAR, PLUS THE
005050*DAY-OF-MONTH.  GOOD FOR SUBTRACTING TWO DATES; NOT A TRUE
005060*CALENDAR EPOCH AND NOT USED FOR DISPLAY.
005070 275-CALC-ABS-DAY.
005080     COMPUTE WS-CALC-LEAP-YEARS =
005090         (WS-CALC-YYYY - 1) / 4 - (WS-CALC-YYYY - 1) / 100
005100             + (WS-CALC-YYYY - 1) / 400.
005110     MOVE WS-CUM-DAYS (WS-CALC-MM) TO WS-CALC-MONTH-DAYS.
005120     MOVE 0 TO WS-CALC-LEAP-ADJ.
005130     IF WS-CALC-MM > 2
005140         PERFORM 278-CHECK-LEAP-YEAR.
005150     COMPUTE WS-CALC-ABS-DAY =
005160         WS-CALC-YYYY * 365 + WS-CALC-LEAP-YEARS
005170         + WS-CALC-MONTH-DAYS + WS-CALC-LEAP-ADJ + WS-CALC-DD.
005180****************************************************************
005190* 278-CHECK-LEAP-YEAR - IS THE CURRENT YEAR A LEAP YEAR
005200****************************************************************
005210 278-CHECK-LEAP-YEAR.
005220     DIVIDE WS-CALC-YYYY BY 4 GIVING WS-CALC-TEMP
005230         REMAINDER WS-CALC-REM4.
005240     IF WS-CALC-REM4 = 0
005250         DIVIDE WS-CALC-YYYY BY 100 GIVING WS-CALC-TEMP
005260             REMAINDER WS-CALC-REM100
005270         IF WS-CALC-REM100 NOT = 0
005280             MOVE 1 TO WS-CALC-LEAP-ADJ
005290         ELSE
005300             DIVIDE WS-CALC-YYYY BY 400 GIVING WS-CALC-TEMP
005310                 REMAINDER WS-CALC-REM400
005320             IF WS-CALC-REM400 = 0
005330                 MOVE 1 TO WS-CALC-LEAP-ADJ.
005340****************************************************************
005350* 900-WRITE-CONTROLS - END OF RUN TOTALS
005360****************************************************************
005370 900-WRITE-CONTROLS.
005380     DISPLAY 'FE3000 CONTROL TOTALS' UPON CRT AT 1001.
005390     IF WS-RUN-OK
005400         DISPLAY 'RUN COMPLETED NORMALLY' UPON CRT AT 9901.
005410     DISPLAY 'BILLS READ           ' WS-BILLS-READ
005420         UPON CRT AT 1101.
005430     DISPLAY 'QUALIFYING BILLS     ' WS-QUALIFYING-BILLS
005440         UPON CRT AT 1201.
005450     DISPLAY 'REMINDERS SENT       ' WS-REMINDERS-SENT
005460         UPON CRT AT 1301.
005470     DISPLAY 'REMINDERS SKIPPED    ' WS-REMINDERS-SKIPPED
005480         UPON CRT AT 1401.
005490     DISPLAY 'ADVANCE/DUE/OVERDUE/FINAL' WS-ADVANCE-COUNT
005500         WS-DUE-COUNT WS-OVERDUE-COUNT WS-FINAL-COUNT
005510         UPON CRT AT 1501.
