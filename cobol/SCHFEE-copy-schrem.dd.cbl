000010****************************************************************
000020* SCHREM  --  FEE REMINDER LOG RECORD
000030* ONE ROW PER REMINDER SENT.  WRITTEN BY FE3000 ONLY.  READ
000040* BACK BY FE3000 (THROTTLE/MAX CHECK) AND FE5000 (UNRESPONDED
000050* REMINDER SCORE FACTOR).
000060* 1998-09-09  SKM   ORIGINAL LAYOUT - REQ 4102.
000070****************************************************************
000080 01  SCH-REM-RECORD.
000090     05  REM-STUDENT-ID               PIC 9(6)   COMP-3.
000100     05  REM-MONTHLY-FEE-ID           PIC 9(8)   COMP-3.
000110     05  REM-TYPE                     PIC X(8).
000120         88  REM-TY-ADVANCE           VALUE 'ADVANCE '.
000130         88  REM-TY-DUE               VALUE 'DUE     '.
000140         88  REM-TY-OVERDUE           VALUE 'OVERDUE '.
000150         88  REM-TY-FINAL             VALUE 'FINAL   '.
000160     05  REM-AMOUNT-PENDING           PIC S9(9)  COMP-3.
000170     05  REM-DUE-DATE.
000180         10  REM-DUE-YYYY             PIC 9(4).
000190         10  REM-DUE-MM               PIC 9(2).
000200         10  REM-DUE-DD               PIC 9(2).
000210     05  REM-DUE-DATE-N REDEFINES REM-DUE-DATE PIC 9(8).
000220     05  REM-SENT-DATE.
000230         10  REM-SENT-YYYY            PIC 9(4).
000240         10  REM-SENT-MM              PIC 9(2).
000250         10  REM-SENT-DD              PIC 9(2).
000260     05  REM-SENT-DATE-N REDEFINES REM-SENT-DATE PIC 9(8).
000270     05  REM-STATUS                   PIC X(6).
000280         88  REM-ST-SENT              VALUE 'SENT  '.
000290         88  REM-ST-FAILED            VALUE 'FAILED'.
000300     05  REM-PAID-AFTER               PIC X(1).
000310         88  REM-PAID-AFTER-YES       VALUE 'Y'.
000320     05  FILLER                       PIC X(11).
