000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    FE4000.
000030 AUTHOR.        R. ACHARYA.
000040 INSTALLATION.  ST. XAVIER SCHOOL FEE OFFICE - DATA PROCESSING.
000050 DATE-WRITTEN.  1995-05-02.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - FEE OFFICE INTERNAL USE ONLY.
000080*===============================================================
000090* FE4000 -- CLASS SECTION BATCH ASSIGNMENT
000100*---------------------------------------------------------------
000110* CHANGE LOG
000120* DATE       BY   TICKET     DESCRIPTION
000130* ---------- ---- ---------- -----------------------------
000140* 1995-05-02 RAJ  REQ2290    FIRST WRITTEN - SPLITS ONE
000150* 1995-05-02 RAJ  REQ2290    CLASS INTO ALPHABETICAL
000160* 1995-05-02 RAJ  REQ2290    SECTIONS OF A FIXED BATCH SIZE.
000170* 1998-09-14 SKM  REQ3801    ADDED THE MERIT STRATEGY - TOP
000180* 1998-09-14 SKM  REQ3801    MARKS FIRST - FOR THE SCIENCE
000190* 1998-09-14 SKM  REQ3801    STREAM SECTIONS.
000200* 1999-02-08 SKM  Y2K-07     Y2K - ACAD-YEAR PARM AND THE
000210* 1999-02-08 SKM  Y2K-07     CLASS/YEAR KEY COMPARE NOW USE
000220* 1999-02-08 SKM  Y2K-07     FULL 4-DIGIT YEARS.
000230* 2004-11-30 TPN  REQ5877    SECTION EXTRACT FILE (SCHSAS)
000240* 2004-11-30 TPN  REQ5877    ADDED FOR THE CLASS ROSTER
000250* 2004-11-30 TPN  REQ5877    PRINTING JOB THAT FOLLOWS THIS.
000260*===============================================================
000270 
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     C01 IS TOP-OF-FORM.
000320     CONSOLE IS CRT.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350     SELECT STU-OLD-FILE ASSIGN TO DYNAMIC STU-OLD-PATH
000360            ORGANIZATION IS RECORD SEQUENTIAL
000370            FILE STATUS IS WS-STU-OLD-STATUS.
000380     SELECT STU-NEW-FILE ASSIGN TO DYNAMIC STU-NEW-PATH
000390            ORGANIZATION IS RECORD SEQUENTIAL
000400            FILE STATUS IS WS-STU-NEW-STATUS.
000410     SELECT SAS-OUT-FILE ASSIGN TO DYNAMIC SAS-OUT-PATH
000420            ORGANIZATION IS RECORD SEQUENTIAL
000430            FILE STATUS IS WS-SAS-OUT-STATUS.
000440 
000450 DATA DIVISION.
000460 FILE SECTION.
000470 FD  STU-OLD-FILE
000480     LABEL RECORDS ARE STANDARD.
000490 *OLD MASTER - ALIASED UNDER OST- SO IT CAN BE OPEN WITH
000500 *THE NEW MASTER AT THE SAME TIME.
000510     COPY 'SCHFEE-copy-schstu.dd.cbl'
000520          REPLACING ==STU-== BY ==OST-==.
000530 FD  STU-NEW-FILE
000540     LABEL RECORDS ARE STANDARD.
000550     COPY 'SCHFEE-copy-schstu.dd.cbl'.
000560 FD  SAS-OUT-FILE
000570     LABEL RECORDS ARE STANDARD.
000580     COPY 'SCHFEE-copy-schsas.dd.cbl'.
000590 
000600 WORKING-STORAGE SECTION.
000610* RUN-COMPLETION FLAG - 77-LEVEL PER DP STANDARDS,
000620* SET JUST BEFORE THE CONTROL TOTALS ARE WRITTEN.
000630 77  WS-RUN-COMPLETE-SW            PIC X VALUE 'N'.
000640     88  WS-RUN-OK                 VALUE 'Y'.
000650****************************************************************
000660* COMMAND-LINE PARAMETER AREA
000670****************************************************************
000680 01  WS-COMMAND-LINE               PIC X(80).
000690 01  WS-PARM-FIELDS.
000700     05  WS-PARM-SCHOOL-ID         PIC X(4).
000710     05  WS-PARM-CLASS-YEAR-KEY.
000720         10  WS-PARM-CLASS-ID      PIC 9(4).
000730         10  WS-PARM-ACAD-YEAR     PIC 9(4).
000740* COMBINED CLASS/YEAR KEY - ONE COMPARE AGAINST THE
000750* STUDENT MASTER'S OWN COMBINED KEY INSTEAD OF TWO.
000760     05  WS-PARM-CLASS-YEAR-KEY-N REDEFINES
000770             WS-PARM-CLASS-YEAR-KEY    PIC 9(8).
000780     05  WS-PARM-MAX-BATCH         PIC 9(3).
000790     05  WS-PARM-STRATEGY          PIC X(1).
000800         88  WS-PARM-STRAT-MERIT   VALUE 'M'.
000810     05  FILLER                    PIC X(64).
000820****************************************************************
000830* DYNAMIC FILE PATH AREA - ONE DATA SUBDIRECTORY PER SCHOOL
000840****************************************************************
000850 01  STU-OLD-PATH.
000860     05  FILLER                    PIC X(10) VALUE
000870                                   '/sch/data/'.
000880     05  STU-OLD-PATH-SCHOOL       PIC X(4).
000890     05  FILLER                    PIC X(11) VALUE
000900                                   '/STUDNT.DAT'.
000910 01  STU-NEW-PATH.
000920     05  FILLER                    PIC X(10) VALUE
000930                                   '/sch/data/'.
000940     05  STU-NEW-PATH-SCHOOL       PIC X(4).
000950     05  FILLER                    PIC X(11) VALUE
000960                                   '/STUDNT.NEW'.
000970 01  SAS-OUT-PATH.
000980     05  FILLER                    PIC X(10) VALUE
000990                                   '/sch/data/'.
001000     05  SAS-OUT-PATH-SCHOOL       PIC X(4).
001010     05  FILLER                    PIC X(11) VALUE
001020                                   '/SECASG.DAT'.
001030****************************************************************
001040* FILE STATUS SWITCHES
001050****************************************************************
001060 01  WS-FILE-STATUS-SWITCHES.
001070     05  WS-STU-OLD-STATUS         PIC X(2).
001080     05  WS-STU-NEW-STATUS         PIC X(2).
001090     05  WS-SAS-OUT-STATUS         PIC X(2).
001100     05  FILLER                    PIC X(10).
001110 01  WS-EOF-SWITCHES              COMP.
001120     05  WS-STU-OLD-EOF-SW         PIC 9   VALUE 0.
001130     05  FILLER                    PIC 9   VALUE 0.
001140****************************************************************
001150* CLASS ROSTER TABLE - ONE PASS, SORTED, SECTIONED
001160****************************************************************
001170 01  WS-CLS-TABLE-AREA.
001180     05  WS-CLS-COUNT              PIC 9(5) COMP VALUE 0.
001190     05  WS-CLS-TABLE OCCURS 9999 TIMES
001200                    INDEXED BY WS-CLS-IDX.
001210         10  WS-CLS-T-ID           PIC 9(6).
001220         10  WS-CLS-T-SORT-KEY     PIC X(40).
001230         10  WS-CLS-T-MARKS        PIC 9(3)V99 COMP-3.
001240         10  WS-CLS-T-SECTION      PIC X(1).
001250         10  FILLER                PIC X(04).
001260****************************************************************
001270* SECTION LETTER TABLE - A THRU Z, ONE CHARACTER PER SLOT
001280****************************************************************
001290 01  WS-LETTER-AREA                PIC X(26) VALUE
001300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001310 01  WS-LETTER-TABLE REDEFINES WS-LETTER-AREA.
001320     05  WS-LETTER PIC X(1) OCCURS 26 TIMES.
001330****************************************************************
001340* PER-SECTION STUDENT COUNTS - CLEARED BY REDEFINE-AND-MOVE
001350****************************************************************
001360 01  WS-SECT-COUNT-AREA.
001370* KEPT AS ZONED DISPLAY, NOT COMP-3, SO THE REDEFINE-AND-
001380* MOVE-ZEROS CLEAR BELOW STORES A VALID ZERO IN EVERY SLOT -
001390* A PACKED FIELD WOULD NOT ZERO OUT FROM A RAW BYTE FILL.
001400     05  WS-SECT-COUNT-TABLE PIC 9(4)
001410                    OCCURS 26 TIMES
001420                    INDEXED BY WS-SECT-CIDX.
001430     05  FILLER                    PIC X(01).
001440 01  WS-SECT-COUNT-RESET REDEFINES
001450         WS-SECT-COUNT-AREA        PIC X(104).
001460****************************************************************
001470* WORK AREAS AND CONTROL COUNTERS
001480****************************************************************
001490 01  WS-WORK-FIELDS.
001500     05  WS-FOUND-SW               PIC X   VALUE 'N'.
001510         88  WS-FOUND              VALUE 'Y'.
001520     05  WS-SORT-PASS              PIC 9(5) COMP.
001530     05  WS-SORT-IDX               PIC 9(5) COMP.
001540     05  WS-SORT-NEXT-IDX          PIC 9(5) COMP.
001550     05  WS-SWAP-ID                PIC 9(6).
001560     05  WS-SWAP-SORT-KEY          PIC X(40).
001570     05  WS-SWAP-MARKS             PIC 9(3)V99 COMP-3.
001580     05  WS-SECT-POS               PIC 9(5) COMP.
001590     05  WS-SECT-I0                PIC 9(5) COMP.
001600     05  WS-SECT-NUM               PIC 9(3) COMP.
001610     05  WS-NUM-SECTIONS           PIC 9(3) COMP VALUE 0.
001620     05  FILLER                    PIC X(10).
001630****************************************************************
001640* CONTROL TOTALS
001650****************************************************************
001660 01  WS-CONTROLS                   COMP-3.
001670     05  WS-STUDENTS-READ          PIC 9(7) VALUE 0.
001680     05  WS-STUDENTS-IN-CLASS      PIC 9(7) VALUE 0.
001690     05  WS-SECTIONS-WRITTEN       PIC 9(7) VALUE 0.
001700     05  FILLER                    PIC 9(7) VALUE 0.
001710 
001720 PROCEDURE DIVISION.
001730****************************************************************
001740* A010-MAIN-LINE - OVERALL CONTROL
001750****************************************************************
001760 A010-MAIN-LINE.
001770     DISPLAY SPACES UPON CRT.
001780     DISPLAY '* * * BEGIN FE4000 - SECTION ASSIGNMENT * * *'
001790         UPON CRT AT 0101.
001800     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001810     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001820         INTO WS-PARM-SCHOOL-ID  WS-PARM-CLASS-ID
001830              WS-PARM-ACAD-YEAR  WS-PARM-MAX-BATCH
001840              WS-PARM-STRATEGY.
001850     IF WS-PARM-MAX-BATCH = 0
001860         MOVE 30 TO WS-PARM-MAX-BATCH.
001870     IF WS-PARM-STRATEGY = SPACE
001880         MOVE 'A' TO WS-PARM-STRATEGY.
001890     MOVE WS-PARM-SCHOOL-ID TO STU-OLD-PATH-SCHOOL
001900                               STU-NEW-PATH-SCHOOL
001910                               SAS-OUT-PATH-SCHOOL.
001920     MOVE ZEROS TO WS-SECT-COUNT-RESET.
001930     PERFORM 150-LOAD-AND-SORT-CLASS.
001940     PERFORM 400-REWRITE-STUDENT-MASTER.
001950     SET WS-RUN-OK TO TRUE.
001960     PERFORM 900-WRITE-CONTROLS.
001970     STOP RUN.
001980****************************************************************
001990* 150-LOAD-AND-SORT-CLASS - ONE PASS, SORT, SECTION
002000****************************************************************
002010 150-LOAD-AND-SORT-CLASS.
002020     OPEN INPUT STU-OLD-FILE.
002030     PERFORM 155-LOAD-ONE-CLASS-STUDENT THRU 155-EXIT
002040         UNTIL WS-STU-OLD-EOF-SW = 1.
002050     CLOSE STU-OLD-FILE.
002060     MOVE WS-CLS-COUNT TO WS-STUDENTS-IN-CLASS.
002070     PERFORM 165-SORT-CLASS-TABLE.
002080     PERFORM 175-ASSIGN-SECTION-LETTERS.
002090 155-LOAD-ONE-CLASS-STUDENT.
002100     READ STU-OLD-FILE.
002110     IF WS-STU-OLD-STATUS = '10'
002120         MOVE 1 TO WS-STU-OLD-EOF-SW
002130         GO TO 155-EXIT.
002140     IF OST-ACTIVE AND
002150        WS-PARM-CLASS-YEAR-KEY-N = OST-CLASS-YEAR-KEY-N
002160         PERFORM 157-ADD-TO-CLASS-TABLE.
002170 155-EXIT.
002180     EXIT.
002190 157-ADD-TO-CLASS-TABLE.
002200     ADD 1 TO WS-CLS-COUNT.
002210     SET WS-CLS-IDX TO WS-CLS-COUNT.
002220     MOVE OST-ID        TO WS-CLS-T-ID (WS-CLS-IDX).
002230     MOVE OST-SORT-KEY  TO WS-CLS-T-SORT-KEY (WS-CLS-IDX).
002240     MOVE OST-AVG-MARKS TO WS-CLS-T-MARKS (WS-CLS-IDX).
002250     MOVE SPACE         TO WS-CLS-T-SECTION (WS-CLS-IDX).
002260****************************************************************
002270* 165-SORT-CLASS-TABLE - BUBBLE SORT, STRATEGY-DRIVEN
002280****************************************************************
002290 165-SORT-CLASS-TABLE.
002300     MOVE 1 TO WS-SORT-PASS.
002310     PERFORM 167-SORT-ONE-PASS
002320         UNTIL WS-SORT-PASS > WS-CLS-COUNT.
002330 167-SORT-ONE-PASS.
002340     MOVE 1 TO WS-SORT-IDX.
002350     PERFORM 169-SORT-COMPARE-SWAP
002360         UNTIL WS-SORT-IDX >= WS-CLS-COUNT.
002370     ADD 1 TO WS-SORT-PASS.
002380 169-SORT-COMPARE-SWAP.
002390     COMPUTE WS-SORT-NEXT-IDX = WS-SORT-IDX + 1.
002400     SET WS-CLS-IDX TO WS-SORT-IDX.
002410     IF WS-PARM-STRAT-MERIT
002420         PERFORM 170-COMPARE-MERIT THRU 170-EXIT
002430     ELSE
002440         PERFORM 172-COMPARE-ALPHA.
002450     ADD 1 TO WS-SORT-IDX.
002460 170-COMPARE-MERIT.
002470     IF WS-CLS-T-MARKS (WS-SORT-IDX) <
002480        WS-CLS-T-MARKS (WS-SORT-NEXT-IDX)
002490         PERFORM 171-SWAP-ENTRIES
002500         GO TO 170-EXIT.
002510     IF WS-CLS-T-MARKS (WS-SORT-IDX) =
002520        WS-CLS-T-MARKS (WS-SORT-NEXT-IDX) AND
002530        WS-CLS-T-SORT-KEY (WS-SORT-IDX) >
002540        WS-CLS-T-SORT-KEY (WS-SORT-NEXT-IDX)
002550         PERFORM 171-SWAP-ENTRIES.
002560 170-EXIT.
002570     EXIT.
002580 172-COMPARE-ALPHA.
002590     IF WS-CLS-T-SORT-KEY (WS-SORT-IDX) >
002600        WS-CLS-T-SORT-KEY (WS-SORT-NEXT-IDX)
002610         PERFORM 171-SWAP-ENTRIES.
002620 171-SWAP-ENTRIES.
002630     MOVE WS-CLS-T-ID (WS-SORT-IDX)        TO WS-SWAP-ID.
002640     MOVE WS-CLS-T-SORT-KEY (WS-SORT-IDX)  TO
002650          WS-SWAP-SORT-KEY.
002660     MOVE WS-CLS-T-MARKS (WS-SORT-IDX)     TO
002670          WS-SWAP-MARKS.
002680     MOVE WS-CLS-T-ID (WS-SORT-NEXT-IDX)   TO
002690          WS-CLS-T-ID (WS-SORT-IDX).
002700     MOVE WS-CLS-T-SORT-KEY (WS-SORT-NEXT-IDX) TO
002710          WS-CLS-T-SORT-KEY (WS-SORT-IDX).
002720     MOVE WS-CLS-T-MARKS (WS-SORT-NEXT-IDX) TO
002730          WS-CLS-T-MARKS (WS-SORT-IDX).
002740     MOVE WS-SWAP-ID        TO WS-CLS-T-ID (WS-SORT-NEXT-IDX).
002750     MOVE WS-SWAP-SORT-KEY  TO
002760          WS-CLS-T-SORT-KEY (WS-SORT-NEXT-IDX).
002770     MOVE WS-SWAP-MARKS     TO
002780          WS-CLS-T-MARKS (WS-SORT-NEXT-IDX).
002790****************************************************************
002800* 175-ASSIGN-SECTION-LETTERS - CEILING-DIVISION BY MAX SIZE
002810****************************************************************
002820 175-ASSIGN-SECTION-LETTERS.
002830     MOVE 0 TO WS-SECT-POS.
002840     PERFORM 177-ASSIGN-ONE-SECTION
002850         UNTIL WS-SECT-POS >= WS-CLS-COUNT.
002860 177-ASSIGN-ONE-SECTION.
002870     ADD 1 TO WS-SECT-POS.
002880     SET WS-CLS-IDX TO WS-SECT-POS.
002890     COMPUTE WS-SECT-I0 = WS-SECT-POS - 1.
002900     COMPUTE WS-SECT-NUM =
002910         WS-SECT-I0 / WS-PARM-MAX-BATCH.
002920     PERFORM 250-COMPUTE-SECTION-LETTER.
002930     IF WS-SECT-NUM + 1 > WS-NUM-SECTIONS
002940         MOVE WS-SECT-NUM TO WS-NUM-SECTIONS
002950         ADD 1 TO WS-NUM-SECTIONS.
002960     SET WS-SECT-CIDX TO WS-SECT-NUM.
002970     SET WS-SECT-CIDX UP BY 1.
002980     ADD 1 TO WS-SECT-COUNT-TABLE (WS-SECT-CIDX).
002990****************************************************************
003000* 250-COMPUTE-SECTION-LETTER - NUMBER TO LETTER, Z ON OVERFLOW
003010****************************************************************
003020 250-COMPUTE-SECTION-LETTER.
003030     IF WS-SECT-NUM < 26
003040         SET WS-CLS-IDX TO WS-SECT-POS
003050         MOVE WS-LETTER (WS-SECT-NUM + 1) TO
003060              WS-CLS-T-SECTION (WS-CLS-IDX)
003070     ELSE
003080         SET WS-CLS-IDX TO WS-SECT-POS
003090         MOVE 'Z' TO WS-CLS-T-SECTION (WS-CLS-IDX).
003100****************************************************************
003110* 400-REWRITE-STUDENT-MASTER - SECOND PASS, WRITES SAS ROWS
003120****************************************************************
003130* SEQUENTIAL FILES CANNOT BE UPDATED IN PLACE, SO THE OLD
003140* MASTER IS READ A SECOND TIME AND EVERY STUDENT (MATCHED
003150* OR NOT) IS COPIED TO THE NEW MASTER, SECTION UPDATED.
003160 400-REWRITE-STUDENT-MASTER.
003170     MOVE 0 TO WS-STU-OLD-EOF-SW.
003180     OPEN INPUT  STU-OLD-FILE.
003190     OPEN OUTPUT STU-NEW-FILE.
003200     OPEN OUTPUT SAS-OUT-FILE.
003210     PERFORM 190-READ-OLD-STUDENT.
003220     PERFORM 200-ASSIGN-ONE-STUDENT THRU 200-EXIT
003230         UNTIL WS-STU-OLD-EOF-SW = 1.
003240     CLOSE STU-OLD-FILE STU-NEW-FILE SAS-OUT-FILE.
003250 190-READ-OLD-STUDENT.
003260     READ STU-OLD-FILE.
003270     IF WS-STU-OLD-STATUS = '10'
003280         MOVE 1 TO WS-STU-OLD-EOF-SW
003290     ELSE
003300         ADD 1 TO WS-STUDENTS-READ.
003310 200-ASSIGN-ONE-STUDENT.
003320     MOVE SCH-OST-RECORD TO SCH-STU-RECORD.
003330     IF NOT OST-ACTIVE OR
003340        WS-PARM-CLASS-YEAR-KEY-N NOT = OST-CLASS-YEAR-KEY-N
003350         WRITE SCH-STU-RECORD
003360         PERFORM 190-READ-OLD-STUDENT
003370         GO TO 200-EXIT.
003380     MOVE 'N' TO WS-FOUND-SW.
003390     SET WS-CLS-IDX TO 1.
003400     PERFORM 410-SEARCH-CLASS-TABLE THRU 410-EXIT
003410         UNTIL WS-CLS-IDX > WS-CLS-COUNT OR WS-FOUND.
003420     IF WS-FOUND
003430         MOVE WS-CLS-T-SECTION (WS-CLS-IDX) TO STU-SECTION
003440         WRITE SCH-STU-RECORD
003450         PERFORM 280-WRITE-SECTION-EXTRACT
003460     ELSE
003470         WRITE SCH-STU-RECORD.
003480     PERFORM 190-READ-OLD-STUDENT.
003490 200-EXIT.
003500     EXIT.
003510****************************************************************
003520* 410-SEARCH-CLASS-TABLE - FIND THIS STUDENT'S SECTION
003530****************************************************************
003540 410-SEARCH-CLASS-TABLE.
003550     IF OST-ID = WS-CLS-T-ID (WS-CLS-IDX)
003560         MOVE 'Y' TO WS-FOUND-SW
003570         GO TO 410-EXIT.
003580     SET WS-CLS-IDX UP BY 1.
003590 410-EXIT.
003600     EXIT.
003610****************************************************************
003620* 280-WRITE-SECTION-EXTRACT - ONE SCHSAS ROW PER STUDENT
003630****************************************************************
003640 280-WRITE-SECTION-EXTRACT.
003650     MOVE OST-ID          TO SAS-STUDENT-ID.
003660     MOVE OST-CLASS-ID    TO SAS-CLASS-ID.
003670     MOVE STU-SECTION     TO SAS-SECTION.
003680     IF WS-PARM-STRAT-MERIT
003690         MOVE 'MERIT       ' TO SAS-STRATEGY
003700     ELSE
003710         MOVE 'ALPHABETICAL' TO SAS-STRATEGY.
003720     WRITE SCH-SAS-RECORD.
003730     ADD 1 TO WS-SECTIONS-WRITTEN.
003740****************************************************************
003750* 900-WRITE-CONTROLS - END OF RUN TOTALS
003760****************************************************************
003770 900-WRITE-CONTROLS.
003780     DISPLAY 'FE4000 CONTROL TOTALS' UPON CRT AT 1001.
003790     IF WS-RUN-OK
003800         DISPLAY 'RUN COMPLETED NORMALLY' UPON CRT AT 9901.
003810     DISPLAY 'STUDENTS READ        ' WS-STUDENTS-READ
003820         UPON CRT AT 1101.
003830     DISPLAY 'STUDENTS IN CLASS    ' WS-STUDENTS-IN-CLASS
003840         UPON CRT AT 1201.
003850     DISPLAY 'SECTIONS WRITTEN     ' WS-SECTIONS-WRITTEN
003860         UPON CRT AT 1301.
003870     DISPLAY 'NUMBER OF SECTIONS   ' WS-NUM-SECTIONS
003880         UPON CRT AT 1401.
