000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    FE8200.
000030 AUTHOR.        S. K. MENON.
000040 INSTALLATION.  ST. XAVIER SCHOOL FEE OFFICE - DATA PROCESSING.
000050 DATE-WRITTEN.  1998-01-19.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - FEE OFFICE INTERNAL USE ONLY.
000080*===============================================================
000090* FE8200 -- MONTHLY FINANCIAL REPORT
000100*---------------------------------------------------------------
000110* CHANGE LOG
000120* DATE       BY   TICKET     DESCRIPTION
000130* ---------- ---- ---------- -----------------------------
000140* 1998-01-19 SKM  REQ4288    FIRST WRITTEN - COLLECTION AND
000150* 1998-01-19 SKM  REQ4288    DEFAULTER SUMMARY FOR THE TRUST
000160* 1998-01-19 SKM  REQ4288    BOARD MONTHLY PACK.
000170* 1999-02-21 SKM  Y2K-12     Y2K - MFE-DUE-DATE AND PAY-DATE
000180* 1999-02-21 SKM  Y2K-12     NOW CARRY A FULL 4-DIGIT YEAR.
000190* 2002-11-08 TPN  REQ5290    ADDED THE CRITICAL DEFAULTER
000200* 2002-11-08 TPN  REQ5290    DETAIL, SORTED BY DAYS OVERDUE,
000210* 2002-11-08 TPN  REQ5290    PER THE COLLECTIONS OFFICER'S
000220* 2002-11-08 TPN  REQ5290    REQUEST.
000230*===============================================================
000240 
000250 ENVIRONMENT DIVISION.
000260 CONFIGURATION SECTION.
000270 SPECIAL-NAMES.
000280     C01 IS TOP-OF-FORM.
000290     CONSOLE IS CRT.
000300 INPUT-OUTPUT SECTION.
000310 FILE-CONTROL.
000320     SELECT STU-FILE ASSIGN TO DYNAMIC STU-PATH
000330            ORGANIZATION IS RECORD SEQUENTIAL
000340            FILE STATUS IS WS-STU-STATUS.
000350     SELECT PAY-FILE ASSIGN TO DYNAMIC PAY-PATH
000360            ORGANIZATION IS RECORD SEQUENTIAL
000370            FILE STATUS IS WS-PAY-STATUS.
000380     SELECT MFE-FILE ASSIGN TO DYNAMIC MFE-PATH
000390            ORGANIZATION IS RECORD SEQUENTIAL
000400            FILE STATUS IS WS-MFE-STATUS.
000410     SELECT RPT-FILE ASSIGN TO DYNAMIC RPT-PATH
000420            ORGANIZATION IS LINE SEQUENTIAL
000430            FILE STATUS IS WS-RPT-STATUS.
000440 
000450 DATA DIVISION.
000460 FILE SECTION.
000470 FD  STU-FILE
000480     LABEL RECORDS ARE STANDARD.
000490     COPY 'SCHFEE-copy-schstu.dd.cbl'.
000500 FD  PAY-FILE
000510     LABEL RECORDS ARE STANDARD.
000520     COPY 'SCHFEE-copy-schpay.dd.cbl'.
000530 FD  MFE-FILE
000540     LABEL RECORDS ARE STANDARD.
000550     COPY 'SCHFEE-copy-schmfe.dd.cbl'.
000560 FD  RPT-FILE
000570     LABEL RECORDS ARE STANDARD.
000580 01  SCH-RPT-LINE.
000590     05  RPT-TEXT                  PIC X(120).
000600     05  FILLER                    PIC X(12).
000610 
000620 WORKING-STORAGE SECTION.
000630* RUN-COMPLETION FLAG - 77-LEVEL PER DP STANDARDS,
000640* SET JUST BEFORE THE CONTROL TOTALS ARE WRITTEN.
000650 77  WS-RUN-COMPLETE-SW            PIC X VALUE 'N'.
000660     88  WS-RUN-OK                 VALUE 'Y'.
000670****************************************************************
000680* COMMAND-LINE PARAMETER AREA
000690****************************************************************
000700 01  WS-COMMAND-LINE               PIC X(80).
000710 01  WS-PARM-FIELDS.
000720     05  WS-PARM-SCHOOL-ID         PIC X(4).
000730     05  WS-PARM-MONTH             PIC 9(2).
000740     05  WS-PARM-YEAR              PIC 9(4).
000750     05  WS-PARM-RUN-DATE          PIC 9(8).
000760     05  FILLER                    PIC X(62).
000770****************************************************************
000780* DATE ARITHMETIC WORK AREA - NO INTRINSIC FUNCTIONS AVAILABLE
000790****************************************************************
000800* SEQUENTIAL FILES GIVE NO CALENDAR SUPPORT, SO A DATE MINUS
000810* A DATE IS DONE BY CONVERTING BOTH SIDES TO A DAY COUNT
000820* FROM A FIXED EPOCH AND SUBTRACTING.  SAME ROUTINE FE3000
000830* AND FE5000 USE FOR THEIR OWN AGING CALCULATIONS.
000840 01  WS-DATE-CALC-AREA.
000850     05  WS-CALC-DATE-IN           PIC 9(8).
000860     05  WS-CALC-DATE-PARTS REDEFINES WS-CALC-DATE-IN.
000870         10  WS-CALC-YYYY          PIC 9(4).
000880         10  WS-CALC-MM            PIC 9(2).
000890         10  WS-CALC-DD            PIC 9(2).
000900     05  WS-CALC-LEAP-YEARS        PIC 9(7) COMP-3.
000910     05  WS-CALC-MONTH-DAYS        PIC 9(3) COMP-3.
000920     05  WS-CALC-LEAP-ADJ          PIC 9(1) COMP-3.
000930     05  WS-CALC-ABS-DAY           PIC 9(9) COMP-3.
000940     05  WS-CALC-TEMP              PIC 9(7) COMP.
000950     05  WS-CALC-REM4              PIC 9(3) COMP.
000960     05  WS-CALC-REM100            PIC 9(3) COMP.
000970     05  WS-CALC-REM400            PIC 9(3) COMP.
000980     05  FILLER                    PIC X(04).
000990****************************************************************
001000* CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR
001010****************************************************************
001020 01  WS-CUM-DAYS-AREA.
001030     05  WS-CUM-DAYS-TABLE.
001040         10  FILLER                PIC 9(3) VALUE 000.
001050         10  FILLER                PIC 9(3) VALUE 031.
001060         10  FILLER                PIC 9(3) VALUE 059.
001070         10  FILLER                PIC 9(3) VALUE 090.
001080         10  FILLER                PIC 9(3) VALUE 120.
001090         10  FILLER                PIC 9(3) VALUE 151.
001100         10  FILLER                PIC 9(3) VALUE 181.
001110         10  FILLER                PIC 9(3) VALUE 212.
001120         10  FILLER                PIC 9(3) VALUE 243.
001130         10  FILLER                PIC 9(3) VALUE 273.
001140         10  FILLER                PIC 9(3) VALUE 304.
001150         10  FILLER                PIC 9(3) VALUE 334.
001160     05  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-TABLE
001170                    PIC 9(3) OCCURS 12 TIMES.
001180****************************************************************
001190* DYNAMIC FILE PATH AREA - ONE DATA SUBDIRECTORY PER SCHOOL
001200****************************************************************
001210 01  STU-PATH.
001220     05  FILLER                    PIC X(10) VALUE
001230                                   '/sch/data/'.
001240     05  STU-PATH-SCHOOL           PIC X(4).
001250     05  FILLER                    PIC X(11) VALUE
001260                                   '/STUDNT.DAT'.
001270 01  PAY-PATH.
001280     05  FILLER                    PIC X(10) VALUE
001290                                   '/sch/data/'.
001300     05  PAY-PATH-SCHOOL           PIC X(4).
001310     05  FILLER                    PIC X(11) VALUE
001320                                   '/PAYMNT.DAT'.
001330 01  MFE-PATH.
001340     05  FILLER                    PIC X(10) VALUE
001350                                   '/sch/data/'.
001360     05  MFE-PATH-SCHOOL           PIC X(4).
001370     05  FILLER                    PIC X(11) VALUE
001380                                   '/MFEE.DAT  '.
001390 01  RPT-PATH.
001400     05  FILLER                    PIC X(10) VALUE
001410                                   '/sch/data/'.
001420     05  RPT-PATH-SCHOOL           PIC X(4).
001430     05  FILLER                    PIC X(11) VALUE
001440                                   '/FINRPT.RPT'.
001450****************************************************************
001460* FILE STATUS SWITCHES AND END-OF-FILE FLAGS
001470****************************************************************
001480 01  WS-FILE-STATUS-SWITCHES.
001490     05  WS-STU-STATUS             PIC X(2).
001500     05  WS-PAY-STATUS             PIC X(2).
001510     05  WS-MFE-STATUS             PIC X(2).
001520     05  WS-RPT-STATUS             PIC X(2).
001530     05  FILLER                    PIC X(08).
001540 01  WS-EOF-SWITCHES              COMP.
001550     05  WS-PAY-EOF-SW             PIC 9   VALUE 0.
001560     05  WS-MFE-EOF-SW             PIC 9   VALUE 0.
001570     05  FILLER                    PIC 9   VALUE 0.
001580****************************************************************
001590* STUDENT TABLE - CLASS LOOKUP BY STUDENT ID
001600****************************************************************
001610 01  WS-STU-TABLE-AREA.
001620     05  WS-STU-COUNT              PIC 9(5) COMP VALUE 0.
001630     05  WS-STU-ENTRY OCCURS 9999 TIMES
001640                    INDEXED BY WS-STU-IDX.
001650         10  WS-STU-T-ID           PIC 9(6).
001660         10  WS-STU-T-CLASS        PIC 9(4).
001670         10  FILLER                PIC X(02).
001680****************************************************************
001690* PAYMENT-MODE COUNTER TABLE - CASH/UPI/CHEQUE/CARD, THAT ORDER
001700****************************************************************
001710* KEPT AS ZONED DISPLAY COUNTS AND SIGNED PACKED AMOUNTS SO
001720* THE REDEFINE-AND-MOVE-ZEROS CLEAR BELOW ONLY TOUCHES THE
001730* ZONED SLOTS - SEE FE4000/FE5000 FOR WHY A PACKED FIELD
001740* CANNOT BE CLEARED THE SAME WAY.
001750 01  WS-MODE-COUNT-AREA.
001760     05  WS-MODE-COUNT-TABLE PIC 9(5)
001770                    OCCURS 4 TIMES
001780                    INDEXED BY WS-MODE-CIDX.
001790     05  FILLER                    PIC X(01).
001800 01  WS-MODE-COUNT-RESET REDEFINES
001810         WS-MODE-COUNT-AREA        PIC X(20).
001820 01  WS-MODE-AMOUNT-TABLE.
001830     05  WS-MODE-AMOUNT PIC S9(9) COMP-3 OCCURS 4 TIMES.
001840     05  FILLER                    PIC X(01).
001850 01  WS-MODE-NAME-TABLE.
001860     05  FILLER PIC X(8) VALUE 'CASH    '.
001870     05  FILLER PIC X(8) VALUE 'UPI     '.
001880     05  FILLER PIC X(8) VALUE 'CHEQUE  '.
001890     05  FILLER PIC X(8) VALUE 'CARD    '.
001900 01  WS-MODE-NAMES REDEFINES WS-MODE-NAME-TABLE.
001910     05  WS-MODE-NAME PIC X(8) OCCURS 4 TIMES.
001920****************************************************************
001930* CRITICAL DEFAULTER TABLE - 30+ DAYS OVERDUE, BUFFERED FOR SORT
001940****************************************************************
001950 01  WS-DEF-TABLE-AREA.
001960     05  WS-DEF-COUNT              PIC 9(5) COMP VALUE 0.
001970     05  WS-DEF-ENTRY OCCURS 9999 TIMES
001980                    INDEXED BY WS-DEF-IDX.
001990         10  WS-DEF-T-STUDENT-ID   PIC 9(6).
002000         10  WS-DEF-T-CLASS        PIC 9(4).
002010         10  WS-DEF-T-PENDING      PIC S9(9) COMP-3.
002020         10  WS-DEF-T-DUE-DATE     PIC 9(8).
002030         10  WS-DEF-T-DAYS-OVER    PIC S9(5) COMP-3.
002040         10  FILLER                PIC X(01).
002050****************************************************************
002060* BUBBLE SORT WORK AREA - DESCENDING BY DAYS OVERDUE
002070****************************************************************
002080 01  WS-SORT-WORK-AREA.
002090     05  WS-SORT-PASS-SW           PIC X   VALUE 'N'.
002100         88  WS-SORT-MORE-SWAPS    VALUE 'Y'.
002110     05  WS-SORT-NEXT-IDX          PIC 9(5) COMP.
002120     05  WS-SWAP-STUDENT-ID        PIC 9(6).
002130     05  WS-SWAP-CLASS             PIC 9(4).
002140     05  WS-SWAP-PENDING           PIC S9(9) COMP-3.
002150     05  WS-SWAP-DUE-DATE          PIC 9(8).
002160     05  WS-SWAP-DAYS-OVER         PIC S9(5) COMP-3.
002170     05  FILLER                    PIC X(02).
002180****************************************************************
002190* MONEY DISPLAY AREA - RUPEE/PAISE SPLIT FOR PRINTED AMOUNTS
002200****************************************************************
002210 01  WS-DISPLAY-AMT-AREA.
002220     05  WS-DISP-RUPEES            PIC 9(9).
002230     05  WS-DISP-PAISE             PIC 9(2).
002240     05  FILLER                    PIC X(01).
002250 01  WS-DISPLAY-AMT-N REDEFINES
002260         WS-DISPLAY-AMT-AREA       PIC 9(11).
002270****************************************************************
002280* PERCENTAGE DISPLAY AREA - ONE DECIMAL PLACE ON THE PRINT
002290****************************************************************
002300 01  WS-DISPLAY-PCT-AREA.
002310     05  WS-DISP-PCT-WHOLE         PIC 9(3).
002320     05  WS-DISP-PCT-TENTH         PIC 9(1).
002330     05  FILLER                    PIC X(01).
002340****************************************************************
002350* PRINT LINE LAYOUTS
002360****************************************************************
002370 01  WS-HEADING-1.
002380     05  WS-HEADING-1-TEXT         PIC X(120) VALUE SPACES.
002390     05  FILLER                    PIC X(12).
002400 01  WS-HEADING-2.
002410     05  WS-HEADING-2-TEXT         PIC X(120) VALUE SPACES.
002420     05  FILLER                    PIC X(12).
002430 01  WS-DETAIL-LINE.
002440     05  WS-DETAIL-TEXT            PIC X(120) VALUE SPACES.
002450     05  FILLER                    PIC X(12).
002460****************************************************************
002470* WORK AREAS AND CONTROL COUNTERS
002480****************************************************************
002490 01  WS-WORK-FIELDS.
002500     05  WS-FOUND-SW               PIC X   VALUE 'N'.
002510         88  WS-FOUND              VALUE 'Y'.
002520     05  WS-TODAY-ABS-DAY          PIC 9(9) COMP-3.
002530     05  WS-DUE-ABS-DAY            PIC 9(9) COMP-3.
002540     05  WS-DAYS-OVERDUE           PIC S9(5) COMP-3.
002550     05  WS-PAYMENT-COUNT          PIC 9(7) COMP VALUE 0.
002560     05  WS-TOTAL-COLLECTION       PIC S9(9) COMP-3 VALUE 0.
002570     05  WS-OUTSTANDING-AMT        PIC S9(9) COMP-3 VALUE 0.
002580     05  WS-DEF-7-COUNT            PIC 9(5) COMP VALUE 0.
002590     05  WS-DEF-15-COUNT           PIC 9(5) COMP VALUE 0.
002600     05  WS-DEF-30-COUNT           PIC 9(5) COMP VALUE 0.
002610     05  WS-PRT-IDX                PIC 9(5) COMP.
002620     05  WS-STU-CLASS-FOUND        PIC 9(4).
002630     05  FILLER                    PIC X(06).
002640****************************************************************
002650* CONTROL TOTALS
002660****************************************************************
002670 01  WS-CONTROLS                   COMP-3.
002680     05  WS-PAYMENTS-READ          PIC 9(7) VALUE 0.
002690     05  WS-BILLS-READ             PIC 9(7) VALUE 0.
002700     05  WS-STUDENTS-READ          PIC 9(7) VALUE 0.
002710     05  FILLER                    PIC 9(7) VALUE 0.
002720 
002730 PROCEDURE DIVISION.
002740****************************************************************
002750* A010-MAIN-LINE - OVERALL CONTROL
002760****************************************************************
002770 A010-MAIN-LINE.
002780     DISPLAY SPACES UPON CRT.
002790     DISPLAY '* * * BEGIN FE8200 - FINANCIAL RPT * * *'
002800         UPON CRT AT 0101.
002810     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
002820     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002830         INTO WS-PARM-SCHOOL-ID  WS-PARM-MONTH
002840              WS-PARM-YEAR        WS-PARM-RUN-DATE.
002850     MOVE WS-PARM-SCHOOL-ID TO STU-PATH-SCHOOL
002860                               PAY-PATH-SCHOOL
002870                               MFE-PATH-SCHOOL
002880                               RPT-PATH-SCHOOL.
002890     MOVE ZEROS TO WS-MODE-COUNT-RESET.
002900     MOVE 0 TO WS-MODE-AMOUNT (1) WS-MODE-AMOUNT (2)
002910               WS-MODE-AMOUNT (3) WS-MODE-AMOUNT (4).
002920     MOVE WS-PARM-RUN-DATE TO WS-CALC-DATE-IN.
002930     PERFORM 275-CALC-ABS-DAY.
002940     MOVE WS-CALC-ABS-DAY TO WS-TODAY-ABS-DAY.
002950     PERFORM 120-LOAD-STUDENT-TABLE.
002960     PERFORM 140-SCAN-PAYMENTS.
002970     PERFORM 160-SCAN-BILLS.
002980     PERFORM 500-SORT-DEFAULTER-TABLE THRU 500-EXIT.
002990     PERFORM 600-PRINT-REPORT.
003000     SET WS-RUN-OK TO TRUE.
003010     PERFORM 900-WRITE-CONTROLS.
003020     STOP RUN.
003030****************************************************************
003040* 120-LOAD-STUDENT-TABLE - STUDENT MASTER INTO CORE
003050****************************************************************
003060 120-LOAD-STUDENT-TABLE.
003070     OPEN INPUT STU-FILE.
003080     PERFORM 125-LOAD-ONE-STUDENT UNTIL WS-STU-STATUS = '10'.
003090     CLOSE STU-FILE.
003100 125-LOAD-ONE-STUDENT.
003110     READ STU-FILE.
003120     IF WS-STU-STATUS = '00'
003130         ADD 1 TO WS-STUDENTS-READ
003140         ADD 1 TO WS-STU-COUNT
003150         SET WS-STU-IDX TO WS-STU-COUNT
003160         MOVE STU-ID        TO WS-STU-T-ID (WS-STU-IDX)
003170         MOVE STU-CLASS-ID  TO WS-STU-T-CLASS (WS-STU-IDX).
003180****************************************************************
003190* 140-SCAN-PAYMENTS - COLLECTION AND MODE TOTALS FOR THE MONTH
003200****************************************************************
003210 140-SCAN-PAYMENTS.
003220     OPEN INPUT PAY-FILE.
003230     PERFORM 145-LOAD-ONE-PAYMENT THRU 145-EXIT
003240         UNTIL WS-PAY-EOF-SW = 1.
003250     CLOSE PAY-FILE.
003260 145-LOAD-ONE-PAYMENT.
003270     READ PAY-FILE.
003280     IF WS-PAY-STATUS = '10'
003290         MOVE 1 TO WS-PAY-EOF-SW
003300         GO TO 145-EXIT.
003310     ADD 1 TO WS-PAYMENTS-READ.
003320     IF PAY-DATE-MM NOT = WS-PARM-MONTH
003330             OR PAY-DATE-YYYY NOT = WS-PARM-YEAR
003340         GO TO 145-EXIT.
003350     ADD 1 TO WS-PAYMENT-COUNT.
003360     ADD PAY-AMOUNT TO WS-TOTAL-COLLECTION.
003370     PERFORM 147-ADD-MODE-HIT.
003380 145-EXIT.
003390     EXIT.
003400****************************************************************
003410* 147-ADD-MODE-HIT - ONE ENTRY INTO THE PAYMENT-MODE TABLE
003420****************************************************************
003430 147-ADD-MODE-HIT.
003440     IF PAY-MODE-CASH
003450         SET WS-MODE-CIDX TO 1
003460     ELSE
003470     IF PAY-MODE-UPI
003480         SET WS-MODE-CIDX TO 2
003490     ELSE
003500     IF PAY-MODE-CHEQUE
003510         SET WS-MODE-CIDX TO 3
003520     ELSE
003530         SET WS-MODE-CIDX TO 4.
003540     ADD 1 TO WS-MODE-COUNT-TABLE (WS-MODE-CIDX).
003550     ADD PAY-AMOUNT TO WS-MODE-AMOUNT (WS-MODE-CIDX).
003560****************************************************************
003570* 160-SCAN-BILLS - OUTSTANDING TOTAL AND DEFAULTER AGING
003580****************************************************************
003590 160-SCAN-BILLS.
003600     OPEN INPUT MFE-FILE.
003610     PERFORM 165-LOAD-ONE-BILL THRU 165-EXIT
003620         UNTIL WS-MFE-EOF-SW = 1.
003630     CLOSE MFE-FILE.
003640 165-LOAD-ONE-BILL.
003650     READ MFE-FILE.
003660     IF WS-MFE-STATUS = '10'
003670         MOVE 1 TO WS-MFE-EOF-SW
003680         GO TO 165-EXIT.
003690     ADD 1 TO WS-BILLS-READ.
003700     IF MFE-MONTH NOT = WS-PARM-MONTH
003710             OR MFE-YEAR NOT = WS-PARM-YEAR
003720         GO TO 165-EXIT.
003730     IF MFE-ST-PAID
003740         GO TO 165-EXIT.
003750     ADD MFE-AMOUNT-PENDING TO WS-OUTSTANDING-AMT.
003760     MOVE MFE-DUE-DATE-N TO WS-CALC-DATE-IN.
003770     PERFORM 275-CALC-ABS-DAY.
003780     MOVE WS-CALC-ABS-DAY TO WS-DUE-ABS-DAY.
003790     COMPUTE WS-DAYS-OVERDUE = WS-TODAY-ABS-DAY - WS-DUE-ABS-DAY.
003800     IF WS-DAYS-OVERDUE NOT < 30
003810         ADD 1 TO WS-DEF-30-COUNT
003820         PERFORM 170-FIND-STUDENT-CLASS
003830         PERFORM 175-ADD-DEFAULTER-DETAIL
003840     ELSE
003850     IF WS-DAYS-OVERDUE NOT < 15
003860         ADD 1 TO WS-DEF-15-COUNT
003870     ELSE
003880     IF WS-DAYS-OVERDUE NOT < 7
003890         ADD 1 TO WS-DEF-7-COUNT.
003900 165-EXIT.
003910     EXIT.
003920****************************************************************
003930* 170-FIND-STUDENT-CLASS - STUDENT TABLE SEARCH BY STUDENT ID
003940****************************************************************
003950 170-FIND-STUDENT-CLASS.
003960     MOVE 'N' TO WS-FOUND-SW.
003970     MOVE 0 TO WS-STU-CLASS-FOUND.
003980     SET WS-STU-IDX TO 1.
003990     PERFORM 172-SEARCH-ONE-STUDENT THRU 172-EXIT
004000         UNTIL WS-STU-IDX > WS-STU-COUNT OR WS-FOUND.
004010****************************************************************
004020* 172-SEARCH-ONE-STUDENT
004030****************************************************************
004040 172-SEARCH-ONE-STUDENT.
004050     IF MFE-STUDENT-ID = WS-STU-T-ID (WS-STU-IDX)
004060         MOVE 'Y' TO WS-FOUND-SW
004070         MOVE WS-STU-T-CLASS (WS-STU-IDX) TO
004080              WS-STU-CLASS-FOUND
004090         GO TO 172-EXIT.
004100     SET WS-STU-IDX UP BY 1.
004110 172-EXIT.
004120     EXIT.
004130****************************************************************
004140* 175-ADD-DEFAULTER-DETAIL - BUFFER ONE 30+ DAY ROW FOR SORT
004150****************************************************************
004160 175-ADD-DEFAULTER-DETAIL.
004170     ADD 1 TO WS-DEF-COUNT.
004180     SET WS-DEF-IDX TO WS-DEF-COUNT.
004190     MOVE MFE-STUDENT-ID    TO WS-DEF-T-STUDENT-ID (WS-DEF-IDX).
004200     MOVE WS-STU-CLASS-FOUND TO WS-DEF-T-CLASS (WS-DEF-IDX).
004210     MOVE MFE-AMOUNT-PENDING TO WS-DEF-T-PENDING (WS-DEF-IDX).
004220     MOVE MFE-DUE-DATE-N    TO WS-DEF-T-DUE-DATE (WS-DEF-IDX).
004230     MOVE WS-DAYS-OVERDUE   TO WS-DEF-T-DAYS-OVER (WS-DEF-IDX).
004240****************************************************************
004250* 275-CALC-ABS-DAY - CONVERT WS-CALC-DATE-IN TO A DAY COUNT
004260****************************************************************
004270* ABSOLUTE DAY NUMBER = 365 DAYS PER YEAR, PLUS ONE LEAP DAY
004280* FOR EVERY YEAR COMPLETED SINCE YEAR 0 THAT QUALIFIES, PLUS
004290* THE CUMULATIVE DAYS FOR COMPLETED MONTHS THIS YEAR, PLUS
004300* THE DAY-OF-MONTH.  GOOD FOR SUBTRACTING TWO DATES ONLY.
004310 275-CALC-ABS-DAY.
004320     COMPUTE WS-CALC-LEAP-YEARS =
004330         (WS-CALC-YYYY - 1) / 4 - (WS-CALC-YYYY - 1) / 100
004340             + (WS-CALC-YYYY - 1) / 400.
004350     MOVE WS-CUM-DAYS (WS-CALC-MM) TO WS-CALC-MONTH-DAYS.
004360     MOVE 0 TO WS-CALC-LEAP-ADJ.
004370     IF WS-CALC-MM > 2
004380         PERFORM 278-CHECK-LEAP-YEAR.
004390     COMPUTE WS-CALC-ABS-DAY =
004400         WS-CALC-YYYY * 365 + WS-CALC-LEAP-YEARS
004410         + WS-CALC-MONTH-DAYS + WS-CALC-LEAP-ADJ + WS-CALC-DD.
004420****************************************************************
004430* 278-CHECK-LEAP-YEAR - IS THE CURRENT YEAR A LEAP YEAR
004440****************************************************************
004450 278-CHECK-LEAP-YEAR.
004460     DIVIDE WS-CALC-YYYY BY 4 GIVING WS-CALC-TEMP
004470         REMAINDER WS-CALC-REM4.
004480     IF WS-CALC-REM4 = 0
004490         DIVIDE WS-CALC-YYYY BY 100 GIVING WS-CALC-TEMP
004500             REMAINDER WS-CALC-REM100
004510         IF WS-CALC-REM100 NOT = 0
004520             MOVE 1 TO WS-CALC-LEAP-ADJ
004530         ELSE
004540             DIVIDE WS-CALC-YYYY BY 400 GIVING WS-CALC-TEMP
004550                 REMAINDER WS-CALC-REM400
004560             IF WS-CALC-REM400 = 0
004570                 MOVE 1 TO WS-CALC-LEAP-ADJ.
004580****************************************************************
004590* 500-SORT-DEFAULTER-TABLE - BUBBLE SORT, DESCENDING BY DAYS
004600****************************************************************
004610 500-SORT-DEFAULTER-TABLE.
004620     IF WS-DEF-COUNT < 2
004630         GO TO 500-EXIT.
004640     MOVE 'Y' TO WS-SORT-PASS-SW.
004650     PERFORM 505-SORT-ONE-PASS UNTIL NOT WS-SORT-MORE-SWAPS.
004660 500-EXIT.
004670     EXIT.
004680****************************************************************
004690* 505-SORT-ONE-PASS
004700****************************************************************
004710 505-SORT-ONE-PASS.
004720     MOVE 'N' TO WS-SORT-PASS-SW.
004730     SET WS-DEF-IDX TO 1.
004740     PERFORM 510-SORT-COMPARE-SWAP
004750         UNTIL WS-DEF-IDX NOT LESS THAN WS-DEF-COUNT.
004760****************************************************************
004770* 510-SORT-COMPARE-SWAP
004780****************************************************************
004790 510-SORT-COMPARE-SWAP.
004800     SET WS-SORT-NEXT-IDX TO WS-DEF-IDX.
004810     SET WS-SORT-NEXT-IDX UP BY 1.
004820     IF WS-DEF-T-DAYS-OVER (WS-DEF-IDX)
004830             < WS-DEF-T-DAYS-OVER (WS-SORT-NEXT-IDX)
004840         PERFORM 515-SWAP-ENTRIES
004850         MOVE 'Y' TO WS-SORT-PASS-SW.
004860     SET WS-DEF-IDX UP BY 1.
004870****************************************************************
004880* 515-SWAP-ENTRIES
004890****************************************************************
004900 515-SWAP-ENTRIES.
004910     MOVE WS-DEF-T-STUDENT-ID (WS-DEF-IDX) TO
004920          WS-SWAP-STUDENT-ID.
004930     MOVE WS-DEF-T-CLASS (WS-DEF-IDX)      TO WS-SWAP-CLASS.
004940     MOVE WS-DEF-T-PENDING (WS-DEF-IDX)    TO WS-SWAP-PENDING.
004950     MOVE WS-DEF-T-DUE-DATE (WS-DEF-IDX)   TO
004960          WS-SWAP-DUE-DATE.
004970     MOVE WS-DEF-T-DAYS-OVER (WS-DEF-IDX)  TO
004980          WS-SWAP-DAYS-OVER.
004990     MOVE WS-DEF-T-STUDENT-ID (WS-SORT-NEXT-IDX) TO
005000          WS-DEF-T-STUDENT-ID (WS-DEF-IDX).
005010     MOVE WS-DEF-T-CLASS (WS-SORT-NEXT-IDX) TO
005020          WS-DEF-T-CLASS (WS-DEF-IDX).
005030     MOVE WS-DEF-T-PENDING (WS-SORT-NEXT-IDX) TO
005040          WS-DEF-T-PENDING (WS-DEF-IDX).
005050     MOVE WS-DEF-T-DUE-DATE (WS-SORT-NEXT-IDX) TO
005060          WS-DEF-T-DUE-DATE (WS-DEF-IDX).
005070     MOVE WS-DEF-T-DAYS-OVER (WS-SORT-NEXT-IDX) TO
005080          WS-DEF-T-DAYS-OVER (WS-DEF-IDX).
005090     MOVE WS-SWAP-STUDENT-ID TO
005100          WS-DEF-T-STUDENT-ID (WS-SORT-NEXT-IDX).
005110     MOVE WS-SWAP-CLASS      TO
005120          WS-DEF-T-CLASS (WS-SORT-NEXT-IDX).
005130     MOVE WS-SWAP-PENDING    TO
005140          WS-DEF-T-PENDING (WS-SORT-NEXT-IDX).
005150     MOVE WS-SWAP-DUE-DATE   TO
005160          WS-DEF-T-DUE-DATE (WS-SORT-NEXT-IDX).
005170     MOVE WS-SWAP-DAYS-OVER  TO
005180          WS-DEF-T-DAYS-OVER (WS-SORT-NEXT-IDX).
005190****************************************************************
005200* 600-PRINT-REPORT - HEADER, SUMMARY, MODE TABLE, DEFAULTERS
005210****************************************************************
005220 600-PRINT-REPORT.
005230     OPEN OUTPUT RPT-FILE.
005240     MOVE SPACES TO WS-HEADING-1-TEXT.
005250     STRING 'FINANCIAL REPORT - MONTH ' WS-PARM-MONTH
005260            DELIMITED BY SIZE
005270            ' / ' WS-PARM-YEAR DELIMITED BY SIZE
005280         INTO WS-HEADING-1-TEXT.
005290     WRITE SCH-RPT-LINE FROM WS-HEADING-1
005300         AFTER ADVANCING PAGE.
005310     MOVE SPACES TO WS-HEADING-2-TEXT.
005320     STRING 'GENERATED ' WS-PARM-RUN-DATE DELIMITED BY SIZE
005330         INTO WS-HEADING-2-TEXT.
005340     WRITE SCH-RPT-LINE FROM WS-HEADING-2
005350         AFTER ADVANCING 2 LINES.
005360     MOVE WS-TOTAL-COLLECTION TO WS-DISPLAY-AMT-N.
005370     MOVE SPACES TO WS-DETAIL-TEXT.
005380     STRING 'PAYMENTS ' WS-PAYMENT-COUNT DELIMITED BY SIZE
005390            '   COLLECTED RS ' WS-DISP-RUPEES
005400            DELIMITED BY SIZE
005410            '.' WS-DISP-PAISE DELIMITED BY SIZE
005420         INTO WS-DETAIL-TEXT.
005430     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
005440         AFTER ADVANCING 2 LINES.
005450     MOVE WS-OUTSTANDING-AMT TO WS-DISPLAY-AMT-N.
005460     MOVE SPACES TO WS-DETAIL-TEXT.
005470     STRING 'OUTSTANDING RS ' WS-DISP-RUPEES
005480            DELIMITED BY SIZE
005490            '.' WS-DISP-PAISE DELIMITED BY SIZE
005500         INTO WS-DETAIL-TEXT.
005510     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
005520         AFTER ADVANCING 1 LINE.
005530     MOVE SPACES TO WS-DETAIL-TEXT.
005540     STRING '7+ DAYS ' WS-DEF-7-COUNT DELIMITED BY SIZE
005550            '   15+ DAYS ' WS-DEF-15-COUNT DELIMITED BY SIZE
005560            '   30+ DAYS ' WS-DEF-30-COUNT DELIMITED BY SIZE
005570         INTO WS-DETAIL-TEXT.
005580     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
005590         AFTER ADVANCING 1 LINE.
005600     PERFORM 620-PRINT-MODE-TABLE.
005610     PERFORM 640-PRINT-DEFAULTER-DETAIL.
005620     CLOSE RPT-FILE.
005630****************************************************************
005640* 620-PRINT-MODE-TABLE - FOUR ROWS, MODE/COUNT/AMOUNT/PERCENT
005650****************************************************************
005660 620-PRINT-MODE-TABLE.
005670     MOVE SPACES TO WS-DETAIL-TEXT.
005680     MOVE 'MODE      COUNT   AMOUNT        PERCENT'
005690         TO WS-DETAIL-TEXT.
005700     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
005710         AFTER ADVANCING 2 LINES.
005720     SET WS-MODE-CIDX TO 1.
005730     PERFORM 625-PRINT-ONE-MODE 4 TIMES.
005740****************************************************************
005750* 625-PRINT-ONE-MODE - ONE ROW, RESOLVED PER SLOT INDEX
005760****************************************************************
005770 625-PRINT-ONE-MODE.
005780     IF WS-TOTAL-COLLECTION = 0
005790         MOVE 0 TO WS-DISP-PCT-WHOLE WS-DISP-PCT-TENTH
005800     ELSE
005810         COMPUTE WS-DISP-PCT-WHOLE =
005820             WS-MODE-AMOUNT (WS-MODE-CIDX) * 100
005830                 / WS-TOTAL-COLLECTION
005840         COMPUTE WS-DISP-PCT-TENTH ROUNDED =
005850             ((WS-MODE-AMOUNT (WS-MODE-CIDX) * 1000
005860                 / WS-TOTAL-COLLECTION) -
005870                 (WS-DISP-PCT-WHOLE * 10)).
005880     MOVE WS-MODE-AMOUNT (WS-MODE-CIDX) TO WS-DISPLAY-AMT-N.
005890     MOVE SPACES TO WS-DETAIL-TEXT.
005900     STRING WS-MODE-NAME (WS-MODE-CIDX) DELIMITED BY SIZE
005910            '  ' WS-MODE-COUNT-TABLE (WS-MODE-CIDX)
005920            DELIMITED BY SIZE
005930            '  ' WS-DISP-RUPEES DELIMITED BY SIZE
005940            '.' WS-DISP-PAISE DELIMITED BY SIZE
005950            '  ' WS-DISP-PCT-WHOLE DELIMITED BY SIZE
005960            '.' WS-DISP-PCT-TENTH DELIMITED BY SIZE
005970         INTO WS-DETAIL-TEXT.
005980     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
005990         AFTER ADVANCING 1 LINE.
006000     SET WS-MODE-CIDX UP BY 1.
006010****************************************************************
006020* 640-PRINT-DEFAULTER-DETAIL - STUDENT/CLASS/PENDING/DUE/DAYS
006030****************************************************************
006040 640-PRINT-DEFAULTER-DETAIL.
006050     MOVE SPACES TO WS-DETAIL-TEXT.
006060     MOVE 'CRITICAL DEFAULTERS - 30+ DAYS OVERDUE'
006070         TO WS-DETAIL-TEXT.
006080     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
006090         AFTER ADVANCING 2 LINES.
006100     MOVE 0 TO WS-PRT-IDX.
006110     PERFORM 645-PRINT-ONE-DEFAULTER-LINE
006120         UNTIL WS-PRT-IDX >= WS-DEF-COUNT.
006130****************************************************************
006140* 645-PRINT-ONE-DEFAULTER-LINE - ONE ROW PER BUFFERED ENTRY
006150****************************************************************
006160 645-PRINT-ONE-DEFAULTER-LINE.
006170     ADD 1 TO WS-PRT-IDX.
006180     SET WS-DEF-IDX TO WS-PRT-IDX.
006190     MOVE WS-DEF-T-PENDING (WS-DEF-IDX) TO WS-DISPLAY-AMT-N.
006200     MOVE SPACES TO WS-DETAIL-TEXT.
006210     STRING WS-DEF-T-STUDENT-ID (WS-DEF-IDX)
006220            DELIMITED BY SIZE
006230            ' CLASS ' WS-DEF-T-CLASS (WS-DEF-IDX)
006240            DELIMITED BY SIZE
006250            ' PENDING RS ' WS-DISP-RUPEES DELIMITED BY SIZE
006260            '.' WS-DISP-PAISE DELIMITED BY SIZE
006270            ' DUE ' WS-DEF-T-DUE-DATE (WS-DEF-IDX)
006280            DELIMITED BY SIZE
006290            ' OVERDUE ' WS-DEF-T-DAYS-OVER (WS-DEF-IDX)
006300            DELIMITED BY SIZE
006310         INTO WS-DETAIL-TEXT.
006320     WRITE SCH-RPT-LINE FROM WS-DETAIL-LINE
006330         AFTER ADVANCING 1 LINE.
006340****************************************************************
006350* 900-WRITE-CONTROLS - END OF RUN TOTALS
006360****************************************************************
006370 900-WRITE-CONTROLS.
006380     DISPLAY 'FE8200 CONTROL TOTALS' UPON CRT AT 1001.
006390     IF WS-RUN-OK
006400         DISPLAY 'RUN COMPLETED NORMALLY' UPON CRT AT 9901.
006410     DISPLAY 'STUDENTS READ        ' WS-STUDENTS-READ
006420         UPON CRT AT 1101.
006430     DISPLAY 'PAYMENTS READ        ' WS-PAYMENTS-READ
006440         UPON CRT AT 1201.
006450     DISPLAY 'BILLS READ           ' WS-BILLS-READ
006460         UPON CRT AT 1301.
