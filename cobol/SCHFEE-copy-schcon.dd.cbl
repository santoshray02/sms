000010****************************************************************
000020* SCHCON  --  FEE CONCESSION RECORD
000030* ONE ROW PER CONCESSION GRANTED TO A STUDENT (SCHOLARSHIP,
000040* SIBLING, MERIT, FINANCIAL-HARDSHIP).  A STUDENT MAY HAVE
000050* MORE THAN ONE ROW.  USED BY FE8100 (RTE REPORT) ONLY.
000060* 1997-11-18  SKM   ORIGINAL LAYOUT - REQ 4471.
000070****************************************************************
000080 01  SCH-CON-RECORD.
000090     05  CON-STUDENT-ID               PIC 9(6)   COMP-3.
000100     05  CON-TYPE                     PIC X(12).
000110         88  CON-TY-SCHOLARSHIP       VALUE 'Scholarship '.
000120         88  CON-TY-SIBLING           VALUE 'Sibling     '.
000130         88  CON-TY-MERIT             VALUE 'Merit       '.
000140         88  CON-TY-FINANCIAL         VALUE 'Financial   '.
000150     05  CON-PERCENTAGE               PIC 9(3)   COMP-3.
000160     05  CON-AMOUNT                   PIC S9(9)  COMP-3.
000170     05  FILLER                       PIC X(10).
