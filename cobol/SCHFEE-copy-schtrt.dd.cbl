000010****************************************************************
000020* SCHTRT  --  TRANSPORT ROUTE TABLE RECORD
000030* SMALL TABLE, ONE ROW PER BUS ROUTE.  LOADED TO THE
000040* TRT-TABLE ARRAY IN WORKING-STORAGE BY FE1000 - SEE
000050* 150-LOAD-ROUTE-TABLE.
000060* 1994-02-14  SKM   ORIGINAL LAYOUT.
000070****************************************************************
000080 01  SCH-TRT-RECORD.
000090     05  TRT-ID                       PIC 9(4)   COMP-3.
000100     05  TRT-ID-DISPLAY REDEFINES TRT-ID PIC X(2).
000110     05  TRT-NAME                     PIC X(30).
000120     05  TRT-MONTHLY-FEE              PIC S9(9)  COMP-3.
000130     05  FILLER                       PIC X(9).
