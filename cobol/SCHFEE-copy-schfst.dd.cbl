000010****************************************************************
000020* SCHFST  --  FEE STRUCTURE TABLE RECORD
000030* ONE RECORD PER CLASS/ACADEMIC-YEAR COMBINATION.  SMALL
000040* TABLE FILE, SORTED BY CLASS THEN YEAR, LOADED WHOLE BY
000050* FE1000 AT START-UP.
000060* 1992-06-01  RAJ   ORIGINAL LAYOUT.
000070****************************************************************
000080 01  SCH-FST-RECORD.
000090     05  FST-CLASS-YEAR-KEY.
000100         10  FST-CLASS-ID             PIC 9(4).
000110         10  FST-ACAD-YEAR-ID         PIC 9(4).
000120     05  FST-CLASS-YEAR-KEY-N REDEFINES FST-CLASS-YEAR-KEY
000130                                      PIC 9(8).
000140     05  FST-TUITION-FEE              PIC S9(9)  COMP-3.
000150     05  FST-HOSTEL-FEE               PIC S9(9)  COMP-3.
000160     05  FILLER                       PIC X(8).
