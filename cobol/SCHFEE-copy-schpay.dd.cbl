000010****************************************************************
000020* SCHPAY  --  PAYMENT RECORD
000030* ONE ROW PER POSTED PAYMENT.  FILE IS APPEND-ONLY - FE2000
000040* IS THE ONLY WRITER.  PAY-RECEIPT-NO SEQUENCE RESETS EACH
000050* CALENDAR DAY - SEE FE2000 250-BUILD-RECEIPT-NO.
000060* 1992-07-20  RAJ   ORIGINAL LAYOUT.
000070****************************************************************
000080 01  SCH-PAY-RECORD.
000090     05  PAY-ID                       PIC 9(8)   COMP-3.
000100     05  PAY-MONTHLY-FEE-ID           PIC 9(8)   COMP-3.
000110     05  PAY-STUDENT-ID               PIC 9(6)   COMP-3.
000120     05  PAY-AMOUNT                   PIC S9(9)  COMP-3.
000130     05  PAY-MODE                     PIC X(8).
000140         88  PAY-MODE-CASH            VALUE 'CASH    '.
000150         88  PAY-MODE-UPI             VALUE 'UPI     '.
000160         88  PAY-MODE-CHEQUE          VALUE 'CHEQUE  '.
000170         88  PAY-MODE-CARD            VALUE 'CARD    '.
000180     05  PAY-DATE.
000190         10  PAY-DATE-YYYY            PIC 9(4).
000200         10  PAY-DATE-MM              PIC 9(2).
000210         10  PAY-DATE-DD              PIC 9(2).
000220     05  PAY-DATE-N REDEFINES PAY-DATE PIC 9(8).
000230     05  PAY-RECEIPT-NO               PIC X(18).
000240     05  FILLER                       PIC X(9).
