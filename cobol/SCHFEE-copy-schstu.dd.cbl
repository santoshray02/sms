000010****************************************************************
000020* SCHSTU  --  STUDENT MASTER RECORD
000030* ONE RECORD PER ENROLLED STUDENT.  FILE IS KEPT IN STUDENT-ID
000040* SEQUENCE AND IS THE DRIVER FILE FOR FE1000/FE4000/FE5000/
000050* FE7000/FE8100/FE8300.  SECTION LETTER (STU-SECTION) IS SET
000060* BY FE4000 AND IS NOT MAINTAINED ANYWHERE ELSE.
000070* 1991-04-02  RAJ   ORIGINAL LAYOUT.
000080* 1997-11-18  SKM   ADDED STU-CATEGORY / STU-CONCESSION-PCT FOR
000090*                   THE RTE CONCESSION DRIVE - REQ 4471.
000100****************************************************************
000110 01  SCH-STU-RECORD.
000120     05  STU-ID                      PIC 9(6)   COMP-3.
000130     05  STU-ADMISSION-NO             PIC X(20).
000140     05  STU-NAME-FIELDS.
000150         10  STU-FIRST-NAME           PIC X(20).
000160         10  STU-LAST-NAME            PIC X(20).
000170*    ALPHA SORT KEY FOR FE4000 ALPHABETICAL STRATEGY -
000180*    FIRST-NAME THEN LAST-NAME AS ONE COMPARE FIELD.
000190     05  STU-SORT-KEY REDEFINES STU-NAME-FIELDS
000200                                      PIC X(40).
000210     05  STU-GENDER                   PIC X(6).
000220         88  STU-IS-MALE              VALUE 'MALE  '.
000230         88  STU-IS-FEMALE            VALUE 'FEMALE'.
000240         88  STU-IS-OTHER             VALUE 'OTHER '.
000250     05  STU-CLASS-YEAR-KEY.
000260         10  STU-CLASS-ID             PIC 9(4).
000270         10  STU-ACAD-YEAR-ID         PIC 9(4).
000280*    COMBINED CLASS/YEAR KEY - USED TO MATCH FEE-STRUCTURE
000290*    (SCHFST) IN ONE COMPARE INSTEAD OF TWO.
000300     05  STU-CLASS-YEAR-KEY-N REDEFINES STU-CLASS-YEAR-KEY
000310                                      PIC 9(8).
000320     05  STU-PARENT-NAME              PIC X(30).
000330     05  STU-PARENT-PHONE             PIC X(15).
000340     05  STU-CATEGORY                 PIC X(10).
000350         88  STU-CAT-GENERAL          VALUE SPACES 'GENERAL'.
000360         88  STU-CAT-SC               VALUE 'SC'.
000370         88  STU-CAT-ST               VALUE 'ST'.
000380         88  STU-CAT-OBC              VALUE 'OBC'.
000390         88  STU-CAT-EWS              VALUE 'EWS'.
000400         88  STU-CAT-DG               VALUE 'DG'.
000410     05  STU-CONCESSION-PCT           PIC 9(3)   COMP-3.
000420     05  STU-SECTION                  PIC X(1).
000430     05  STU-AVG-MARKS                PIC 9(3)V99 COMP-3.
000440     05  STU-ATTEND-PCT               PIC 9(3)V99 COMP-3.
000450     05  STU-HAS-HOSTEL               PIC X(1).
000460         88  STU-HOSTEL-YES           VALUE 'Y'.
000470         88  STU-HOSTEL-NO            VALUE 'N'.
000480     05  STU-TRANSPORT-ROUTE          PIC 9(4)   COMP-3.
000490     05  STU-STATUS                   PIC X(10).
000500         88  STU-ACTIVE               VALUE 'ACTIVE'.
000510         88  STU-INACTIVE             VALUE 'INACTIVE'.
000520         88  STU-GRADUATED            VALUE 'GRADUATED'.
000530     05  FILLER                       PIC X(10).
